000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FHMLGEN.
000400 AUTHOR.      R.TORRES.
000500 INSTALLATION. CONPAG - NUCLEO DE PROCESSAMENTO FHML.
000600 DATE-WRITTEN. 12/01/95.
000700 DATE-COMPILED. 12/01/95.
000800 SECURITY.    NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    SMALL STAND-ALONE UTILITY.  TAKES A FLAT LIST OF (NU-NB,
001300*    VALUE-IN-CENTS) PAIRS - ONE OF THOSE SHORT CONTROL FILES
001400*    ANOTHER STEP UPSTREAM PUTS TOGETHER - AND TURNS IT INTO A
001500*    COMPLETE RET11 FILE (HEADER / DETAILS / TRAILER) IN THE
001600*    SIMPLIFIED GEN11 LAYOUT.  THIS IS NOT A VALIDATOR; IT HAS
001700*    NO ISSUE TABLE AND DOES NOT CALL FHMLRPT.  IF THE INPUT
001800*    LIST IS EMPTY THE PROGRAM STILL WRITES A HEADER AND A
001900*    ZERO-TOTAL TRAILER, NO DETAILS - AN EMPTY LOT IS STILL A
002000*    VALID LOT AS FAR AS THE BANK IS CONCERNED.
002100******************************************************************
002200*CHANGE LOG.
002300*    12/01/95  RT  OS-4431  ORIGINAL CODING.
002400*    11/08/98  LA  OS-5387  Y2K REVIEW - WS-TODAY-DATE-8 CENTURY
002500*                           WINDOW CONFIRMED (00-49 => 20XX,
002600*                           50-99 => 19XX).  NO CHANGE NEEDED.
002700*    05/02/99  LA  OS-5391  Y2K REVIEW SIGN-OFF - NO CHANGES.
002800*    08/05/02  CM  OS-6012  G1-BANK-ID NOW COMES FROM THE FIRST
002900*                           THREE BYTES OF THE INPUT RECORD'S
003000*                           FILLER RATHER THAN BEING HARD CODED,
003100*                           SO ONE COPY OF FHMLGEN CAN SERVE
003200*                           MORE THAN ONE BANK CONTRACT.
003300*    18/02/04  CM  OS-6156  OPEN OF FHML-GEN-IN AND GEN-OUT NOW
003400*                           CHECKED FOR A BAD FILE STATUS; SYSOUT
003500*                           MOVED AHEAD OF THEM IN
003600*                           000-HOUSEKEEPING FOR THE SAME REASON
003700*                           AS FHMLXREF OS-6153.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     CLASS FHML-DIGITS IS '0' THRU '9'.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900         ASSIGN TO UT-S-SYSOUT
005000         ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT FHML-GEN-IN
005300         ASSIGN TO UT-S-FHMGENIN
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-GEN-IN-STATUS.
005600
005700     SELECT GEN-OUT
005800         ASSIGN TO UT-S-FHMGENOUT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-GEN-OUT-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 130 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SYSOUT-REC.
007000 01  SYSOUT-REC                  PIC X(130).
007100
007200****** ONE BENEFIT NUMBER / VALUE PAIR PER RECORD
007300****** FIRST 3 BYTES OF FILLER CARRY THE BANK-ID FOR THE LOT
007400 FD  FHML-GEN-IN
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 28 CHARACTERS
007700     DATA RECORD IS FHML-GEN-IN-REC.
007800 01  FHML-GEN-IN-REC.
007900     05  GI-BANK-ID              PIC X(03).
008000     05  GI-NU-NB                PIC X(10).
008100     05  GI-VALUE-CENTS          PIC 9(15).
008200
008300 FD  GEN-OUT
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 240 CHARACTERS
008600     DATA RECORD IS GEN-OUT-REC.
008700 01  GEN-OUT-REC                 PIC X(240).
008800
008900 WORKING-STORAGE SECTION.
009000 01  WS-FILE-STATUS-CODES.
009100     05  WS-GEN-IN-STATUS        PIC X(02).
009200         88  WS-GEN-IN-EOF           VALUE '10'.
009300     05  WS-GEN-OUT-STATUS       PIC X(02).
009400
009500 01  WS-TODAY-DATE.
009600     05  WS-TODAY-YYMMDD         PIC 9(06).
009700 01  WS-TODAY-GROUPS REDEFINES WS-TODAY-DATE.
009800     05  WS-TODAY-YY             PIC 9(02).
009900     05  WS-TODAY-MM             PIC 9(02).
010000     05  WS-TODAY-DD             PIC 9(02).
010100 01  WS-TODAY-DATE-8             PIC 9(08).
010200 01  WS-TODAY-DATE-8-GROUPS REDEFINES WS-TODAY-DATE-8.
010300     05  WS-TODAY-CENTURY        PIC 9(02).
010400     05  WS-TODAY-YY-8           PIC 9(02).
010500     05  WS-TODAY-MM-8           PIC 9(02).
010600     05  WS-TODAY-DD-8           PIC 9(02).
010700
010800 01  WS-BANK-ID-SAVED            PIC X(03) VALUE SPACES.
010900 01  WS-SEQUENCE-NO              PIC 9(07) COMP.
011000 01  WS-RUNNING-COUNT            PIC 9(08) COMP.
011100 01  WS-RUNNING-VALUE            PIC 9(15).
011200 01  WS-FIRST-REC-SAVED          PIC X(28).
011300 01  WS-HAVE-FIRST-REC-SW        PIC X(01) VALUE 'N'.
011400     88  WS-HAVE-FIRST-REC           VALUE 'Y'.
011500
011600 COPY FHMLR11.
011700 COPY FHMLABN.
011800
011900 PROCEDURE DIVISION.
012000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012100     PERFORM 100-MAINLINE THRU 100-EXIT.
012200     PERFORM 999-CLEANUP THRU 999-EXIT.
012300     MOVE +0 TO RETURN-CODE.
012400     GOBACK.
012500
012600 000-HOUSEKEEPING.
012700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
012800     DISPLAY "******** BEGIN JOB FHMLGEN ********".
012900     ACCEPT WS-TODAY-YYMMDD FROM DATE.
013000     IF WS-TODAY-YY < 50
013100         MOVE 20 TO WS-TODAY-CENTURY
013200     ELSE
013300         MOVE 19 TO WS-TODAY-CENTURY.
013400     MOVE WS-TODAY-YY TO WS-TODAY-YY-8.
013500     MOVE WS-TODAY-MM TO WS-TODAY-MM-8.
013600     MOVE WS-TODAY-DD TO WS-TODAY-DD-8.
013700     MOVE ZERO TO WS-SEQUENCE-NO WS-RUNNING-COUNT
013800                  WS-RUNNING-VALUE.
013900     OPEN OUTPUT SYSOUT.
014000     OPEN INPUT FHML-GEN-IN.
014100     IF WS-GEN-IN-STATUS NOT = '00'
014200         MOVE "FHML-GEN-IN FALHOU AO ABRIR" TO ABEND-REASON
014300         GO TO 1000-ABEND-RTN.
014400     OPEN OUTPUT GEN-OUT.
014500     IF WS-GEN-OUT-STATUS NOT = '00'
014600         MOVE "GEN-OUT FALHOU AO ABRIR" TO ABEND-REASON
014700         GO TO 1000-ABEND-RTN.
014800 000-EXIT.
014900     EXIT.
015000
015100 100-MAINLINE.
015200     MOVE "100-MAINLINE" TO PARA-NAME.
015300     PERFORM 150-PEEK-BANK-ID   THRU 150-EXIT.
015400     PERFORM 200-BUILD-HEADER   THRU 200-EXIT.
015500     PERFORM 300-BUILD-DETAILS  THRU 300-EXIT
015600         UNTIL WS-GEN-IN-EOF.
015700     PERFORM 400-BUILD-TRAILER  THRU 400-EXIT.
015800 100-EXIT.
015900     EXIT.
016000
016100****** THE BANK-ID FOR THE WHOLE LOT COMES FROM THE FIRST INPUT
016200****** RECORD.  READ-AHEAD IT HERE SO THE HEADER CAN CARRY THE
016300****** CORRECT BANK-ID, AND HOLD THE RECORD FOR 300-BUILD-DETAILS
016400****** SO IT IS NOT LOST.
016500 150-PEEK-BANK-ID.
016600     MOVE "150-PEEK-BANK-ID" TO PARA-NAME.
016700     READ FHML-GEN-IN
016800         AT END
016900             MOVE '10' TO WS-GEN-IN-STATUS
017000             GO TO 150-EXIT
017100     END-READ.
017200     MOVE GI-BANK-ID         TO WS-BANK-ID-SAVED.
017300     MOVE FHML-GEN-IN-REC    TO WS-FIRST-REC-SAVED.
017400     MOVE 'Y'                TO WS-HAVE-FIRST-REC-SW.
017500 150-EXIT.
017600     EXIT.
017700
017800 200-BUILD-HEADER.
017900     MOVE "200-BUILD-HEADER" TO PARA-NAME.
018000     MOVE SPACES TO GEN11-HEADER-REC.
018100     MOVE '100'            TO G1-REC-TYPE.
018200     MOVE WS-BANK-ID-SAVED TO G1-BANK-ID.
018300     MOVE '03'             TO G1-LOT-TYPE.
018400     MOVE WS-TODAY-DATE-8  TO G1-GEN-DATE.
018500     MOVE '01'             TO G1-REC-KIND.
018600     MOVE WS-TODAY-DATE-8  TO G1-PROC-DATE.
018700     MOVE 'CONPAG'         TO G1-SYSTEM-NAME.
018800     MOVE GEN11-HEADER-REC TO GEN-OUT-REC.
018900     WRITE GEN-OUT-REC.
019000 200-EXIT.
019100     EXIT.
019200
019300 300-BUILD-DETAILS.
019400     MOVE "300-BUILD-DETAILS" TO PARA-NAME.
019500     IF WS-HAVE-FIRST-REC
019600         MOVE WS-FIRST-REC-SAVED TO FHML-GEN-IN-REC
019700         MOVE 'N' TO WS-HAVE-FIRST-REC-SW
019800     ELSE
019900         READ FHML-GEN-IN
020000             AT END
020100                 MOVE '10' TO WS-GEN-IN-STATUS
020200                 GO TO 300-EXIT
020300         END-READ.
020400     PERFORM 310-WRITE-ONE-DETAIL THRU 310-EXIT.
020500 300-EXIT.
020600     EXIT.
020700
020800 310-WRITE-ONE-DETAIL.
020900     ADD 1 TO WS-SEQUENCE-NO.
021000     ADD 1 TO WS-RUNNING-COUNT.
021100     ADD GI-VALUE-CENTS TO WS-RUNNING-VALUE.
021200     MOVE SPACES TO GEN11-DETAIL-REC.
021300     MOVE '200'           TO G2-REC-TYPE.
021400     MOVE GI-NU-NB        TO G2-NU-NB.
021500     MOVE WS-TODAY-DATE-8 TO G2-MOVE-DATE.
021600     MOVE GI-VALUE-CENTS  TO G2-AMOUNT-CENTS.
021700     MOVE WS-SEQUENCE-NO  TO G2-SEQUENCE.
021800     MOVE GEN11-DETAIL-REC TO GEN-OUT-REC.
021900     WRITE GEN-OUT-REC.
022000 310-EXIT.
022100     EXIT.
022200
022300 400-BUILD-TRAILER.
022400     MOVE "400-BUILD-TRAILER" TO PARA-NAME.
022500     MOVE SPACES TO GEN11-TRAILER-REC.
022600     MOVE '300'             TO G3-REC-TYPE.
022700     MOVE WS-RUNNING-COUNT  TO G3-TOTAL-RECORDS.
022800     MOVE WS-RUNNING-VALUE  TO G3-TOTAL-VALUE.
022900     MOVE '03'              TO G3-LOT-TYPE.
023000     MOVE GEN11-TRAILER-REC TO GEN-OUT-REC.
023100     WRITE GEN-OUT-REC.
023200 400-EXIT.
023300     EXIT.
023400
023500 850-CLOSE-FILES.
023600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
023700     CLOSE FHML-GEN-IN, GEN-OUT, SYSOUT.
023800 850-EXIT.
023900     EXIT.
024000
024100 999-CLEANUP.
024200     MOVE "999-CLEANUP" TO PARA-NAME.
024300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
024400     DISPLAY "** DETALHES GERADOS **".
024500     DISPLAY WS-RUNNING-COUNT.
024600     DISPLAY "******** NORMAL END OF JOB FHMLGEN ********".
024700 999-EXIT.
024800     EXIT.
024900
025000 1000-ABEND-RTN.
025100     MOVE "1000-ABEND-RTN" TO PARA-NAME.
025200     MOVE ABEND-REASON TO SYSOUT-REC.
025300     WRITE SYSOUT-REC.
025400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
025500     DISPLAY "*** ABNORMAL END OF JOB - FHMLGEN ***"
025600                         UPON CONSOLE.
025700     DIVIDE ZERO-VAL INTO ONE-VAL.
