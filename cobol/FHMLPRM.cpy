000100******************************************************************
000200* FHMLPRM  -  CALLING-SEQUENCE WORK AREAS FOR THE SHARED HELPER
000300*             SUBPROGRAMS FHMLACC (AMOUNT ACCUMULATE/RECONCILE)
000400*             AND FHMLDTE (GREGORIAN DATE CHECK).  COPIED INTO
000500*             EVERY PROGRAM THAT CALLS THEM SO THE CALLING
000600*             SEQUENCE CANNOT DRIFT OUT OF STEP BETWEEN CALLER
000700*             AND CALLEE.
000800*
000900*             ORIGINAL    - R.TORRES      - 04/11/94
001000*             MAINTENANCE - SEE FHMLACC / FHMLDTE CHANGE LOGS
001100******************************************************************
001200 01  WS-ACC-PARMS.
001300     05  WS-ACC-MODE-SW          PIC X(01).
001400         88  WS-ACC-MODE-ADD         VALUE 'A'.
001500         88  WS-ACC-MODE-RECONCILE   VALUE 'R'.
001600     05  WS-ACC-AMOUNT-FIELD     PIC X(15).
001700     05  WS-ACC-RUNNING-COUNT    PIC 9(07) COMP.
001800     05  WS-ACC-RUNNING-SUM      PIC 9(15).
001900     05  WS-ACC-TRAILER-COUNT    PIC 9(08).
002000     05  WS-ACC-TRAILER-VALUE    PIC 9(15).
002100     05  FILLER                  PIC X(01).
002200
002300 01  WS-ACC-RESULT.
002400     05  WS-ACC-RETURN-CD        PIC S9(04) COMP.
002500     05  FILLER                  PIC X(01).
002600
002700 01  WS-DTE-PARMS.
002800     05  WS-DTE-DATE-FIELD       PIC X(08).
002900     05  FILLER                  PIC X(01).
003000
003100 01  WS-DTE-RESULT.
003200     05  WS-DTE-RETURN-CD        PIC S9(04) COMP.
003300     05  FILLER                  PIC X(01).
