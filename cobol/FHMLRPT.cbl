000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FHMLRPT.
000400 AUTHOR.      R.TORRES.
000500 INSTALLATION. CONPAG - NUCLEO DE PROCESSAMENTO FHML.
000600 DATE-WRITTEN. 20/12/94.
000700 DATE-COMPILED. 20/12/94.
000800 SECURITY.    NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    PRINTS THE ONE CONSOLIDATED REPORT EVERY FHML VALIDATOR AND
001300*    PIPELINE STEP PRODUCES.  CALLED WITH THE RUN SUMMARY AND THE
001400*    ISSUE TABLE BUILT UP IN FHML-RUN-SUMMARY/FHML-ISSUE-TABLE
001500*    (SEE FHMLMSG) - THIS PROGRAM DOES NOT TOUCH THE INPUT FILE,
001600*    IT ONLY RENDERS WHAT THE CALLER ALREADY WORKED OUT.
001700*
001800*    LAYOUT, TOP TO BOTTOM -
001900*
002000*      BANNER LINE WITH TODAY'S DATE
002100*      ARQUIVO / ORIGEM IDENTIFICATION LINES
002200*      [VALIDACAO]  - ESTRUTURA/ENCODING/CONTEUDO STATUS, RECORD
002300*                      COUNTS, NEWLINE CONVENTION
002400*      [ERROS]      - ONE LINE PER CRITICAL ISSUE-TABLE ENTRY
002500*      [AVISOS]     - ONE LINE PER WARNING ISSUE-TABLE ENTRY
002600*      [BLOQUEIOS]  - ONE LINE PER INFO ISSUE-TABLE ENTRY
002700*                      (MACICA'S BLOCKAGE/IRREGULARITY CONFIRM-
002800*                      ATIONS POST HERE, THEY ARE NOT WARNINGS)
002900*      [TOTAIS]     - DETAIL SUM AND TRAILER VALUE, OR "NAO
003000*                      INFORMADO" WHEN THE CALLER NEVER SAW A
003100*                      TRAILER TO COMPARE AGAINST
003200*      RESULTADO FINAL LINE
003300*
003400*    THE CALLER ALREADY SET RS-OVERALL-STATUS AND RS-EXIT-CODE IN
003500*    ITS OWN 600-SET-RUN-RESULT BEFORE THE CALL - THIS PROGRAM
003600*    ONLY PRINTS THEM, IT NEVER TOUCHES RETURN-CODE.
003700*
003800*    REPLACES THE OLD FIXED-FORMAT PRINT STEP'S OUTPUT SHAPE -
003900*    SAME FILLER-BUILT PRINT LINES AND WRITE-FROM-RECORD STYLE,
004000*    NOW DRIVEN FROM A LINKAGE-SECTION SUMMARY, NOT A MASTER FILE.
004100******************************************************************
004200*CHANGE LOG.
004300*    20/12/94  RT  OS-4421  ORIGINAL CODING - STRUCTURE/CONTENT
004400*                           STATUS PLUS ERROR AND WARNING BLOCKS.
004500*    02/06/95  RT  OS-4471  TOTALS BLOCK ADDED SO THE DETAIL SUM
004600*                           AND TRAILER VALUE NO LONGER HAD TO BE
004700*                           read BACK OUT OF THE JOB LOG BY HAND.
004800*    28/02/96  LA  OS-4815  REWRITTEN AS A CALLABLE SUBPROGRAM -
004900*                           EVERY VALIDATOR NOW CALLS THIS ONE
005000*                           COPY INSTEAD OF ITS OWN PRINT LOGIC.
005100*    09/12/97  LA  OS-5181  [BLOQUEIOS] BLOCK ADDED FOR MACICA'S
005200*                           INFORMATIONAL FINDINGS - THESE DO NOT
005300*                           COUNT AGAINST THE WARNING TOTAL.
005400*    11/08/98  LA  OS-5387  Y2K REVIEW - BANNER DATE IS BUILT FROM
005500*                           A CENTURY-WINDOWED ACCEPT FROM DATE,
005600*                           NO 2-DIGIT YEAR IS EVER PRINTED.
005700*    05/02/99  LA  OS-5391  Y2K REVIEW SIGN-OFF - NO CHANGES.
005800*    17/07/01  CM  OS-5904  "NENHUM REGISTRO" LINE ADDED TO EACH
005900*                           OF ERROS/AVISOS/BLOQUEIOS WHEN THE
006000*                           BLOCK HAS NOTHING TO PRINT - AN EMPTY
006100*                           HEADING WITH NO LINES UNDER IT WAS
006200*                           CONFUSING THE NIGHT OPERATORS.
006300*    30/11/03  CM  OS-6146  "ORIGEM:" LINE NOW SUPPRESSED WHEN
006400*                           RS-FILE-PATH IS BLANK INSTEAD OF
006500*                           PRINTING AN EMPTY VALUE FIELD.
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT FHMLRPT-FILE
007700         ASSIGN TO UT-S-PATRPT
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS WS-RPT-OUT-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  FHMLRPT-FILE
008400     RECORD CONTAINS 132 CHARACTERS
008500     LABEL RECORDS ARE STANDARD.
008600 01  RPT-REC                     PIC X(132).
008700
008800 WORKING-STORAGE SECTION.
008900 01  WS-FILE-STATUS-CODES.
009000     05  WS-RPT-OUT-STATUS       PIC X(02) VALUE SPACES.
009100         88  WS-RPT-OUT-OK           VALUE '00'.
009200     05  FILLER                  PIC X(08) VALUE SPACES.
009300
009400 01  WS-TODAY-DATE.
009500     05  WS-TODAY-YYMMDD         PIC 9(06).
009600 01  WS-TODAY-GROUPS REDEFINES WS-TODAY-DATE.
009700     05  WS-TODAY-YY             PIC 9(02).
009800     05  WS-TODAY-MM             PIC 9(02).
009900     05  WS-TODAY-DD             PIC 9(02).
010000 01  WS-TODAY-DATE-8             PIC 9(08).
010100 01  WS-TODAY-DATE-8-GROUPS REDEFINES WS-TODAY-DATE-8.
010200     05  WS-TODAY-CENTURY        PIC 9(02).
010300     05  WS-TODAY-YY-8           PIC 9(02).
010400     05  WS-TODAY-MM-8           PIC 9(02).
010500     05  WS-TODAY-DD-8           PIC 9(02).
010600
010700 01  WS-BANNER-DATE-DMY          PIC X(10) VALUE SPACES.
010800
010900 01  WS-COUNTERS.
011000     05  WS-ERRORS-WRITTEN       PIC 9(05) COMP VALUE ZERO.
011100     05  WS-WARNINGS-WRITTEN     PIC 9(05) COMP VALUE ZERO.
011200     05  WS-INFO-WRITTEN         PIC 9(05) COMP VALUE ZERO.
011300
011400 01  WS-ISSUE-LINE-WORK.
011500     05  WS-LINE-NO-EDIT         PIC ZZZZZZ9.
011600     05  FILLER                  PIC X(01) VALUE SPACES.
011700
011800*---------------------------------------------------------------*
011900*  PRINT-LINE LAYOUTS, FILLER-BUILT THE WAY THIS SHOP HAS ALWAYS
012000*  BUILT ITS HEADING AND DETAIL LINES - ONE 01-LEVEL PER LINE.
012100*---------------------------------------------------------------*
012200 01  WS-BANNER-REC.
012300     05  FILLER                  PIC X(01) VALUE SPACES.
012400     05  FILLER                  PIC X(50) VALUE
012500         "RELATORIO DE VALIDACAO DO ARQUIVO FHML - CONPAG".
012600     05  FILLER                  PIC X(10) VALUE SPACES.
012700     05  BAN-DATE                PIC X(10) VALUE SPACES.
012800     05  FILLER                  PIC X(61) VALUE SPACES.
012900
013000 01  WS-BLANK-REC.
013100     05  FILLER                  PIC X(132) VALUE SPACES.
013200
013300 01  WS-IDENT-REC.
013400     05  FILLER                  PIC X(01) VALUE SPACES.
013500     05  IDENT-LABEL             PIC X(10) VALUE SPACES.
013600     05  IDENT-VALUE             PIC X(60) VALUE SPACES.
013700     05  FILLER                  PIC X(61) VALUE SPACES.
013800
013900 01  WS-SECTION-HDR-REC.
014000     05  FILLER                  PIC X(01) VALUE SPACES.
014100     05  SEC-HDR-TEXT            PIC X(20) VALUE SPACES.
014200     05  FILLER                  PIC X(111) VALUE SPACES.
014300
014400 01  WS-STATUS-LINE-REC.
014500     05  FILLER                  PIC X(01) VALUE SPACES.
014600     05  STAT-LABEL              PIC X(14) VALUE SPACES.
014700     05  STAT-VALUE              PIC X(08) VALUE SPACES.
014800     05  FILLER                  PIC X(109) VALUE SPACES.
014900
015000 01  WS-COUNT-LINE-REC.
015100     05  FILLER                  PIC X(01) VALUE SPACES.
015200     05  CNT-LABEL               PIC X(20) VALUE SPACES.
015300     05  CNT-VALUE               PIC ZZZZZZ9.
015400     05  FILLER                  PIC X(104) VALUE SPACES.
015500
015600 01  WS-TEXT-LINE-REC.
015700     05  FILLER                  PIC X(01) VALUE SPACES.
015800     05  TXT-LABEL               PIC X(20) VALUE SPACES.
015900     05  TXT-VALUE               PIC X(10) VALUE SPACES.
016000     05  FILLER                  PIC X(101) VALUE SPACES.
016100
016200 01  WS-ISSUE-LINE-REC.
016300     05  FILLER                  PIC X(01) VALUE SPACES.
016400     05  ISS-LINE-TAG            PIC X(16) VALUE SPACES.
016500     05  ISS-MESSAGE             PIC X(72) VALUE SPACES.
016600     05  FILLER                  PIC X(43) VALUE SPACES.
016700
016800 01  WS-TOTAL-LINE-REC.
016900     05  FILLER                  PIC X(01) VALUE SPACES.
017000     05  TOT-LABEL               PIC X(20) VALUE SPACES.
017100     05  TOT-VALUE               PIC X(20) VALUE SPACES.
017200     05  FILLER                  PIC X(91) VALUE SPACES.
017300
017400 01  WS-RESULT-LINE-REC.
017500     05  FILLER                  PIC X(01) VALUE SPACES.
017600     05  FILLER               PIC X(17) VALUE "RESULTADO FINAL:".
017700     05  FILLER                  PIC X(01) VALUE SPACES.
017800     05  RES-VALUE               PIC X(08) VALUE SPACES.
017900     05  FILLER                  PIC X(105) VALUE SPACES.
018000
018100 COPY FHMLABN.
018200
018300 LINKAGE SECTION.
018400 COPY FHMLMSG.
018500
018600 PROCEDURE DIVISION USING FHML-RUN-SUMMARY, FHML-ISSUE-TABLE.
018700
018800 0000-MAIN.
018900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019000     PERFORM 100-MAINLINE     THRU 100-EXIT.
019100     PERFORM 999-CLEANUP      THRU 999-EXIT.
019200     GOBACK.
019300
019400 000-HOUSEKEEPING.
019500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019600     MOVE ZERO TO WS-ERRORS-WRITTEN WS-WARNINGS-WRITTEN
019700                  WS-INFO-WRITTEN.
019800     ACCEPT WS-TODAY-YYMMDD FROM DATE.
019900     IF WS-TODAY-YY < 50
020000         MOVE 20 TO WS-TODAY-CENTURY
020100     ELSE
020200         MOVE 19 TO WS-TODAY-CENTURY
020300     END-IF.
020400     MOVE WS-TODAY-YY TO WS-TODAY-YY-8.
020500     MOVE WS-TODAY-MM TO WS-TODAY-MM-8.
020600     MOVE WS-TODAY-DD TO WS-TODAY-DD-8.
020700     STRING WS-TODAY-DD-8 "/" WS-TODAY-MM-8 "/"
020800            WS-TODAY-CENTURY WS-TODAY-YY-8
020900            DELIMITED BY SIZE INTO WS-BANNER-DATE-DMY.
021000     OPEN OUTPUT FHMLRPT-FILE.
021100 000-EXIT.
021200     EXIT.
021300
021400 100-MAINLINE.
021500     MOVE "100-MAINLINE" TO PARA-NAME.
021600     PERFORM 200-PUT-IDENTIFICATION THRU 200-EXIT.
021700     PERFORM 300-PUT-SECTION-STATUS THRU 300-EXIT.
021800     PERFORM 400-PUT-ERRORS         THRU 400-EXIT.
021900     PERFORM 500-PUT-WARNINGS       THRU 500-EXIT.
022000     PERFORM 550-PUT-BLOQUEIOS      THRU 550-EXIT.
022100     PERFORM 600-PUT-TOTALS         THRU 600-EXIT.
022200     PERFORM 650-PUT-FINAL-RESULT   THRU 650-EXIT.
022300 100-EXIT.
022400     EXIT.
022500
022600*---------------------------------------------------------------*
022700*  BANNER AND FILE IDENTIFICATION.
022800*---------------------------------------------------------------*
022900 200-PUT-IDENTIFICATION.
023000     MOVE "200-PUT-IDENTIFICATION" TO PARA-NAME.
023100     MOVE WS-BANNER-DATE-DMY TO BAN-DATE.
023200     WRITE RPT-REC FROM WS-BANNER-REC.
023300     WRITE RPT-REC FROM WS-BLANK-REC.
023400     MOVE "ARQUIVO:  " TO IDENT-LABEL.
023500     MOVE RS-FILE-NAME TO IDENT-VALUE.
023600     WRITE RPT-REC FROM WS-IDENT-REC.
023700     IF RS-FILE-PATH NOT = SPACES
023800         MOVE "ORIGEM:   " TO IDENT-LABEL
023900         MOVE RS-FILE-PATH TO IDENT-VALUE
024000         WRITE RPT-REC FROM WS-IDENT-REC
024100     END-IF.
024200     WRITE RPT-REC FROM WS-BLANK-REC.
024300 200-EXIT.
024400     EXIT.
024500
024600*---------------------------------------------------------------*
024700*  [VALIDACAO] - STRUCTURE/ENCODING/CONTENT STATUS, COUNTS AND
024800*  NEWLINE CONVENTION.
024900*---------------------------------------------------------------*
025000 300-PUT-SECTION-STATUS.
025100     MOVE "300-PUT-SECTION-STATUS" TO PARA-NAME.
025200     MOVE "[VALIDACAO]" TO SEC-HDR-TEXT.
025300     WRITE RPT-REC FROM WS-SECTION-HDR-REC.
025400
025500     MOVE "ESTRUTURA:" TO STAT-LABEL.
025600     EVALUATE TRUE
025700         WHEN RS-STRUCT-OK    MOVE "OK     "  TO STAT-VALUE
025800         WHEN RS-STRUCT-WARN  MOVE "AVISO  "  TO STAT-VALUE
025900         WHEN RS-STRUCT-ERROR MOVE "ERRO   "  TO STAT-VALUE
026000         WHEN OTHER           MOVE "?????? "  TO STAT-VALUE
026100     END-EVALUATE.
026200     WRITE RPT-REC FROM WS-STATUS-LINE-REC.
026300
026400     MOVE "ENCODING:" TO STAT-LABEL.
026500     EVALUATE TRUE
026600         WHEN RS-ENCOD-OK    MOVE "OK     "  TO STAT-VALUE
026700         WHEN RS-ENCOD-WARN  MOVE "AVISO  "  TO STAT-VALUE
026800         WHEN RS-ENCOD-ERROR MOVE "ERRO   "  TO STAT-VALUE
026900         WHEN OTHER          MOVE "?????? "  TO STAT-VALUE
027000     END-EVALUATE.
027100     WRITE RPT-REC FROM WS-STATUS-LINE-REC.
027200
027300     MOVE "CONTEUDO:" TO STAT-LABEL.
027400     EVALUATE TRUE
027500         WHEN RS-CONTENT-OK    MOVE "OK     "  TO STAT-VALUE
027600         WHEN RS-CONTENT-WARN  MOVE "AVISO  "  TO STAT-VALUE
027700         WHEN RS-CONTENT-ERROR MOVE "ERRO   "  TO STAT-VALUE
027800         WHEN OTHER            MOVE "?????? "  TO STAT-VALUE
027900     END-EVALUATE.
028000     WRITE RPT-REC FROM WS-STATUS-LINE-REC.
028100
028200     MOVE "TOTAL REGISTROS:" TO CNT-LABEL.
028300     MOVE RS-TOTAL-RECORDS TO CNT-VALUE.
028400     WRITE RPT-REC FROM WS-COUNT-LINE-REC.
028500
028600     MOVE "DETALHES:" TO CNT-LABEL.
028700     MOVE RS-DETAIL-COUNT TO CNT-VALUE.
028800     WRITE RPT-REC FROM WS-COUNT-LINE-REC.
028900
029000     MOVE "NOVA LINHA:" TO TXT-LABEL.
029100     MOVE RS-NEWLINE-KIND TO TXT-VALUE.
029200     WRITE RPT-REC FROM WS-TEXT-LINE-REC.
029300     WRITE RPT-REC FROM WS-BLANK-REC.
029400 300-EXIT.
029500     EXIT.
029600
029700*---------------------------------------------------------------*
029800*  [ERROS] - ONE LINE PER CRITICAL ISSUE-TABLE ENTRY.
029900*---------------------------------------------------------------*
030000 400-PUT-ERRORS.
030100     MOVE "400-PUT-ERRORS" TO PARA-NAME.
030200     MOVE "[ERROS]" TO SEC-HDR-TEXT.
030300     WRITE RPT-REC FROM WS-SECTION-HDR-REC.
030400     PERFORM 410-CHECK-ONE-ERROR THRU 410-EXIT
030500         VARYING IT-IDX FROM 1 BY 1
030600         UNTIL IT-IDX > IT-ISSUE-TOTAL.
030700     IF WS-ERRORS-WRITTEN = ZERO
030800         MOVE SPACES TO ISS-LINE-TAG
030900         MOVE "NENHUM ERRO ENCONTRADO" TO ISS-MESSAGE
031000         WRITE RPT-REC FROM WS-ISSUE-LINE-REC
031100     END-IF.
031200     WRITE RPT-REC FROM WS-BLANK-REC.
031300 400-EXIT.
031400     EXIT.
031500
031600 410-CHECK-ONE-ERROR.
031700     IF IT-IS-CRITICAL(IT-IDX)
031800         PERFORM 420-WRITE-ONE-ISSUE THRU 420-EXIT
031900         ADD 1 TO WS-ERRORS-WRITTEN.
032000 410-EXIT.
032100     EXIT.
032200
032300*---------------------------------------------------------------*
032400*  [AVISOS] - ONE LINE PER WARNING ISSUE-TABLE ENTRY.
032500*---------------------------------------------------------------*
032600 500-PUT-WARNINGS.
032700     MOVE "500-PUT-WARNINGS" TO PARA-NAME.
032800     MOVE "[AVISOS]" TO SEC-HDR-TEXT.
032900     WRITE RPT-REC FROM WS-SECTION-HDR-REC.
033000     PERFORM 510-CHECK-ONE-WARNING THRU 510-EXIT
033100         VARYING IT-IDX FROM 1 BY 1
033200         UNTIL IT-IDX > IT-ISSUE-TOTAL.
033300     IF WS-WARNINGS-WRITTEN = ZERO
033400         MOVE SPACES TO ISS-LINE-TAG
033500         MOVE "NENHUM AVISO ENCONTRADO" TO ISS-MESSAGE
033600         WRITE RPT-REC FROM WS-ISSUE-LINE-REC
033700     END-IF.
033800     WRITE RPT-REC FROM WS-BLANK-REC.
033900 500-EXIT.
034000     EXIT.
034100
034200 510-CHECK-ONE-WARNING.
034300     IF IT-IS-WARNING(IT-IDX)
034400         PERFORM 420-WRITE-ONE-ISSUE THRU 420-EXIT
034500         ADD 1 TO WS-WARNINGS-WRITTEN.
034600 510-EXIT.
034700     EXIT.
034800
034900*---------------------------------------------------------------*
035000*  [BLOQUEIOS] - ONE LINE PER INFORMATIONAL ISSUE-TABLE ENTRY.
035100*  THESE ARE MACICA'S BLOCKAGE/IRREGULARITY CONFIRMATIONS - THEY
035200*  ARE NOT COUNTED AS WARNINGS, SEE 9300-ADD-INFO IN THE CALLER.
035300*---------------------------------------------------------------*
035400 550-PUT-BLOQUEIOS.
035500     MOVE "550-PUT-BLOQUEIOS" TO PARA-NAME.
035600     MOVE "[BLOQUEIOS]" TO SEC-HDR-TEXT.
035700     WRITE RPT-REC FROM WS-SECTION-HDR-REC.
035800     PERFORM 560-CHECK-ONE-BLOQUEIO THRU 560-EXIT
035900         VARYING IT-IDX FROM 1 BY 1
036000         UNTIL IT-IDX > IT-ISSUE-TOTAL.
036100     IF WS-INFO-WRITTEN = ZERO
036200         MOVE SPACES TO ISS-LINE-TAG
036300         MOVE "NENHUM REGISTRO INFORMATIVO" TO ISS-MESSAGE
036400         WRITE RPT-REC FROM WS-ISSUE-LINE-REC
036500     END-IF.
036600     WRITE RPT-REC FROM WS-BLANK-REC.
036700 550-EXIT.
036800     EXIT.
036900
037000 560-CHECK-ONE-BLOQUEIO.
037100     IF IT-IS-INFO(IT-IDX)
037200         PERFORM 420-WRITE-ONE-ISSUE THRU 420-EXIT
037300         ADD 1 TO WS-INFO-WRITTEN.
037400 560-EXIT.
037500     EXIT.
037600
037700*---------------------------------------------------------------*
037800*  SHARED BY 400/500/550 - FORMATS ONE ISSUE-TABLE ENTRY UNDER
037900*  WHATEVER INDEX IT-IDX IS CURRENTLY POSITIONED ON.
038000*---------------------------------------------------------------*
038100 420-WRITE-ONE-ISSUE.
038200     MOVE "420-WRITE-ONE-ISSUE" TO PARA-NAME.
038300     IF IT-HAS-LINE(IT-IDX)
038400         MOVE IT-LINE-NUMBER(IT-IDX) TO WS-LINE-NO-EDIT
038500         STRING "LINHA " WS-LINE-NO-EDIT ": "
038600                DELIMITED BY SIZE INTO ISS-LINE-TAG
038700     ELSE
038800         MOVE SPACES TO ISS-LINE-TAG
038900     END-IF.
039000     MOVE IT-MESSAGE(IT-IDX) TO ISS-MESSAGE.
039100     WRITE RPT-REC FROM WS-ISSUE-LINE-REC.
039200 420-EXIT.
039300     EXIT.
039400
039500*---------------------------------------------------------------*
039600*  [TOTAIS] - DETAIL SUM AND TRAILER VALUE.
039700*---------------------------------------------------------------*
039800 600-PUT-TOTALS.
039900     MOVE "600-PUT-TOTALS" TO PARA-NAME.
040000     MOVE "[TOTAIS]" TO SEC-HDR-TEXT.
040100     WRITE RPT-REC FROM WS-SECTION-HDR-REC.
040200     MOVE "SOMA DETALHES:" TO TOT-LABEL.
040300     MOVE RS-DETAIL-SUM TO TOT-VALUE.
040400     WRITE RPT-REC FROM WS-TOTAL-LINE-REC.
040500     MOVE "VALOR TRAILER:" TO TOT-LABEL.
040600     IF RS-TRAILER-VALUE-KNOWN
040700         MOVE RS-TRAILER-VALUE TO TOT-VALUE
040800     ELSE
040900         MOVE "NAO INFORMADO" TO TOT-VALUE
041000     END-IF.
041100     WRITE RPT-REC FROM WS-TOTAL-LINE-REC.
041200     WRITE RPT-REC FROM WS-BLANK-REC.
041300 600-EXIT.
041400     EXIT.
041500
041600*---------------------------------------------------------------*
041700*  FINAL RESULT LINE - ECHOES WHAT THE CALLER ALREADY DECIDED IN
041800*  ITS OWN 600-SET-RUN-RESULT, THIS PROGRAM NEVER RECOMPUTES IT.
041900*---------------------------------------------------------------*
042000 650-PUT-FINAL-RESULT.
042100     MOVE "650-PUT-FINAL-RESULT" TO PARA-NAME.
042200     EVALUATE TRUE
042300         WHEN RS-OVERALL-OK    MOVE "OK      "    TO RES-VALUE
042400         WHEN RS-OVERALL-WARN  MOVE "AVISO   "    TO RES-VALUE
042500         WHEN RS-OVERALL-ERROR MOVE "ERRO    "    TO RES-VALUE
042600         WHEN OTHER            MOVE "??????  "    TO RES-VALUE
042700     END-EVALUATE.
042800     WRITE RPT-REC FROM WS-RESULT-LINE-REC.
042900 650-EXIT.
043000     EXIT.
043100
043200 850-CLOSE-FILES.
043300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
043400     CLOSE FHMLRPT-FILE.
043500 850-EXIT.
043600     EXIT.
043700
043800 999-CLEANUP.
043900     MOVE "999-CLEANUP" TO PARA-NAME.
044000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044100 999-EXIT.
044200     EXIT.
044300
044400 1000-ABEND-RTN.
044500     MOVE "1000-ABEND-RTN" TO PARA-NAME.
044600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044700     DISPLAY "*** ABNORMAL END OF JOB - FHMLRPT ***"
044800                         UPON CONSOLE.
044900     DIVIDE ZERO-VAL INTO ONE-VAL.
