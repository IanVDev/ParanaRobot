000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FHMLFIX.
000400 AUTHOR.      R.TORRES.
000500 INSTALLATION. CONPAG - NUCLEO DE PROCESSAMENTO FHML.
000600 DATE-WRITTEN. 05/01/95.
000700 DATE-COMPILED. 05/01/95.
000800 SECURITY.    NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    THIS IS THE ONE FHML PROGRAM THAT REWRITES INSTEAD OF JUST
001300*    REPORTING.  A RET FILE THAT CAME BACK FROM THE BANK WITH A
001400*    DAMAGED OR MISSING HEADER DATE, A MISSING HEADER OR TRAILER
001500*    RECORD, OR A TRAILER THAT NO LONGER BALANCES TO ITS OWN
001600*    DETAILS, IS REPAIRED HERE SO DOWNSTREAM STEPS ALWAYS SEE A
001700*    CONSISTENT FILE.
001800*
001900*    THE HEADER IS FIXED (OR BUILT FROM SCRATCH, IF NONE COULD
002000*    BE FOUND) AND WRITTEN FIRST, EACH DETAIL IS PASSED THROUGH
002100*    UNCHANGED (JUST RE-PADDED TO THE FULL 240 BYTES) AS IT GOES
002200*    BY, AND THE TRAILER IS REBUILT FROM THE RUNNING TOTALS -
002300*    SYNTHESIZED OUTRIGHT IF NONE WAS FOUND - ONLY AFTER THE
002400*    LAST DETAIL HAS BEEN SEEN.  STILL THE SAME ONE-PASS,
002500*    NO-LOOK-BACK SHAPE THIS SHOP HAS ALWAYS USED FOR A
002600*    CORRECTION PASS OVER A SEQUENTIAL INTERCHANGE FILE.
002700******************************************************************
002800*CHANGE LOG.
002900*    05/01/95  RT  OS-4428  ORIGINAL CODING.
003000*    19/01/95  RT  OS-4438  (NO CHANGE - LISTED FOR CROSS
003100*                           REFERENCE WITH THE SANITIZER FIX).
003200*    02/04/96  LA  OS-4831  ISSUE TABLE / RUN SUMMARY INTRODUCED
003300*                           SO FHMLFIX REPORTS WHAT IT REPAIRED
003400*                           INSTEAD OF REPAIRING SILENTLY.
003500*    11/08/98  LA  OS-5387  Y2K REVIEW - WS-TODAY-DATE-8 CENTURY
003600*                           WINDOW CONFIRMED (00-49 => 20XX,
003700*                           50-99 => 19XX).  NO CHANGE NEEDED.
003800*    05/02/99  LA  OS-5391  Y2K REVIEW SIGN-OFF - NO CHANGES.
003900*    14/06/01  CM  OS-5861  TRAILER VALUE NOW ACCUMULATED BY
004000*                           CALLING FHMLACC INSTEAD OF ADDING
004100*                           DIRECTLY, TO MATCH EVERY OTHER FHML
004200*                           PROGRAM'S ACCUMULATION CONVENTION.
004300*    30/11/03  CM  OS-6145  DETAIL RECORDS NOW RE-PADDED TO THE
004400*                           FULL 240 BYTES BEFORE THE REWRITE -
004500*                           A SHORT INBOUND RECORD WAS LEAVING
004600*                           LOW-VALUES IN THE OUTPUT FILE.
004700*    18/02/04  CM  OS-6157  OPEN OF FHML-RET-IN AND FIX-OUT NOW
004800*                           CHECKED FOR A BAD FILE STATUS; SYSOUT
004900*                           MOVED AHEAD OF THEM IN
005000*                           000-HOUSEKEEPING FOR THE SAME REASON
005100*                           AS FHMLXREF OS-6153.
005200*    25/02/04  CM  OS-6158  A MISSING OR UNRECOGNIZED HEADER, OR
005300*                           A MISSING TRAILER, IS NOW SYNTHESIZED
005400*                           INSTEAD OF LEAVING FIX-OUT EMPTY OR
005500*                           CARRYING A STRAY DETAIL-TYPED LAST
005600*                           RECORD - SEE 250-SYNTHESIZE-HEADER
005700*                           AND 500-RECOMPUTE-TRAILER.
005800*    03/03/04  CM  OS-6160  500-RECOMPUTE-TRAILER WAS MISSING AN
005900*                           END-IF, SO THE ELSE AT "TRAILER
006000*                           AUSENTE" CLOSED THE BALANCE CHECK
006100*                           INSTEAD OF WS-TRAILER-WAS-SEEN - A
006200*                           GOOD TRAILER WAS OVERWRITTEN AND A
006300*                           MISSING ONE WAS NOT SYNTHESIZED.
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     CLASS FHML-DIGITS IS '0' THRU '9'.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SYSOUT
007500         ASSIGN TO UT-S-SYSOUT
007600         ORGANIZATION IS SEQUENTIAL.
007700
007800     SELECT FHML-RET-IN
007900         ASSIGN TO UT-S-FHMRETIN
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-RET-IN-STATUS.
008200
008300     SELECT FIX-OUT
008400         ASSIGN TO UT-S-FHMFIXED
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-FIX-OUT-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC                  PIC X(130).
009700
009800 FD  FHML-RET-IN
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 240 CHARACTERS
010100     DATA RECORD IS FHML-RET-REC.
010200 01  FHML-RET-REC                PIC X(240).
010300
010400 FD  FIX-OUT
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 240 CHARACTERS
010700     DATA RECORD IS FIX-OUT-REC.
010800 01  FIX-OUT-REC                 PIC X(240).
010900
011000 WORKING-STORAGE SECTION.
011100 01  WS-FILE-STATUS-CODES.
011200     05  WS-RET-IN-STATUS        PIC X(02).
011300         88  WS-RET-EOF              VALUE '10'.
011400     05  WS-FIX-OUT-STATUS       PIC X(02).
011500
011600 01  WS-TODAY-DATE.
011700     05  WS-TODAY-YYMMDD         PIC 9(06).
011800 01  WS-TODAY-GROUPS REDEFINES WS-TODAY-DATE.
011900     05  WS-TODAY-YY             PIC 9(02).
012000     05  WS-TODAY-MM             PIC 9(02).
012100     05  WS-TODAY-DD             PIC 9(02).
012200 01  WS-TODAY-DATE-8             PIC 9(08).
012300 01  WS-TODAY-DATE-8-GROUPS REDEFINES WS-TODAY-DATE-8.
012400     05  WS-TODAY-CENTURY        PIC 9(02).
012500     05  WS-TODAY-YY-8           PIC 9(02).
012600     05  WS-TODAY-MM-8           PIC 9(02).
012700     05  WS-TODAY-DD-8           PIC 9(02).
012800
012900 01  WS-HEADER-FIXED-SW          PIC X(01) VALUE 'N'.
013000     88  WS-HEADER-WAS-FIXED         VALUE 'Y'.
013100 01  WS-TRAILER-FIXED-SW         PIC X(01) VALUE 'N'.
013200     88  WS-TRAILER-WAS-FIXED        VALUE 'Y'.
013300 01  WS-TRAILER-SEEN-SW          PIC X(01) VALUE 'N'.
013400     88  WS-TRAILER-WAS-SEEN         VALUE 'Y'.
013500
013600*    A RET FILE WHOSE FIRST RECORD IS NOT A HEADER STILL HAS TO
013700*    BE CLASSIFIED AS SOMETHING - THE MISREAD RECORD IS PARKED
013800*    HERE UNTIL 400-PROCESS-DETAILS CAN CLASSIFY IT PROPERLY.
013900 01  WS-PENDING-REC-SW           PIC X(01) VALUE 'N'.
014000     88  WS-HAVE-PENDING-REC         VALUE 'Y'.
014100 01  WS-PENDING-REC              PIC X(240).
014200
014300 01  WS-DETAIL-COUNT             PIC 9(07) COMP.
014400
014500 01  WS-ISSUE-BUILD-AREA.
014600     05  WS-ISSUE-MSG            PIC X(72).
014700     05  WS-ISSUE-LINE           PIC 9(07) COMP.
014800     05  WS-ISSUE-HAS-LINE-SW    PIC X(01).
014900         88  WS-ISSUE-HAS-LINE       VALUE 'Y'.
015000
015100 COPY FHMLREC.
015200 COPY FHMLMSG.
015300 COPY FHMLPRM.
015400 COPY FHMLABN.
015500
015600 PROCEDURE DIVISION.
015700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015800     PERFORM 100-MAINLINE THRU 100-EXIT.
015900     PERFORM 999-CLEANUP THRU 999-EXIT.
016000     MOVE RS-EXIT-CODE TO RETURN-CODE.
016100     GOBACK.
016200
016300 000-HOUSEKEEPING.
016400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016500     DISPLAY "******** BEGIN JOB FHMLFIX ********".
016600     ACCEPT WS-TODAY-YYMMDD FROM DATE.
016700     IF WS-TODAY-YY < 50
016800         MOVE 20 TO WS-TODAY-CENTURY
016900     ELSE
017000         MOVE 19 TO WS-TODAY-CENTURY.
017100     MOVE WS-TODAY-YY TO WS-TODAY-YY-8.
017200     MOVE WS-TODAY-MM TO WS-TODAY-MM-8.
017300     MOVE WS-TODAY-DD TO WS-TODAY-DD-8.
017400     MOVE SPACES TO FHML-RUN-SUMMARY.
017500     MOVE ZERO   TO IT-ISSUE-TOTAL WS-DETAIL-COUNT.
017600     MOVE "FHMLRET12/FHMLFIXED" TO RS-FILE-NAME.
017700     MOVE 'A' TO WS-ACC-MODE-SW.
017800     MOVE ZERO TO WS-ACC-RUNNING-COUNT WS-ACC-RUNNING-SUM.
017900     OPEN OUTPUT SYSOUT.
018000     OPEN INPUT FHML-RET-IN.
018100     IF WS-RET-IN-STATUS NOT = '00'
018200         MOVE "FHML-RET-IN FALHOU AO ABRIR" TO ABEND-REASON
018300         GO TO 1000-ABEND-RTN.
018400     OPEN OUTPUT FIX-OUT.
018500     IF WS-FIX-OUT-STATUS NOT = '00'
018600         MOVE "FIX-OUT FALHOU AO ABRIR" TO ABEND-REASON
018700         GO TO 1000-ABEND-RTN.
018800 000-EXIT.
018900     EXIT.
019000
019100 100-MAINLINE.
019200     MOVE "100-MAINLINE" TO PARA-NAME.
019300     PERFORM 200-READ-HEADER       THRU 200-EXIT.
019400     PERFORM 300-FIX-HEADER        THRU 300-EXIT.
019500     PERFORM 350-WRITE-HEADER      THRU 350-EXIT.
019600     PERFORM 400-PROCESS-DETAILS   THRU 400-EXIT
019700         UNTIL WS-RET-EOF.
019800     PERFORM 500-RECOMPUTE-TRAILER THRU 500-EXIT.
019900     PERFORM 550-WRITE-TRAILER     THRU 550-EXIT.
020000     PERFORM 600-SET-RUN-RESULT    THRU 600-EXIT.
020100     PERFORM 700-CALL-REPORTER     THRU 700-EXIT.
020200 100-EXIT.
020300     EXIT.
020400
020500*    A MISSING OR UNRECOGNIZABLE HEADER NO LONGER STOPS THE FIX
020600*    PASS COLD - A HEADER IS SYNTHESIZED SO THE REST OF THE FILE
020700*    STILL GETS REPAIRED AND REWRITTEN.  OS-6158.
020800 200-READ-HEADER.
020900     MOVE "200-READ-HEADER" TO PARA-NAME.
021000     READ FHML-RET-IN
021100         AT END
021200             MOVE '10' TO WS-RET-IN-STATUS
021300             MOVE "ARQUIVO RET VAZIO - HEADER SINTETIZADO"
021400                             TO WS-ISSUE-MSG
021500             MOVE 'N' TO WS-ISSUE-HAS-LINE-SW
021600             PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
021700             PERFORM 250-SYNTHESIZE-HEADER THRU 250-EXIT
021800             GO TO 200-EXIT
021900     END-READ.
022000     MOVE FHML-RET-REC TO FHML-RECORD.
022100     IF NOT FHML-IS-HEADER
022200         MOVE "PRIMEIRO REGISTRO NAO E HEADER - SINTETIZADO"
022300                         TO WS-ISSUE-MSG
022400         MOVE 'N' TO WS-ISSUE-HAS-LINE-SW
022500         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
022600         MOVE FHML-RET-REC TO WS-PENDING-REC
022700         MOVE 'Y' TO WS-PENDING-REC-SW
022800         PERFORM 250-SYNTHESIZE-HEADER THRU 250-EXIT
022900         GO TO 200-EXIT.
023000     MOVE FHML-RET-REC TO FHML-HEADER-REC.
023100 200-EXIT.
023200     EXIT.
023300
023400*    BUILDS A BARE "100" HEADER DATED TODAY, PER THE CLEARING
023500*    HOUSE'S STANDING RULE FOR A RET FILE RECEIVED WITHOUT ONE.
023600 250-SYNTHESIZE-HEADER.
023700     MOVE "250-SYNTHESIZE-HEADER" TO PARA-NAME.
023800     MOVE SPACES TO FHML-RECORD.
023900     MOVE '100' TO FH-REC-TYPE.
024000     MOVE WS-TODAY-DATE-8 TO FH-GEN-DATE.
024100     MOVE 'Y' TO WS-HEADER-FIXED-SW.
024200 250-EXIT.
024300     EXIT.
024400
024500 300-FIX-HEADER.
024600     MOVE "300-FIX-HEADER" TO PARA-NAME.
024700     MOVE FH-GEN-DATE TO WS-DTE-DATE-FIELD.
024800     CALL 'FHMLDTE' USING WS-DTE-DATE-FIELD, WS-DTE-RETURN-CD.
024900     IF WS-DTE-RETURN-CD NOT = ZERO
025000         MOVE WS-TODAY-DATE-8 TO FH-GEN-DATE
025100         MOVE 'Y' TO WS-HEADER-FIXED-SW
025200         MOVE "DATA DO HEADER AUSENTE OU INVALIDA - CORRIGIDA"
025300                         TO WS-ISSUE-MSG
025400         MOVE 'N' TO WS-ISSUE-HAS-LINE-SW
025500         PERFORM 9200-ADD-WARNING THRU 9200-EXIT.
025600 300-EXIT.
025700     EXIT.
025800
025900 350-WRITE-HEADER.
026000     MOVE "350-WRITE-HEADER" TO PARA-NAME.
026100     MOVE SPACES TO FIX-OUT-REC.
026200     MOVE FHML-HEADER-REC TO FIX-OUT-REC.
026300     WRITE FIX-OUT-REC.
026400 350-EXIT.
026500     EXIT.
026600
026700*    THE RECORD A BAD 200-READ-HEADER SET ASIDE, IF ANY, IS
026800*    CLASSIFIED HERE BEFORE A SINGLE BYTE IS READ FROM FHML-RET-IN
026900*    AGAIN - IT IS STILL PART OF THE FILE AND MUST NOT BE DROPPED.
027000 400-PROCESS-DETAILS.
027100     MOVE "400-PROCESS-DETAILS" TO PARA-NAME.
027200     IF WS-HAVE-PENDING-REC
027300         MOVE WS-PENDING-REC TO FHML-RET-REC
027400         MOVE 'N' TO WS-PENDING-REC-SW
027500         GO TO 410-CLASSIFY-DETAIL.
027600     READ FHML-RET-IN
027700         AT END
027800             MOVE '10' TO WS-RET-IN-STATUS
027900             GO TO 400-EXIT
028000     END-READ.
028100 410-CLASSIFY-DETAIL.
028200     MOVE FHML-RET-REC TO FHML-RECORD.
028300     IF FHML-IS-TRAILER
028400         MOVE FHML-RET-REC TO FHML-TRAILER-REC
028500         MOVE 'Y' TO WS-TRAILER-SEEN-SW
028600         MOVE '10' TO WS-RET-IN-STATUS
028700         GO TO 400-EXIT.
028800     ADD 1 TO WS-DETAIL-COUNT.
028900     MOVE FHML-RET-REC TO FHML-DETAIL-MAC.
029000     MOVE FM-AMOUNT-CENTS TO WS-ACC-AMOUNT-FIELD.
029100     CALL 'FHMLACC' USING WS-ACC-PARMS, WS-ACC-RETURN-CD.
029200     MOVE SPACES TO FIX-OUT-REC.
029300     MOVE FHML-RET-REC TO FIX-OUT-REC.
029400     WRITE FIX-OUT-REC.
029500 400-EXIT.
029600     EXIT.
029700
029800*    NO TRAILER SEEN AT ALL MEANS FHML-TRAILER-REC STILL HOLDS
029900*    WHATEVER THE LAST DETAIL LEFT IN THE SHARED RECORD AREA -
030000*    THAT IS DISCARDED AND A BARE "300" TRAILER BUILT IN ITS
030100*    PLACE, THE SAME WAY 250-SYNTHESIZE-HEADER BUILDS A HEADER.
030200 500-RECOMPUTE-TRAILER.
030300     MOVE "500-RECOMPUTE-TRAILER" TO PARA-NAME.
030400     IF WS-TRAILER-WAS-SEEN
030500         IF WS-ACC-RUNNING-COUNT NOT = FT-TOTAL-RECORDS
030600            OR WS-ACC-RUNNING-SUM NOT = FT-TOTAL-VALUE
030700             MOVE 'Y' TO WS-TRAILER-FIXED-SW
030800             MOVE "TRAILER FORA DE BALANCO - RECALCULADO"
030900                             TO WS-ISSUE-MSG
031000             MOVE 'N' TO WS-ISSUE-HAS-LINE-SW
031100             PERFORM 9200-ADD-WARNING THRU 9200-EXIT
031200         END-IF
031300     ELSE
031400         MOVE SPACES TO FHML-RECORD
031500         MOVE '300' TO FT-REC-TYPE
031600         MOVE 'Y' TO WS-TRAILER-FIXED-SW
031700         MOVE "TRAILER AUSENTE NO ARQUIVO RET - SINTETIZADO"
031800                         TO WS-ISSUE-MSG
031900         MOVE 'N' TO WS-ISSUE-HAS-LINE-SW
032000         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
032100     MOVE WS-ACC-RUNNING-COUNT TO FT-TOTAL-RECORDS.
032200     MOVE WS-ACC-RUNNING-SUM   TO FT-TOTAL-VALUE.
032300 500-EXIT.
032400     EXIT.
032500
032600 550-WRITE-TRAILER.
032700     MOVE "550-WRITE-TRAILER" TO PARA-NAME.
032800     MOVE SPACES TO FIX-OUT-REC.
032900     MOVE FHML-TRAILER-REC TO FIX-OUT-REC.
033000     WRITE FIX-OUT-REC.
033100 550-EXIT.
033200     EXIT.
033300
033400 600-SET-RUN-RESULT.
033500     MOVE "600-SET-RUN-RESULT" TO PARA-NAME.
033600     MOVE 'O' TO RS-STAT-STRUCTURE RS-STAT-ENCODING.
033700     IF RS-CRITICAL-COUNT > ZERO
033800         MOVE 'E' TO RS-STAT-CONTENT
033900     ELSE
034000         IF RS-WARNING-COUNT > ZERO
034100             MOVE 'W' TO RS-STAT-CONTENT
034200         ELSE
034300             MOVE 'O' TO RS-STAT-CONTENT.
034400     IF RS-CRITICAL-COUNT > ZERO
034500         MOVE 'E' TO RS-OVERALL-STATUS
034600         MOVE 2   TO RS-EXIT-CODE
034700     ELSE
034800         IF RS-WARNING-COUNT > ZERO
034900             MOVE 'W' TO RS-OVERALL-STATUS
035000             MOVE 1   TO RS-EXIT-CODE
035100         ELSE
035200             MOVE 'O' TO RS-OVERALL-STATUS
035300             MOVE 0   TO RS-EXIT-CODE.
035400 600-EXIT.
035500     EXIT.
035600
035700 9100-ADD-CRITICAL.
035800     IF IT-ISSUE-TOTAL < 200
035900         ADD 1 TO IT-ISSUE-TOTAL
036000         MOVE 'C'           TO IT-SEVERITY(IT-ISSUE-TOTAL)
036100         MOVE WS-ISSUE-HAS-LINE-SW
036200                            TO IT-LINE-BOUND(IT-ISSUE-TOTAL)
036300         MOVE WS-ISSUE-LINE TO IT-LINE-NUMBER(IT-ISSUE-TOTAL)
036400         MOVE WS-ISSUE-MSG  TO IT-MESSAGE(IT-ISSUE-TOTAL)
036500         ADD 1 TO RS-CRITICAL-COUNT.
036600 9100-EXIT.
036700     EXIT.
036800
036900 9200-ADD-WARNING.
037000     IF IT-ISSUE-TOTAL < 200
037100         ADD 1 TO IT-ISSUE-TOTAL
037200         MOVE 'W'           TO IT-SEVERITY(IT-ISSUE-TOTAL)
037300         MOVE WS-ISSUE-HAS-LINE-SW
037400                            TO IT-LINE-BOUND(IT-ISSUE-TOTAL)
037500         MOVE WS-ISSUE-LINE TO IT-LINE-NUMBER(IT-ISSUE-TOTAL)
037600         MOVE WS-ISSUE-MSG  TO IT-MESSAGE(IT-ISSUE-TOTAL)
037700         ADD 1 TO RS-WARNING-COUNT.
037800 9200-EXIT.
037900     EXIT.
038000
038100 700-CALL-REPORTER.
038200     MOVE "700-CALL-REPORTER" TO PARA-NAME.
038300     CALL 'FHMLRPT' USING FHML-RUN-SUMMARY, FHML-ISSUE-TABLE.
038400 700-EXIT.
038500     EXIT.
038600
038700 850-CLOSE-FILES.
038800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
038900     CLOSE FHML-RET-IN, FIX-OUT, SYSOUT.
039000 850-EXIT.
039100     EXIT.
039200
039300 999-CLEANUP.
039400     MOVE "999-CLEANUP" TO PARA-NAME.
039500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039600     DISPLAY "** DETALHES REESCRITOS **".
039700     DISPLAY WS-DETAIL-COUNT.
039800     DISPLAY "******** NORMAL END OF JOB FHMLFIX ********".
039900 999-EXIT.
040000     EXIT.
040100
040200 1000-ABEND-RTN.
040300     MOVE "1000-ABEND-RTN" TO PARA-NAME.
040400     MOVE ABEND-REASON TO SYSOUT-REC.
040500     WRITE SYSOUT-REC.
040600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040700     DISPLAY "*** ABNORMAL END OF JOB - FHMLFIX ***"
040800                         UPON CONSOLE.
040900     DIVIDE ZERO-VAL INTO ONE-VAL.
