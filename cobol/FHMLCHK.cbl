000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FHMLCHK.
000400 AUTHOR.      R.TORRES.
000500 INSTALLATION. CONPAG - NUCLEO DE PROCESSAMENTO FHML.
000600 DATE-WRITTEN. 15/12/94.
000700 DATE-COMPILED. 15/12/94.
000800 SECURITY.    NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    TWO INDEPENDENT SCANS OVER TWO DIFFERENT FHML FILES THAT
001300*    SHARE THE 240-BYTE DETAIL FRAME:
001400*
001500*      FHMLBLQ12 - BLOCKAGE CONFIRMATION FILE.  EVERY DETAIL
001600*                  CARRYING ONE OF THE THREE CODES THE BANK
001700*                  TRACKS (02/09/14) MUST COME BACK WITH THE
001800*                  MATCHING CONFIRMATION RESPONSE.
001900*      FHMLIRR12 - IRREGULARITY FILE.  ANY DETAIL CARRYING AN
002000*                  IRREGULARITY CODE IS LISTED, WITH THE THREE
002100*                  "HARD" CODES (IR/E1/E2) RAISED AS CRITICAL.
002200*
002300*    ONE JOB STEP, ONE REPORT - THE BANK RECEIVES BOTH FILES ON
002400*    THE SAME NIGHTLY TRANSMISSION SO THERE IS NO VALUE IN
002500*    SPLITTING THIS INTO TWO STEPS.
002600******************************************************************
002700*CHANGE LOG.
002800*    15/12/94  RT  OS-4415  ORIGINAL CODING.
002900*    19/01/95  RT  OS-4438  (NO CHANGE - LISTED FOR CROSS
003000*                           REFERENCE WITH THE SANITIZER FIX).
003100*    28/02/96  LA  OS-4815  ISSUE TABLE / RUN SUMMARY INTRODUCED.
003200*    09/12/97  LA  OS-5181  "NO BLOCKAGE AT ALL" AND "NO
003300*                           IRREGULARITIES AT ALL" WARNINGS ADDED
003400*                           AFTER THE BANK ASKED WHY AN ALL-CLEAR
003500*                           FILE PRODUCED NO REPORT LINES AT ALL.
003600*    11/08/98  LA  OS-5387  Y2K REVIEW - NO DATE FIELDS TOUCHED
003700*                           BY THIS PROGRAM, NO CHANGE REQUIRED.
003800*    05/02/99  LA  OS-5391  Y2K REVIEW SIGN-OFF - NO CHANGES.
003900*    17/07/01  CM  OS-5904  BLQ-RESPONSE COMPARE NOW TRIMS
004000*                           TRAILING SPACES EXPLICITLY INSTEAD OF
004100*                           RELYING ON THE LITERAL'S OWN PADDING.
004200*    30/11/03  CM  OS-6143  IRR-CODE 'E2' ADDED TO THE CRITICAL
004300*                           LIST ALONGSIDE 'IR' AND 'E1'.
004400*    18/02/04  CM  OS-6154  OPEN OF FHML-BLQ-IN AND FHML-IRR-IN
004500*                           NOW CHECKED FOR A BAD FILE STATUS;
004600*                           SYSOUT MOVED AHEAD OF THEM IN
004700*                           000-HOUSEKEEPING FOR THE SAME REASON
004800*                           AS FHMLXREF OS-6153.
004900*    03/03/04  CM  OS-6159  210-READ-ONE-BLQ WAS ACCEPTING ANY
005000*                           RESPONSE STARTING "OK" AS A MATCH FOR
005100*                           ANY OF THE THREE BLOCKAGE CODES - THE
005200*                           (1:2) FALLBACK TEST IS REMOVED SO A
005300*                           WRONG CODE RESPONSE IS ALWAYS FLAGGED
005400*                           CRITICAL.
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     CLASS FHML-DIGITS IS '0' THRU '9'.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600         ASSIGN TO UT-S-SYSOUT
006700         ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT FHML-BLQ-IN
007000         ASSIGN TO UT-S-FHMBLQ
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-BLQ-IN-STATUS.
007300
007400     SELECT FHML-IRR-IN
007500         ASSIGN TO UT-S-FHMIRR
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-IRR-IN-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC                  PIC X(130).
008800
008900 FD  FHML-BLQ-IN
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 240 CHARACTERS
009200     DATA RECORD IS FHML-BLQ-REC.
009300 01  FHML-BLQ-REC                PIC X(240).
009400
009500 FD  FHML-IRR-IN
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 240 CHARACTERS
009800     DATA RECORD IS FHML-IRR-REC.
009900 01  FHML-IRR-REC                PIC X(240).
010000
010100 WORKING-STORAGE SECTION.
010200 01  WS-FILE-STATUS-CODES.
010300     05  WS-BLQ-IN-STATUS        PIC X(02).
010400         88  WS-BLQ-EOF              VALUE '10'.
010500     05  WS-IRR-IN-STATUS        PIC X(02).
010600         88  WS-IRR-EOF              VALUE '10'.
010700
010800 01  WS-LINE-COUNTERS.
010900     05  WS-BLQ-LINE-NO          PIC 9(07) COMP.
011000     05  WS-IRR-LINE-NO          PIC 9(07) COMP.
011100
011200 01  WS-BLQ-FOUND-SW             PIC X(01) VALUE 'N'.
011300     88  WS-BLQ-RELEVANT-SEEN        VALUE 'Y'.
011400 01  WS-IRR-FOUND-SW             PIC X(01) VALUE 'N'.
011500     88  WS-IRR-RELEVANT-SEEN        VALUE 'Y'.
011600
011700 01  WS-EXPECTED-RESPONSE        PIC X(04).
011800
011900 01  WS-ISSUE-BUILD-AREA.
012000     05  WS-ISSUE-MSG            PIC X(72).
012100     05  WS-ISSUE-LINE           PIC 9(07) COMP.
012200     05  WS-ISSUE-HAS-LINE-SW    PIC X(01).
012300         88  WS-ISSUE-HAS-LINE       VALUE 'Y'.
012400
012500 COPY FHMLREC.
012600 COPY FHMLMSG.
012700 COPY FHMLABN.
012800
012900 PROCEDURE DIVISION.
013000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013100     PERFORM 100-MAINLINE THRU 100-EXIT.
013200     PERFORM 999-CLEANUP THRU 999-EXIT.
013300     MOVE RS-EXIT-CODE TO RETURN-CODE.
013400     GOBACK.
013500
013600 000-HOUSEKEEPING.
013700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013800     DISPLAY "******** BEGIN JOB FHMLCHK ********".
013900     MOVE SPACES TO FHML-RUN-SUMMARY.
014000     MOVE ZERO   TO IT-ISSUE-TOTAL WS-BLQ-LINE-NO WS-IRR-LINE-NO.
014100     MOVE "FHMLBLQ12/FHMLIRR12" TO RS-FILE-NAME.
014200     OPEN OUTPUT SYSOUT.
014300     OPEN INPUT FHML-BLQ-IN.
014400     IF WS-BLQ-IN-STATUS NOT = '00'
014500         MOVE "FHML-BLQ-IN FALHOU AO ABRIR" TO ABEND-REASON
014600         GO TO 1000-ABEND-RTN.
014700     OPEN INPUT FHML-IRR-IN.
014800     IF WS-IRR-IN-STATUS NOT = '00'
014900         MOVE "FHML-IRR-IN FALHOU AO ABRIR" TO ABEND-REASON
015000         GO TO 1000-ABEND-RTN.
015100 000-EXIT.
015200     EXIT.
015300
015400 100-MAINLINE.
015500     MOVE "100-MAINLINE" TO PARA-NAME.
015600     PERFORM 200-SCAN-BLQ        THRU 200-EXIT.
015700     PERFORM 300-SCAN-IRR        THRU 300-EXIT.
015800     PERFORM 600-SET-RUN-RESULT  THRU 600-EXIT.
015900     PERFORM 700-CALL-REPORTER   THRU 700-EXIT.
016000 100-EXIT.
016100     EXIT.
016200
016300******************************************************************
016400*  U6 - BLOCKAGE CONFIRMATION SCAN
016500******************************************************************
016600 200-SCAN-BLQ.
016700     MOVE "200-SCAN-BLQ" TO PARA-NAME.
016800     PERFORM 210-READ-ONE-BLQ THRU 210-EXIT
016900         UNTIL WS-BLQ-EOF.
017000     MOVE 'N' TO WS-ISSUE-HAS-LINE-SW.
017100     IF NOT WS-BLQ-RELEVANT-SEEN
017200         MOVE "NENHUM BLOQUEIO RELEVANTE ENCONTRADO NO ARQUIVO"
017300                         TO WS-ISSUE-MSG
017400         PERFORM 9200-ADD-WARNING THRU 9200-EXIT.
017500 200-EXIT.
017600     EXIT.
017700
017800 210-READ-ONE-BLQ.
017900     READ FHML-BLQ-IN
018000         AT END
018100             MOVE '10' TO WS-BLQ-IN-STATUS
018200             GO TO 210-EXIT
018300     END-READ.
018400     IF FHML-BLQ-REC = SPACES
018500         GO TO 210-EXIT.
018600     ADD 1 TO WS-BLQ-LINE-NO.
018700     MOVE FHML-BLQ-REC TO FHML-RECORD.
018800     IF NOT FHML-IS-DETAIL
018900         GO TO 210-EXIT.
019000     MOVE FHML-BLQ-REC TO FHML-DETAIL-BLQ.
019100     IF NOT FB-BLQ-02 AND NOT FB-BLQ-09 AND NOT FB-BLQ-14
019200         GO TO 210-EXIT.
019300     MOVE 'Y' TO WS-BLQ-FOUND-SW.
019400     EVALUATE TRUE
019500         WHEN FB-BLQ-02
019600             MOVE "OK2 "  TO WS-EXPECTED-RESPONSE
019700         WHEN FB-BLQ-09
019800             MOVE "OK9 "  TO WS-EXPECTED-RESPONSE
019900         WHEN FB-BLQ-14
020000             MOVE "OK14"  TO WS-EXPECTED-RESPONSE
020100     END-EVALUATE.
020200     MOVE 'Y' TO WS-ISSUE-HAS-LINE-SW.
020300     MOVE WS-BLQ-LINE-NO TO WS-ISSUE-LINE.
020400     IF FB-BLQ-RESPONSE NOT = WS-EXPECTED-RESPONSE(1:3)
020500         MOVE "CODIGO DE BLOQUEIO SEM A RESPOSTA ESPERADA"
020600                         TO WS-ISSUE-MSG
020700         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
020800     ELSE
020900         MOVE "BLOQUEIO DETECTADO E CONFIRMADO CORRETAMENTE"
021000                         TO WS-ISSUE-MSG
021100         PERFORM 9200-ADD-WARNING THRU 9200-EXIT.
021200 210-EXIT.
021300     EXIT.
021400
021500******************************************************************
021600*  U7 - IRREGULARITY SCAN
021700******************************************************************
021800 300-SCAN-IRR.
021900     MOVE "300-SCAN-IRR" TO PARA-NAME.
022000     PERFORM 310-READ-ONE-IRR THRU 310-EXIT
022100         UNTIL WS-IRR-EOF.
022200     MOVE 'N' TO WS-ISSUE-HAS-LINE-SW.
022300     IF NOT WS-IRR-RELEVANT-SEEN
022400         MOVE "NENHUMA IRREGULARIDADE ENCONTRADA NO ARQUIVO"
022500                         TO WS-ISSUE-MSG
022600         PERFORM 9200-ADD-WARNING THRU 9200-EXIT.
022700 300-EXIT.
022800     EXIT.
022900
023000 310-READ-ONE-IRR.
023100     READ FHML-IRR-IN
023200         AT END
023300             MOVE '10' TO WS-IRR-IN-STATUS
023400             GO TO 310-EXIT
023500     END-READ.
023600     IF FHML-IRR-REC = SPACES
023700         GO TO 310-EXIT.
023800     ADD 1 TO WS-IRR-LINE-NO.
023900     MOVE FHML-IRR-REC TO FHML-RECORD.
024000     IF NOT FHML-IS-DETAIL
024100         GO TO 310-EXIT.
024200     MOVE FHML-IRR-REC TO FHML-DETAIL-IRR.
024300     IF FI-IRR-CODE = SPACES
024400         GO TO 310-EXIT.
024500     MOVE 'Y' TO WS-IRR-FOUND-SW.
024600     PERFORM 320-CLASSIFY-IRR-SEVERITY THRU 320-EXIT.
024700 310-EXIT.
024800     EXIT.
024900
025000 320-CLASSIFY-IRR-SEVERITY.
025100     MOVE 'Y' TO WS-ISSUE-HAS-LINE-SW.
025200     MOVE WS-IRR-LINE-NO TO WS-ISSUE-LINE.
025300     IF FI-IRR-CRITICAL
025400         MOVE "CODIGO DE IRREGULARIDADE GRAVE" TO WS-ISSUE-MSG
025500         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
025600     ELSE
025700         MOVE "IRREGULARIDADE DE MENOR GRAVIDADE REGISTRADA"
025800                         TO WS-ISSUE-MSG
025900         PERFORM 9200-ADD-WARNING THRU 9200-EXIT.
026000 320-EXIT.
026100     EXIT.
026200
026300 600-SET-RUN-RESULT.
026400     MOVE "600-SET-RUN-RESULT" TO PARA-NAME.
026500     MOVE 'O' TO RS-STAT-STRUCTURE RS-STAT-ENCODING.
026600     IF RS-CRITICAL-COUNT > ZERO
026700         MOVE 'E' TO RS-STAT-CONTENT
026800     ELSE
026900         IF RS-WARNING-COUNT > ZERO
027000             MOVE 'W' TO RS-STAT-CONTENT
027100         ELSE
027200             MOVE 'O' TO RS-STAT-CONTENT.
027300     IF RS-CRITICAL-COUNT > ZERO
027400         MOVE 'E' TO RS-OVERALL-STATUS
027500         MOVE 2   TO RS-EXIT-CODE
027600     ELSE
027700         IF RS-WARNING-COUNT > ZERO
027800             MOVE 'W' TO RS-OVERALL-STATUS
027900             MOVE 1   TO RS-EXIT-CODE
028000         ELSE
028100             MOVE 'O' TO RS-OVERALL-STATUS
028200             MOVE 0   TO RS-EXIT-CODE.
028300 600-EXIT.
028400     EXIT.
028500
028600 9100-ADD-CRITICAL.
028700     IF IT-ISSUE-TOTAL < 200
028800         ADD 1 TO IT-ISSUE-TOTAL
028900         MOVE 'C'           TO IT-SEVERITY(IT-ISSUE-TOTAL)
029000         MOVE WS-ISSUE-HAS-LINE-SW
029100                            TO IT-LINE-BOUND(IT-ISSUE-TOTAL)
029200         MOVE WS-ISSUE-LINE TO IT-LINE-NUMBER(IT-ISSUE-TOTAL)
029300         MOVE WS-ISSUE-MSG  TO IT-MESSAGE(IT-ISSUE-TOTAL)
029400         ADD 1 TO RS-CRITICAL-COUNT.
029500 9100-EXIT.
029600     EXIT.
029700
029800 9200-ADD-WARNING.
029900     IF IT-ISSUE-TOTAL < 200
030000         ADD 1 TO IT-ISSUE-TOTAL
030100         MOVE 'W'           TO IT-SEVERITY(IT-ISSUE-TOTAL)
030200         MOVE WS-ISSUE-HAS-LINE-SW
030300                            TO IT-LINE-BOUND(IT-ISSUE-TOTAL)
030400         MOVE WS-ISSUE-LINE TO IT-LINE-NUMBER(IT-ISSUE-TOTAL)
030500         MOVE WS-ISSUE-MSG  TO IT-MESSAGE(IT-ISSUE-TOTAL)
030600         ADD 1 TO RS-WARNING-COUNT.
030700 9200-EXIT.
030800     EXIT.
030900
031000 700-CALL-REPORTER.
031100     MOVE "700-CALL-REPORTER" TO PARA-NAME.
031200     CALL 'FHMLRPT' USING FHML-RUN-SUMMARY, FHML-ISSUE-TABLE.
031300 700-EXIT.
031400     EXIT.
031500
031600 850-CLOSE-FILES.
031700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
031800     CLOSE FHML-BLQ-IN, FHML-IRR-IN, SYSOUT.
031900 850-EXIT.
032000     EXIT.
032100
032200 999-CLEANUP.
032300     MOVE "999-CLEANUP" TO PARA-NAME.
032400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032500     DISPLAY "** REGISTROS BLQ LIDOS **".
032600     DISPLAY WS-BLQ-LINE-NO.
032700     DISPLAY "** REGISTROS IRR LIDOS **".
032800     DISPLAY WS-IRR-LINE-NO.
032900     DISPLAY "******** NORMAL END OF JOB FHMLCHK ********".
033000 999-EXIT.
033100     EXIT.
033200
033300 1000-ABEND-RTN.
033400     MOVE "1000-ABEND-RTN" TO PARA-NAME.
033500     MOVE ABEND-REASON TO SYSOUT-REC.
033600     WRITE SYSOUT-REC.
033700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033800     DISPLAY "*** ABNORMAL END OF JOB - FHMLCHK ***"
033900                         UPON CONSOLE.
034000     DIVIDE ZERO-VAL INTO ONE-VAL.
