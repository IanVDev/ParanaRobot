000100******************************************************************
000200* FHMLMSG  -  CONSOLIDATED RUN-SUMMARY AND ISSUE-LIST WORK AREA,
000300*             PASSED BETWEEN THE VALIDATORS AND FHMLRPT.
000400*
000500*             REPLACES THE OLD STAND-ALONE ABEND RECORD - EVERY
000600*             VALIDATOR NOW POSTS ITS FINDINGS HERE INSTEAD OF
000700*             ABENDING, SO ONE JOB STEP CAN REPORT ON A WHOLE
000800*             FILE INSTEAD OF DYING ON THE FIRST BAD RECORD.
000900*
001000*             ORIGINAL    - R.TORRES      - 04/11/94
001100*             MAINTENANCE - SEE FHMLRPT CHANGE LOG FOR HISTORY
001200******************************************************************
001300 01  FHML-RUN-SUMMARY.
001400     05  RS-FILE-NAME            PIC X(30).
001500     05  RS-FILE-PATH            PIC X(60).
001600     05  RS-NEWLINE-KIND         PIC X(04).
001700         88  RS-NL-CRLF              VALUE 'CRLF'.
001800         88  RS-NL-LF                VALUE 'LF  '.
001900         88  RS-NL-NONE              VALUE 'NONE'.
002000     05  RS-SECTION-STATUS.
002100         10  RS-STAT-STRUCTURE   PIC X(01).
002200             88  RS-STRUCT-OK        VALUE 'O'.
002300             88  RS-STRUCT-WARN      VALUE 'W'.
002400             88  RS-STRUCT-ERROR     VALUE 'E'.
002500         10  RS-STAT-ENCODING    PIC X(01).
002600             88  RS-ENCOD-OK         VALUE 'O'.
002700             88  RS-ENCOD-WARN       VALUE 'W'.
002800             88  RS-ENCOD-ERROR      VALUE 'E'.
002900         10  RS-STAT-CONTENT     PIC X(01).
003000             88  RS-CONTENT-OK       VALUE 'O'.
003100             88  RS-CONTENT-WARN     VALUE 'W'.
003200             88  RS-CONTENT-ERROR    VALUE 'E'.
003300     05  RS-COUNTERS.
003400         10  RS-TOTAL-RECORDS    PIC 9(07) COMP.
003500         10  RS-HEADER-COUNT     PIC 9(07) COMP.
003600         10  RS-DETAIL-COUNT     PIC 9(07) COMP.
003700         10  RS-TRAILER-COUNT    PIC 9(07) COMP.
003800     05  RS-TOTALS.
003900         10  RS-DETAIL-SUM       PIC 9(15).
004000         10  RS-TRAILER-VALUE    PIC 9(15).
004100         10  RS-TRAILER-KNOWN    PIC X(01).
004200             88  RS-TRAILER-VALUE-KNOWN VALUE 'Y'.
004300     05  RS-ISSUE-COUNTS.
004400         10  RS-CRITICAL-COUNT   PIC 9(05) COMP.
004500         10  RS-WARNING-COUNT    PIC 9(05) COMP.
004600     05  RS-RUN-RESULT.
004700         10  RS-OVERALL-STATUS   PIC X(01).
004800             88  RS-OVERALL-OK       VALUE 'O'.
004900             88  RS-OVERALL-WARN     VALUE 'W'.
005000             88  RS-OVERALL-ERROR    VALUE 'E'.
005100         10  RS-EXIT-CODE        PIC 9(01) COMP.
005200
005300******************************************************************
005400*  ALTERNATE DISPLAY-ONLY VIEW OF THE COUNTERS, USED WHEN THE
005500*  TOTALIZERS ARE EDITED STRAIGHT INTO THE REPORT LINE WITHOUT A
005600*  MOVE TO A Z-SUPPRESSED FIELD (SEE FHMLRPT 4100-PUT-COUNTS).
005700******************************************************************
005800 01  RS-COUNTERS-ALPHA REDEFINES RS-COUNTERS.
005900     05  RS-TOTAL-RECORDS-X      PIC X(04).
006000     05  RS-HEADER-COUNT-X       PIC X(04).
006100     05  RS-DETAIL-COUNT-X       PIC X(04).
006200     05  RS-TRAILER-COUNT-X      PIC X(04).
006300
006400******************************************************************
006500*  ERROR / WARNING ISSUE LIST - ONE ENTRY PER FINDING, IN THE
006600*  ORDER RAISED.  200 ENTRIES COVERS THE WORST FILE WE HAVE EVER
006700*  SEEN COME OUT OF THE CLEARING HOUSE WITH ROOM TO SPARE.
006800******************************************************************
006900 01  FHML-ISSUE-TABLE.
007000     05  IT-ISSUE-TOTAL          PIC 9(05) COMP.
007100     05  IT-ISSUE-ENTRY OCCURS 200 TIMES
007200                         INDEXED BY IT-IDX.
007300         10  IT-SEVERITY         PIC X(01).
007400             88  IT-IS-CRITICAL      VALUE 'C'.
007500             88  IT-IS-WARNING       VALUE 'W'.
007600             88  IT-IS-INFO          VALUE 'I'.
007700         10  IT-LINE-BOUND       PIC X(01).
007800             88  IT-HAS-LINE         VALUE 'Y'.
007900         10  IT-LINE-NUMBER      PIC 9(07) COMP.
008000         10  IT-MESSAGE          PIC X(72).
008100
008200******************************************************************
008300*  RAW BYTE VIEW OF ONE ISSUE ENTRY - USED BY FHMLRPT WHEN IT
008400*  NEEDS TO BLANK AN ENTRY IN ONE MOVE INSTEAD OF FIELD BY FIELD.
008500******************************************************************
008600 01  FHML-ISSUE-TABLE-ALT REDEFINES FHML-ISSUE-TABLE.
008700     05  ITA-ISSUE-TOTAL         PIC X(04).
008800     05  ITA-ISSUE-RAW OCCURS 200 TIMES PIC X(78).
