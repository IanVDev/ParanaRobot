000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FHMLMAC.
000400 AUTHOR.      R.TORRES.
000500 INSTALLATION. CONPAG - NUCLEO DE PROCESSAMENTO FHML.
000600 DATE-WRITTEN. 02/12/94.
000700 DATE-COMPILED. 02/12/94.
000800 SECURITY.    NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    FULL VALIDATOR FOR THE MACICA (MASS PAYMENT) FHML FILE,
001300*    FHMLMAC12.  RUNS THE SAME SANITIZE/STRUCTURE/CONTENT PASSES
001400*    AS FHMLEDIT, PLUS THE RULES THAT ARE SPECIFIC TO THE MACICA
001500*    LOT:  THE LOT MUST CARRY EXACTLY 10 PAYMENT DETAILS, AND ANY
001600*    DETAIL CARRYING THE "BLQ" BLOCKAGE MARKER AT 36-38 IS NOTED
001700*    ON AN INFORMATIONAL LIST (NOT AN ERROR OR A WARNING - SEE
001800*    9300-ADD-INFO BELOW).
001900*
002000*    KEPT AS ITS OWN PROGRAM RATHER THAN A CALL TO FHMLEDIT SO
002100*    THE MACICA-SPECIFIC RULES CANNOT LEAK INTO THE GENERIC
002200*    EDITOR USED BY EVERY OTHER FHML FILE TYPE.
002300******************************************************************
002400*CHANGE LOG.
002500*    02/12/94  RT  OS-4410  ORIGINAL CODING.
002600*    19/01/95  RT  OS-4438  SHARES FHMLDTE'S LEAP-YEAR FIX.
002700*    28/02/96  LA  OS-4815  ISSUE TABLE INTRODUCED, SAME AS
002800*                           FHMLEDIT - SEE ITS CHANGE LOG.
002900*    09/12/97  LA  OS-5180  CALLS FHMLACC FOR THE DETAIL SUM AND
003000*                           TRAILER RECONCILIATION.
003100*    11/08/98  LA  OS-5387  Y2K REVIEW - GEN-DATE IS A 4-DIGIT
003200*                           YEAR FIELD ALREADY, NO CHANGE.
003300*    05/02/99  LA  OS-5391  Y2K REVIEW SIGN-OFF - NO CHANGES.
003400*    22/10/02  CM  OS-6022  BLOCKAGE LIST ADDED - PARTNER BANK
003500*                           ASKED FOR VISIBILITY INTO HOW MANY
003600*                           DETAILS CAME IN PRE-BLOCKED.
003700*    30/11/03  CM  OS-6141  EXPECTED-DETAIL-COUNT MOVED TO A
003800*                           77-LEVEL CONSTANT INSTEAD OF A
003900*                           LITERAL IN THE IF, PER SHOP STANDARD.
004000*    18/02/04  CM  OS-6152  SAME FIX AS FHMLEDIT OS-6151 - OPEN OF
004100*                           FHML-BYTE-IN AND FHML-LINE-IN NOW
004200*                           CHECKED, BAD FILE STATUS ABENDS THE
004300*                           STEP INSTEAD OF FALLING THROUGH.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     CLASS FHML-DIGITS IS '0' THRU '9'
005100     CLASS FHML-PRINTABLE IS X'20' THRU X'7E'.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600         ASSIGN TO UT-S-SYSOUT
005700         ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT FHML-BYTE-IN
006000         ASSIGN TO UT-S-FHMBYTE
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-BYTE-IN-STATUS.
006300
006400     SELECT FHML-LINE-IN
006500         ASSIGN TO UT-S-FHMLIN
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-LINE-IN-STATUS.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 130 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC                 PIC X(130).
007800
007900 FD  FHML-BYTE-IN
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 1 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS FHML-BYTE-REC.
008500 01  FHML-BYTE-REC               PIC X(01).
008600
008700 FD  FHML-LINE-IN
008800     LABEL RECORDS ARE STANDARD
008900     RECORD IS VARYING IN SIZE FROM 1 TO 240 CHARACTERS
009000         DEPENDING ON WS-LINE-ACTUAL-LEN
009100     DATA RECORD IS FHML-LINE-REC.
009200 01  FHML-LINE-REC               PIC X(240).
009300
009400 WORKING-STORAGE SECTION.
009500 77  WS-EXPECTED-DETAIL-COUNT    PIC 9(03) COMP VALUE 10.
009600
009700 01  WS-FILE-STATUS-CODES.
009800     05  WS-BYTE-IN-STATUS       PIC X(02).
009900     05  WS-LINE-IN-STATUS       PIC X(02).
010000
010100 01  WS-BOM-LITERAL              PIC X(03) VALUE X'EFBBBF'.
010200
010300 01  WS-FHML-TABLE-AREA.
010400     05  WS-RECORD-COUNT         PIC 9(07) COMP.
010500     05  WS-FHML-ENTRY OCCURS 500 TIMES
010600                         INDEXED BY TBL-IDX.
010700         10  TBL-RECORD          PIC X(240).
010800         10  TBL-RECORD-LEN      PIC 9(05) COMP.
010900
011000 01  WS-SANITIZE-WORK.
011100     05  WS-CR-COUNT             PIC 9(07) COMP.
011200     05  WS-LF-COUNT             PIC 9(07) COMP.
011300     05  WS-BYTE-TOTAL           PIC 9(09) COMP.
011400     05  WS-NONASCII-COUNT       PIC 9(05) COMP.
011500     05  WS-NULL-FOUND-SW        PIC X(01) VALUE 'N'.
011600         88  WS-NULL-BYTE-FOUND      VALUE 'Y'.
011700     05  WS-BOM-FOUND-SW         PIC X(01) VALUE 'N'.
011800         88  WS-BOM-WAS-FOUND        VALUE 'Y'.
011900     05  WS-BYTE-EOF-SW          PIC X(01) VALUE 'N'.
012000         88  WS-BYTE-EOF-REACHED     VALUE 'Y'.
012100     05  WS-LINE-EOF-SW          PIC X(01) VALUE 'N'.
012200         88  WS-LINE-EOF-REACHED     VALUE 'Y'.
012300
012400 01  WS-LINE-ACTUAL-LEN          PIC 9(05) COMP.
012500
012600 01  WS-BOM-CHECK-AREA.
012700     05  WS-BOM-BYTE-1           PIC X(01).
012800     05  WS-BOM-BYTE-2           PIC X(01).
012900     05  WS-BOM-BYTE-3           PIC X(01).
013000 01  WS-BOM-CHECK-LINE REDEFINES WS-BOM-CHECK-AREA
013100                                 PIC X(03).
013200
013300 01  WS-WHOLE-TEXT-BUFFER.
013400     05  WS-WHOLE-TEXT-CHARS     PIC X(01) OCCURS 9600 TIMES
013500                         INDEXED BY WTB-IDX.
013600 01  WS-WHOLE-TEXT-LINE REDEFINES WS-WHOLE-TEXT-BUFFER
013700                                 PIC X(9600).
013800
013900 01  WS-CHUNK-WORK.
014000     05  WS-CHUNK-COUNT          PIC 9(05) COMP.
014100     05  WS-CHUNK-REM            PIC 9(05) COMP.
014200     05  WS-SLICE-START          PIC 9(05) COMP.
014300
014400 01  WS-COUNTERS-WORK.
014500     05  WS-TOTAL-RECORDS        PIC 9(07) COMP.
014600     05  WS-HEADER-COUNT         PIC 9(07) COMP.
014700     05  WS-DETAIL-COUNT         PIC 9(07) COMP.
014800     05  WS-TRAILER-COUNT        PIC 9(07) COMP.
014900
015000 01  WS-STRUCTURE-SWITCHES.
015100     05  WS-SEEN-HEADER-SW       PIC X(01) VALUE 'N'.
015200         88  WS-SEEN-HEADER          VALUE 'Y'.
015300     05  WS-SEEN-TRAILER-SW      PIC X(01) VALUE 'N'.
015400         88  WS-SEEN-TRAILER         VALUE 'Y'.
015500
015600 01  WS-SEMANTIC-WORK.
015700     05  WS-HEADER-SEEN-PASS-SW  PIC X(01) VALUE 'N'.
015800         88  WS-HEADER-SEEN-IN-PASS  VALUE 'Y'.
015900     05  WS-TRAILER-SEEN-PASS-SW PIC X(01) VALUE 'N'.
016000         88  WS-TRAILER-SEEN-IN-PASS VALUE 'Y'.
016100
016200 01  WS-BLOCKAGE-LIST-AREA.
016300     05  WS-BLOCKAGE-TOTAL       PIC 9(05) COMP.
016400
016500 01  WS-SECTION-SNAPSHOT.
016600     05  WS-SAVE-CRITICAL-COUNT  PIC 9(05) COMP.
016700     05  WS-SAVE-WARNING-COUNT   PIC 9(05) COMP.
016800
016900 01  WS-ISSUE-BUILD-AREA.
017000     05  WS-ISSUE-MSG            PIC X(72).
017100     05  WS-ISSUE-LINE           PIC 9(07) COMP.
017200     05  WS-ISSUE-HAS-LINE-SW    PIC X(01).
017300         88  WS-ISSUE-HAS-LINE       VALUE 'Y'.
017400
017500 01  WS-TODAY-DATE.
017600     05  WS-TODAY-YYMMDD         PIC 9(06).
017700
017800 COPY FHMLREC.
017900 COPY FHMLMSG.
018000 COPY FHMLPRM.
018100 COPY FHMLABN.
018200
018300 PROCEDURE DIVISION.
018400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018500     PERFORM 100-MAINLINE THRU 100-EXIT.
018600     PERFORM 999-CLEANUP THRU 999-EXIT.
018700     MOVE RS-EXIT-CODE TO RETURN-CODE.
018800     GOBACK.
018900
019000 000-HOUSEKEEPING.
019100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019200     DISPLAY "******** BEGIN JOB FHMLMAC ********".
019300     ACCEPT WS-TODAY-YYMMDD FROM DATE.
019400     MOVE SPACES TO FHML-RUN-SUMMARY.
019500     MOVE ZERO   TO IT-ISSUE-TOTAL WS-BLOCKAGE-TOTAL.
019600     MOVE "FHMLMAC12" TO RS-FILE-NAME.
019700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019800 000-EXIT.
019900     EXIT.
020000
020100 100-MAINLINE.
020200     MOVE "100-MAINLINE" TO PARA-NAME.
020300     PERFORM 200-SANITIZE-PASS  THRU 200-EXIT.
020400     PERFORM 300-STRUCTURE-PASS THRU 300-EXIT.
020500     PERFORM 400-MAC-CONTENT-PASS THRU 400-EXIT.
020600     PERFORM 600-SET-RUN-RESULT THRU 600-EXIT.
020700     PERFORM 700-CALL-REPORTER  THRU 700-EXIT.
020800 100-EXIT.
020900     EXIT.
021000
021100******************************************************************
021200*  PASS 1 - SANITIZE.  IDENTICAL TO FHMLEDIT'S 200-SANITIZE-PASS -
021300*  SEE THAT PROGRAM FOR THE COMMENTARY ON THE TWO-SELECT DESIGN.
021400******************************************************************
021500 200-SANITIZE-PASS.
021600     MOVE "200-SANITIZE-PASS" TO PARA-NAME.
021700     MOVE RS-CRITICAL-COUNT TO WS-SAVE-CRITICAL-COUNT.
021800     MOVE RS-WARNING-COUNT  TO WS-SAVE-WARNING-COUNT.
021900     MOVE ZERO TO WS-CR-COUNT WS-LF-COUNT WS-BYTE-TOTAL
022000                  WS-NONASCII-COUNT.
022100     MOVE SPACES TO WS-WHOLE-TEXT-LINE.
022200     OPEN INPUT FHML-BYTE-IN.
022300     IF WS-BYTE-IN-STATUS NOT = '00'
022400         MOVE "FHML-BYTE-IN FALHOU AO ABRIR" TO ABEND-REASON
022500         GO TO 1000-ABEND-RTN.
022600     PERFORM 210-SCAN-ONE-BYTE THRU 210-EXIT
022700         UNTIL WS-BYTE-EOF-REACHED.
022800     CLOSE FHML-BYTE-IN.
022900     PERFORM 220-CLASSIFY-NEWLINE THRU 220-EXIT.
023000     PERFORM 230-BUILD-RECORD-TABLE THRU 230-EXIT.
023100     MOVE 'N' TO WS-ISSUE-HAS-LINE-SW.
023200     IF WS-BOM-WAS-FOUND
023300         MOVE "ASSINATURA UTF-8 (BOM) REMOVIDA DO INICIO DO
023400-            "ARQUIVO" TO WS-ISSUE-MSG
023500         PERFORM 9200-ADD-WARNING THRU 9200-EXIT.
023600     IF WS-NONASCII-COUNT > ZERO
023700         MOVE "CARACTERES NAO-ASCII SUBSTITUIDOS POR '?'"
023800                         TO WS-ISSUE-MSG
023900         PERFORM 9200-ADD-WARNING THRU 9200-EXIT.
024000     IF WS-NULL-BYTE-FOUND
024100         MOVE "BYTE NULO ENCONTRADO NO ARQUIVO" TO WS-ISSUE-MSG
024200         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
024300     IF WS-RECORD-COUNT = ZERO
024400         MOVE "ARQUIVO SEM REGISTROS APOS O SANEAMENTO"
024500                         TO WS-ISSUE-MSG
024600         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
024700     MOVE WS-RECORD-COUNT TO RS-TOTAL-RECORDS.
024800     IF RS-CRITICAL-COUNT > WS-SAVE-CRITICAL-COUNT
024900         MOVE 'E' TO RS-STAT-ENCODING
025000     ELSE
025100         IF RS-WARNING-COUNT > WS-SAVE-WARNING-COUNT
025200             MOVE 'W' TO RS-STAT-ENCODING
025300         ELSE
025400             MOVE 'O' TO RS-STAT-ENCODING.
025500 200-EXIT.
025600     EXIT.
025700
025800 210-SCAN-ONE-BYTE.
025900     READ FHML-BYTE-IN
026000         AT END
026100             MOVE 'Y' TO WS-BYTE-EOF-SW
026200             GO TO 210-EXIT
026300     END-READ.
026400     ADD 1 TO WS-BYTE-TOTAL.
026500     EVALUATE TRUE
026600         WHEN FHML-BYTE-REC = LOW-VALUES
026700             MOVE 'Y' TO WS-NULL-FOUND-SW
026800         WHEN FHML-BYTE-REC = X'0D'
026900             ADD 1 TO WS-CR-COUNT
027000         WHEN FHML-BYTE-REC = X'0A'
027100             ADD 1 TO WS-LF-COUNT
027200         WHEN FHML-BYTE-REC NOT FHML-PRINTABLE
027300             ADD 1 TO WS-NONASCII-COUNT
027400     END-EVALUATE.
027500     IF WS-BYTE-TOTAL NOT > 9600
027600         MOVE FHML-BYTE-REC TO WS-WHOLE-TEXT-CHARS(WS-BYTE-TOTAL).
027700     IF WS-BYTE-TOTAL = 1
027800         MOVE FHML-BYTE-REC TO WS-BOM-BYTE-1.
027900     IF WS-BYTE-TOTAL = 2
028000         MOVE FHML-BYTE-REC TO WS-BOM-BYTE-2.
028100     IF WS-BYTE-TOTAL = 3
028200         MOVE FHML-BYTE-REC TO WS-BOM-BYTE-3
028300         IF WS-BOM-CHECK-LINE = WS-BOM-LITERAL
028400             MOVE 'Y' TO WS-BOM-FOUND-SW.
028500 210-EXIT.
028600     EXIT.
028700
028800 220-CLASSIFY-NEWLINE.
028900     IF WS-LF-COUNT > ZERO
029000         IF WS-CR-COUNT > ZERO
029100             MOVE 'CRLF' TO RS-NEWLINE-KIND
029200         ELSE
029300             MOVE 'LF  ' TO RS-NEWLINE-KIND
029400     ELSE
029500         MOVE 'NONE' TO RS-NEWLINE-KIND.
029600 220-EXIT.
029700     EXIT.
029800
029900 230-BUILD-RECORD-TABLE.
030000     MOVE ZERO TO WS-RECORD-COUNT.
030100     IF RS-NL-NONE
030200         PERFORM 240-BUILD-FROM-RAW THRU 240-EXIT
030300     ELSE
030400         PERFORM 250-BUILD-FROM-LINES THRU 250-EXIT.
030500 230-EXIT.
030600     EXIT.
030700
030800 240-BUILD-FROM-RAW.
030900     DIVIDE WS-BYTE-TOTAL BY 240 GIVING WS-CHUNK-COUNT
031000                                 REMAINDER WS-CHUNK-REM.
031100     IF WS-CHUNK-REM = ZERO AND WS-BYTE-TOTAL > ZERO
031200         PERFORM 241-SLICE-FIXED-CHUNK THRU 241-EXIT
031300             VARYING TBL-IDX FROM 1 BY 1
031400                 UNTIL TBL-IDX > WS-CHUNK-COUNT
031500     ELSE
031600         MOVE 'N' TO WS-ISSUE-HAS-LINE-SW
031700         MOVE "SEM QUEBRA DE LINHA - REGISTROS PODEM ESTAR
031800-            "DESALINHADOS" TO WS-ISSUE-MSG
031900         PERFORM 9200-ADD-WARNING THRU 9200-EXIT
032000         IF WS-BYTE-TOTAL > ZERO
032100             MOVE 1 TO WS-RECORD-COUNT
032200             MOVE WS-WHOLE-TEXT-LINE(1:240) TO TBL-RECORD(1)
032300             MOVE WS-BYTE-TOTAL TO TBL-RECORD-LEN(1).
032400 240-EXIT.
032500     EXIT.
032600
032700 241-SLICE-FIXED-CHUNK.
032800     COMPUTE WS-SLICE-START = ((TBL-IDX - 1) * 240) + 1.
032900     MOVE WS-WHOLE-TEXT-LINE(WS-SLICE-START:240)
033000                         TO TBL-RECORD(TBL-IDX).
033100     MOVE 240 TO TBL-RECORD-LEN(TBL-IDX).
033200     ADD 1 TO WS-RECORD-COUNT.
033300 241-EXIT.
033400     EXIT.
033500
033600 250-BUILD-FROM-LINES.
033700     MOVE 'N' TO WS-LINE-EOF-SW.
033800     OPEN INPUT FHML-LINE-IN.
033900     IF WS-LINE-IN-STATUS NOT = '00'
034000         MOVE "FHML-LINE-IN FALHOU AO ABRIR" TO ABEND-REASON
034100         GO TO 1000-ABEND-RTN.
034200     PERFORM 251-READ-ONE-LINE THRU 251-EXIT
034300         UNTIL WS-LINE-EOF-REACHED OR WS-RECORD-COUNT = 500.
034400     CLOSE FHML-LINE-IN.
034500 250-EXIT.
034600     EXIT.
034700
034800 251-READ-ONE-LINE.
034900     MOVE SPACES TO FHML-LINE-REC.
035000     READ FHML-LINE-IN
035100         AT END
035200             MOVE 'Y' TO WS-LINE-EOF-SW
035300             GO TO 251-EXIT
035400     END-READ.
035500     IF FHML-LINE-REC = SPACES
035600         GO TO 251-EXIT.
035700     ADD 1 TO WS-RECORD-COUNT.
035800     MOVE FHML-LINE-REC      TO TBL-RECORD(WS-RECORD-COUNT).
035900     MOVE WS-LINE-ACTUAL-LEN TO TBL-RECORD-LEN(WS-RECORD-COUNT).
036000 251-EXIT.
036100     EXIT.
036200
036300******************************************************************
036400*  PASS 2 - STRUCTURE.  SAME LOGIC AS FHMLEDIT 300-STRUCTURE-PASS.
036500******************************************************************
036600 300-STRUCTURE-PASS.
036700     MOVE "300-STRUCTURE-PASS" TO PARA-NAME.
036800     MOVE ZERO TO WS-TOTAL-RECORDS WS-HEADER-COUNT
036900                  WS-DETAIL-COUNT WS-TRAILER-COUNT.
037000     MOVE 'N' TO WS-SEEN-HEADER-SW WS-SEEN-TRAILER-SW.
037100     MOVE RS-CRITICAL-COUNT TO WS-SAVE-CRITICAL-COUNT.
037200     MOVE RS-WARNING-COUNT  TO WS-SAVE-WARNING-COUNT.
037300     PERFORM 310-CHECK-ONE-RECORD THRU 310-EXIT
037400         VARYING TBL-IDX FROM 1 BY 1
037500             UNTIL TBL-IDX > WS-RECORD-COUNT.
037600     PERFORM 320-CHECK-STRUCTURE-TOTALS THRU 320-EXIT.
037700     MOVE WS-HEADER-COUNT  TO RS-HEADER-COUNT.
037800     MOVE WS-DETAIL-COUNT  TO RS-DETAIL-COUNT.
037900     MOVE WS-TRAILER-COUNT TO RS-TRAILER-COUNT.
038000     IF RS-CRITICAL-COUNT > WS-SAVE-CRITICAL-COUNT
038100         MOVE 'E' TO RS-STAT-STRUCTURE
038200     ELSE
038300         IF RS-WARNING-COUNT > WS-SAVE-WARNING-COUNT
038400             MOVE 'W' TO RS-STAT-STRUCTURE
038500         ELSE
038600             MOVE 'O' TO RS-STAT-STRUCTURE.
038700 300-EXIT.
038800     EXIT.
038900
039000 310-CHECK-ONE-RECORD.
039100     ADD 1 TO WS-TOTAL-RECORDS.
039200     MOVE TBL-RECORD(TBL-IDX) TO FHML-RECORD.
039300     MOVE 'Y' TO WS-ISSUE-HAS-LINE-SW.
039400     MOVE TBL-IDX TO WS-ISSUE-LINE.
039500     IF TBL-RECORD-LEN(TBL-IDX) NOT = 240
039600         MOVE "TAMANHO DE REGISTRO DIFERENTE DE 240 BYTES"
039700                         TO WS-ISSUE-MSG
039800         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
039900     EVALUATE TRUE
040000         WHEN FHML-IS-HEADER
040100             ADD 1 TO WS-HEADER-COUNT
040200             IF TBL-IDX NOT = 1
040300                 MOVE "HEADER FORA DA PRIMEIRA LINHA"
040400                         TO WS-ISSUE-MSG
040500                 PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
040600             END-IF
040700             IF WS-SEEN-TRAILER
040800                 MOVE "HEADER ENCONTRADO APOS O TRAILER"
040900                         TO WS-ISSUE-MSG
041000                 PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
041100             END-IF
041200             MOVE 'Y' TO WS-SEEN-HEADER-SW
041300         WHEN FHML-IS-DETAIL
041400             ADD 1 TO WS-DETAIL-COUNT
041500             IF WS-SEEN-TRAILER
041600                 MOVE "DETALHE ENCONTRADO APOS O TRAILER"
041700                         TO WS-ISSUE-MSG
041800                 PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
041900             END-IF
042000         WHEN FHML-IS-TRAILER
042100             ADD 1 TO WS-TRAILER-COUNT
042200             IF NOT WS-SEEN-HEADER
042300                 MOVE "TRAILER ENCONTRADO ANTES DO HEADER"
042400                         TO WS-ISSUE-MSG
042500                 PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
042600             END-IF
042700             IF WS-SEEN-TRAILER
042800                 MOVE "SEGUNDO TRAILER ENCONTRADO NO ARQUIVO"
042900                         TO WS-ISSUE-MSG
043000                 PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
043100             END-IF
043200             MOVE 'Y' TO WS-SEEN-TRAILER-SW
043300         WHEN OTHER
043400             MOVE "TIPO DE REGISTRO DESCONHECIDO"
043500                         TO WS-ISSUE-MSG
043600             PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
043700     END-EVALUATE.
043800 310-EXIT.
043900     EXIT.
044000
044100 320-CHECK-STRUCTURE-TOTALS.
044200     MOVE 'N' TO WS-ISSUE-HAS-LINE-SW.
044300     IF WS-HEADER-COUNT = ZERO
044400         MOVE "HEADER AUSENTE NO ARQUIVO" TO WS-ISSUE-MSG
044500         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
044600     IF WS-DETAIL-COUNT = ZERO
044700         MOVE "NENHUM DETALHE ENCONTRADO NO ARQUIVO"
044800                         TO WS-ISSUE-MSG
044900         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
045000     IF WS-TRAILER-COUNT = ZERO
045100         MOVE "TRAILER AUSENTE NO ARQUIVO" TO WS-ISSUE-MSG
045200         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
045300     IF WS-RECORD-COUNT > ZERO
045400         MOVE TBL-RECORD(WS-RECORD-COUNT) TO FHML-RECORD
045500         IF NOT FHML-IS-TRAILER
045600             MOVE "ULTIMO REGISTRO DO ARQUIVO NAO E TRAILER"
045700                         TO WS-ISSUE-MSG
045800             PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
045900 320-EXIT.
046000     EXIT.
046100
046200******************************************************************
046300*  PASS 3 - MAC CONTENT.  SAME FIELD EDITS AS FHMLEDIT'S U3 PASS,
046400*  PLUS THE MACICA-SPECIFIC DETAIL-COUNT AND BLOCKAGE-LIST RULES.
046500******************************************************************
046600 400-MAC-CONTENT-PASS.
046700     MOVE "400-MAC-CONTENT-PASS" TO PARA-NAME.
046800     MOVE 'N' TO WS-HEADER-SEEN-PASS-SW WS-TRAILER-SEEN-PASS-SW.
046900     MOVE 'A' TO WS-ACC-MODE-SW.
047000     MOVE ZERO TO WS-ACC-RUNNING-COUNT WS-ACC-RUNNING-SUM.
047100     MOVE RS-CRITICAL-COUNT TO WS-SAVE-CRITICAL-COUNT.
047200     MOVE RS-WARNING-COUNT  TO WS-SAVE-WARNING-COUNT.
047300     PERFORM 410-ANALYZE-ONE-RECORD THRU 410-EXIT
047400         VARYING TBL-IDX FROM 1 BY 1
047500             UNTIL TBL-IDX > WS-RECORD-COUNT.
047600     MOVE 'N' TO WS-ISSUE-HAS-LINE-SW.
047700     IF NOT WS-HEADER-SEEN-IN-PASS
047800         MOVE "HEADER AUSENTE NA ANALISE DE CONTEUDO"
047900                         TO WS-ISSUE-MSG
048000         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
048100     IF NOT WS-TRAILER-SEEN-IN-PASS
048200         MOVE "TRAILER AUSENTE NA ANALISE DE CONTEUDO"
048300                         TO WS-ISSUE-MSG
048400         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
048500     IF WS-DETAIL-COUNT NOT = WS-EXPECTED-DETAIL-COUNT
048600         MOVE "LOTE MACICA NAO CONTEM EXATAMENTE 10 DETALHES"
048700                         TO WS-ISSUE-MSG
048800         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
048900     IF WS-BLOCKAGE-TOTAL = ZERO
049000         MOVE "NENHUM DETALHE BLOQUEADO NESTE LOTE"
049100                         TO WS-ISSUE-MSG
049200         PERFORM 9300-ADD-INFO THRU 9300-EXIT.
049300     MOVE WS-ACC-RUNNING-SUM TO RS-DETAIL-SUM.
049400     IF WS-TRAILER-SEEN-IN-PASS
049500         PERFORM 420-RECONCILE-TRAILER THRU 420-EXIT.
049600     IF RS-CRITICAL-COUNT > WS-SAVE-CRITICAL-COUNT
049700         MOVE 'E' TO RS-STAT-CONTENT
049800     ELSE
049900         IF RS-WARNING-COUNT > WS-SAVE-WARNING-COUNT
050000             MOVE 'W' TO RS-STAT-CONTENT
050100         ELSE
050200             MOVE 'O' TO RS-STAT-CONTENT.
050300 400-EXIT.
050400     EXIT.
050500
050600 410-ANALYZE-ONE-RECORD.
050700     MOVE TBL-RECORD(TBL-IDX) TO FHML-RECORD.
050800     MOVE 'Y' TO WS-ISSUE-HAS-LINE-SW.
050900     MOVE TBL-IDX TO WS-ISSUE-LINE.
051000     EVALUATE TRUE
051100         WHEN FHML-IS-HEADER
051200             IF WS-HEADER-SEEN-IN-PASS
051300                 MOVE "HEADER ADICIONAL IGNORADO" TO WS-ISSUE-MSG
051400                 PERFORM 9200-ADD-WARNING THRU 9200-EXIT
051500             ELSE
051600                 MOVE 'Y' TO WS-HEADER-SEEN-PASS-SW
051700                 PERFORM 411-CHECK-HEADER THRU 411-EXIT
051800             END-IF
051900         WHEN FHML-IS-DETAIL
052000             PERFORM 412-CHECK-DETAIL THRU 412-EXIT
052100         WHEN FHML-IS-TRAILER
052200             IF WS-TRAILER-SEEN-IN-PASS
052300                 MOVE "TRAILER ADICIONAL NA ANALISE DE CONTEUDO"
052400                         TO WS-ISSUE-MSG
052500                 PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
052600             ELSE
052700                 MOVE 'Y' TO WS-TRAILER-SEEN-PASS-SW
052800                 PERFORM 413-PARSE-TRAILER THRU 413-EXIT
052900             END-IF
053000     END-EVALUATE.
053100 410-EXIT.
053200     EXIT.
053300
053400 411-CHECK-HEADER.
053500     MOVE FH-GEN-DATE TO WS-DTE-DATE-FIELD.
053600     CALL 'FHMLDTE' USING WS-DTE-DATE-FIELD, WS-DTE-RETURN-CD.
053700     IF WS-DTE-RETURN-CD NOT = ZERO
053800         MOVE "DATA DE GERACAO DO HEADER INVALIDA"
053900                         TO WS-ISSUE-MSG
054000         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
054100 411-EXIT.
054200     EXIT.
054300
054400 412-CHECK-DETAIL.
054500     CALL 'FHMLDTE' USING FM-MOVE-DATE, WS-DTE-RETURN-CD.
054600     IF WS-DTE-RETURN-CD NOT = ZERO
054700         MOVE "DATA DE MOVIMENTO DO DETALHE INVALIDA"
054800                         TO WS-ISSUE-MSG
054900         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
055000     IF FM-AMOUNT-CENTS NOT NUMERIC
055100         MOVE "VALOR DO DETALHE NAO NUMERICO - CONTA COMO ZERO
055200-            "NA SOMA" TO WS-ISSUE-MSG
055300         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
055400     MOVE FM-AMOUNT-CENTS TO WS-ACC-AMOUNT-FIELD.
055500     CALL 'FHMLACC' USING WS-ACC-PARMS, WS-ACC-RETURN-CD.
055600     IF FM-IS-BLOCKED
055700         ADD 1 TO WS-BLOCKAGE-TOTAL
055800         MOVE "DETALHE BLOQUEADO (MARCADOR BLQ)" TO WS-ISSUE-MSG
055900         PERFORM 9300-ADD-INFO THRU 9300-EXIT.
056000 412-EXIT.
056100     EXIT.
056200
056300 413-PARSE-TRAILER.
056400     IF FT-TOTAL-RECORDS NOT NUMERIC
056500         MOVE "QUANTIDADE DE REGISTROS DO TRAILER NAO NUMERICA"
056600                         TO WS-ISSUE-MSG
056700         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
056800     IF FT-TOTAL-VALUE NOT NUMERIC
056900         MOVE "VALOR TOTAL DO TRAILER NAO NUMERICO"
057000                         TO WS-ISSUE-MSG
057100         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
057200 413-EXIT.
057300     EXIT.
057400
057500 420-RECONCILE-TRAILER.
057600     MOVE TBL-RECORD(TBL-IDX) TO FHML-RECORD.
057700     MOVE 'N' TO WS-ISSUE-HAS-LINE-SW.
057800     IF FT-TOTAL-RECORDS NUMERIC AND FT-TOTAL-VALUE NUMERIC
057900         MOVE FT-TOTAL-RECORDS TO WS-ACC-TRAILER-COUNT
058000         MOVE FT-TOTAL-VALUE   TO WS-ACC-TRAILER-VALUE
058100         MOVE 'R' TO WS-ACC-MODE-SW
058200         CALL 'FHMLACC' USING WS-ACC-PARMS, WS-ACC-RETURN-CD
058300         MOVE FT-TOTAL-VALUE TO RS-TRAILER-VALUE
058400         MOVE 'Y' TO RS-TRAILER-KNOWN
058500         IF WS-ACC-RETURN-CD = -1 OR WS-ACC-RETURN-CD = -3
058600             MOVE "QUANTIDADE DO TRAILER DIFERE DA QUANTIDADE
058700-                "DE DETALHES" TO WS-ISSUE-MSG
058800             PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
058900         END-IF
059000         IF WS-ACC-RETURN-CD = -2 OR WS-ACC-RETURN-CD = -3
059100             MOVE "VALOR DO TRAILER DIFERE DA SOMA DOS
059200-                "DETALHES" TO WS-ISSUE-MSG
059300             PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
059400         END-IF
059500     END-IF.
059600 420-EXIT.
059700     EXIT.
059800
059900 600-SET-RUN-RESULT.
060000     MOVE "600-SET-RUN-RESULT" TO PARA-NAME.
060100     IF RS-CRITICAL-COUNT > ZERO
060200         MOVE 'E' TO RS-OVERALL-STATUS
060300         MOVE 2   TO RS-EXIT-CODE
060400     ELSE
060500         IF RS-WARNING-COUNT > ZERO
060600             MOVE 'W' TO RS-OVERALL-STATUS
060700             MOVE 1   TO RS-EXIT-CODE
060800         ELSE
060900             MOVE 'O' TO RS-OVERALL-STATUS
061000             MOVE 0   TO RS-EXIT-CODE.
061100 600-EXIT.
061200     EXIT.
061300
061400******************************************************************
061500*  ISSUE-TABLE HELPERS.  9300-ADD-INFO IS THIS PROGRAM'S OWN - IT
061600*  POSTS A FINDING WITHOUT RAISING EITHER COUNTER, FOR THE
061700*  BLOCKAGE LIST, WHICH THE SPEC CARD CALLS OUT AS INFORMATIONAL.
061800******************************************************************
061900 9100-ADD-CRITICAL.
062000     IF IT-ISSUE-TOTAL < 200
062100         ADD 1 TO IT-ISSUE-TOTAL
062200         MOVE 'C'           TO IT-SEVERITY(IT-ISSUE-TOTAL)
062300         MOVE WS-ISSUE-HAS-LINE-SW
062400                            TO IT-LINE-BOUND(IT-ISSUE-TOTAL)
062500         MOVE WS-ISSUE-LINE TO IT-LINE-NUMBER(IT-ISSUE-TOTAL)
062600         MOVE WS-ISSUE-MSG  TO IT-MESSAGE(IT-ISSUE-TOTAL)
062700         ADD 1 TO RS-CRITICAL-COUNT.
062800 9100-EXIT.
062900     EXIT.
063000
063100 9200-ADD-WARNING.
063200     IF IT-ISSUE-TOTAL < 200
063300         ADD 1 TO IT-ISSUE-TOTAL
063400         MOVE 'W'           TO IT-SEVERITY(IT-ISSUE-TOTAL)
063500         MOVE WS-ISSUE-HAS-LINE-SW
063600                            TO IT-LINE-BOUND(IT-ISSUE-TOTAL)
063700         MOVE WS-ISSUE-LINE TO IT-LINE-NUMBER(IT-ISSUE-TOTAL)
063800         MOVE WS-ISSUE-MSG  TO IT-MESSAGE(IT-ISSUE-TOTAL)
063900         ADD 1 TO RS-WARNING-COUNT.
064000 9200-EXIT.
064100     EXIT.
064200
064300 9300-ADD-INFO.
064400     IF IT-ISSUE-TOTAL < 200
064500         ADD 1 TO IT-ISSUE-TOTAL
064600         MOVE 'I'           TO IT-SEVERITY(IT-ISSUE-TOTAL)
064700         MOVE WS-ISSUE-HAS-LINE-SW
064800                            TO IT-LINE-BOUND(IT-ISSUE-TOTAL)
064900         MOVE WS-ISSUE-LINE TO IT-LINE-NUMBER(IT-ISSUE-TOTAL)
065000         MOVE WS-ISSUE-MSG  TO IT-MESSAGE(IT-ISSUE-TOTAL).
065100 9300-EXIT.
065200     EXIT.
065300
065400 700-CALL-REPORTER.
065500     MOVE "700-CALL-REPORTER" TO PARA-NAME.
065600     CALL 'FHMLRPT' USING FHML-RUN-SUMMARY, FHML-ISSUE-TABLE.
065700 700-EXIT.
065800     EXIT.
065900
066000 800-OPEN-FILES.
066100     MOVE "800-OPEN-FILES" TO PARA-NAME.
066200     OPEN OUTPUT SYSOUT.
066300 800-EXIT.
066400     EXIT.
066500
066600 850-CLOSE-FILES.
066700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
066800     CLOSE SYSOUT.
066900 850-EXIT.
067000     EXIT.
067100
067200 999-CLEANUP.
067300     MOVE "999-CLEANUP" TO PARA-NAME.
067400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
067500     DISPLAY "** TOTAL REGISTROS **".
067600     DISPLAY RS-TOTAL-RECORDS.
067700     DISPLAY "** CRITICOS **".
067800     DISPLAY RS-CRITICAL-COUNT.
067900     DISPLAY "** AVISOS **".
068000     DISPLAY RS-WARNING-COUNT.
068100     DISPLAY "******** NORMAL END OF JOB FHMLMAC ********".
068200 999-EXIT.
068300     EXIT.
068400
068500 1000-ABEND-RTN.
068600     MOVE "1000-ABEND-RTN" TO PARA-NAME.
068700     MOVE ABEND-REASON TO SYSOUT-REC.
068800     WRITE SYSOUT-REC.
068900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
069000     DISPLAY "*** ABNORMAL END OF JOB - FHMLMAC ***"
069100                         UPON CONSOLE.
069200     DIVIDE ZERO-VAL INTO ONE-VAL.
