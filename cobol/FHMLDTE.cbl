000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FHMLDTE.
000400 AUTHOR.      R.TORRES.
000500 INSTALLATION. CONPAG - NUCLEO DE PROCESSAMENTO FHML.
000600 DATE-WRITTEN. 04/11/94.
000700 DATE-COMPILED. 04/11/94.
000800 SECURITY.    NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    VALIDATES AN 8-DIGIT YYYYMMDD DATE FIELD FOR GREGORIAN
001300*    CALENDAR VALIDITY (NUMERIC, MONTH 01-12, DAY VALID FOR THE
001400*    GIVEN MONTH AND LEAP YEAR).  CALLED BY FHMLEDIT (U3), BY
001500*    FHMLMAC (U4) AND BY FHMLFIX (U10) WHEREVER A GEN-DATE,
001600*    MOVE-DATE OR HEADER DATE MUST BE EDITED.
001700*
001800*    REPLACES THE OLD 'DTEVAL' ROUTINE - SAME CALLING
001900*    CONVENTION (DATE FIELD, RETURN CODE) SO NO CALLER CHANGED.
002000******************************************************************
002100*CHANGE LOG.
002200*    04/11/94  RT  OS-4401  ORIGINAL CODING, CARRIES DTEVAL'S
002300*                           CALLING SEQUENCE FORWARD INTO FHML.
002400*    19/01/95  RT  OS-4438  LEAP YEAR TABLE WAS WRONG FOR CENTURY
002500*                           YEARS - ADDED THE /400 EXCEPTION.
002600*    02/06/95  RT  OS-4471  BLANK DATE FIELD NOW FAILS CLEANLY
002700*                           INSTEAD OF FALLING INTO NUMERIC TEST.
002800*    14/03/96  LA  OS-4802  ADDED CLASS TEST FOR NON-DIGIT DATES
002900*                           (SPECIAL-NAMES CLASS FHML-DIGITS).
003000*    23/09/97  LA  OS-5119  MINOR - COMMENTARY CLEANUP, NO LOGIC
003100*                           CHANGE.
003200*    11/08/98  LA  OS-5387  Y2K REVIEW - CONFIRMED 4-DIGIT YEAR
003300*                           WINDOW ALREADY IN USE, NO CENTURY
003400*                           WINDOWING NEEDED IN THIS ROUTINE.
003500*    05/02/99  LA  OS-5391  Y2K REVIEW SIGN-OFF - NO CHANGES.
003600*    17/07/01  CM  OS-5902  RETURN-CD NOW SET TO A DISTINCT
003700*                           NEGATIVE VALUE PER FAILURE REASON
003800*                           FOR THE DIAGNOSTIC LOG.
003900*    30/11/03  CM  OS-6140  CORRECTED FEBRUARY LIMIT WHEN YEAR
004000*                           FIELD ITSELF IS NOT NUMERIC.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     CLASS FHML-DIGITS IS '0' THRU '9'.
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*---------------------------------------------------------------*
005200*  DAYS-IN-MONTH TABLE, NON-LEAP YEAR.  REDEFINED AS A 12-ENTRY
005300*  OCCURS TABLE FOR A MONTH-INDEXED LOOKUP.
005400*---------------------------------------------------------------*
005500 01  WS-MONTH-DAYS-LINE          PIC X(24)
005600         VALUE '312831303130313130313031'.
005700 01  WS-MONTH-DAYS REDEFINES WS-MONTH-DAYS-LINE.
005800     05  WS-DAYS-IN-MONTH        PIC 9(02) OCCURS 12 TIMES.
005900
006000 01  WS-WORK-SWITCHES.
006100     05  WS-YEAR-NUMERIC-SW      PIC X(01) VALUE 'N'.
006200         88  WS-YEAR-IS-NUMERIC      VALUE 'Y'.
006300     05  WS-LEAP-YEAR-SW         PIC X(01) VALUE 'N'.
006400         88  WS-IS-LEAP-YEAR         VALUE 'Y'.
006500
006600 01  WS-CENTURY-CHECK.
006700     05  WS-YEAR-MOD-4           PIC 9(04) COMP.
006800     05  WS-YEAR-MOD-100         PIC 9(04) COMP.
006900     05  WS-YEAR-MOD-400         PIC 9(04) COMP.
007000
007100 01  WS-MAX-DAY                  PIC 9(02) COMP.
007200
007300 LINKAGE SECTION.
007400 01  DATE-FIELD                  PIC X(08).
007500 01  DATE-NUMERIC REDEFINES DATE-FIELD
007600                                 PIC 9(08).
007700 01  DATE-GROUPS REDEFINES DATE-FIELD.
007800     05  DATE-YEAR               PIC 9(04).
007900     05  DATE-MONTH              PIC 9(02).
008000     05  DATE-DAY                PIC 9(02).
008100 01  DATE-RETURN-CD               PIC S9(04) COMP.
008200
008300 PROCEDURE DIVISION USING DATE-FIELD, DATE-RETURN-CD.
008400
008500 0000-MAIN.
008600     MOVE ZERO TO DATE-RETURN-CD.
008700
008800     IF DATE-FIELD = SPACES OR LOW-VALUES
008900         MOVE -1 TO DATE-RETURN-CD
009000         GO TO 0000-EXIT.
009100
009200     IF DATE-FIELD NOT FHML-DIGITS
009300         MOVE -2 TO DATE-RETURN-CD
009400         GO TO 0000-EXIT.
009500
009600     IF DATE-MONTH < 1 OR DATE-MONTH > 12
009700         MOVE -3 TO DATE-RETURN-CD
009800         GO TO 0000-EXIT.
009900
010000     PERFORM 0100-CHECK-LEAP-YEAR THRU 0100-EXIT.
010100     PERFORM 0200-GET-MAX-DAY THRU 0200-EXIT.
010200
010300     IF DATE-DAY < 1 OR DATE-DAY > WS-MAX-DAY
010400         MOVE -4 TO DATE-RETURN-CD.
010500
010600 0000-EXIT.
010700     GOBACK.
010800
010900*---------------------------------------------------------------*
011000*  LEAP YEAR IF DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100 OR
011100*  DIVISIBLE BY 400) - THE /400 EXCEPTION FIXED UNDER OS-4438.
011200*---------------------------------------------------------------*
011300 0100-CHECK-LEAP-YEAR.
011400     MOVE 'N' TO WS-LEAP-YEAR-SW.
011500     DIVIDE DATE-YEAR BY 4   GIVING WS-YEAR-MOD-4
011600                           REMAINDER WS-YEAR-MOD-4.
011700     DIVIDE DATE-YEAR BY 100 GIVING WS-YEAR-MOD-100
011800                           REMAINDER WS-YEAR-MOD-100.
011900     DIVIDE DATE-YEAR BY 400 GIVING WS-YEAR-MOD-400
012000                           REMAINDER WS-YEAR-MOD-400.
012100     IF WS-YEAR-MOD-4 = 0
012200         IF WS-YEAR-MOD-100 NOT = 0
012300             MOVE 'Y' TO WS-LEAP-YEAR-SW
012400         ELSE
012500             IF WS-YEAR-MOD-400 = 0
012600                 MOVE 'Y' TO WS-LEAP-YEAR-SW.
012700 0100-EXIT.
012800     EXIT.
012900
013000 0200-GET-MAX-DAY.
013100     MOVE WS-DAYS-IN-MONTH(DATE-MONTH) TO WS-MAX-DAY.
013200     IF DATE-MONTH = 2 AND WS-IS-LEAP-YEAR
013300         MOVE 29 TO WS-MAX-DAY.
013400 0200-EXIT.
013500     EXIT.
