000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FHMLEDIT.
000400 AUTHOR.      R.TORRES.
000500 INSTALLATION. CONPAG - NUCLEO DE PROCESSAMENTO FHML.
000600 DATE-WRITTEN. 04/11/94.
000700 DATE-COMPILED. 04/11/94.
000800 SECURITY.    NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    GENERAL-PURPOSE EDITOR FOR AN FHML 240-BYTE INTERCHANGE FILE
001300*    (NORMALLY THE MACICA PAYMENT FILE, FHMLMAC12, BUT THE SAME
001400*    LOGIC APPLIES TO ANY FILE BUILT ON THE 100/200/300 FRAME).
001500*    THREE PASSES ARE MADE OVER THE FILE:
001600*
001700*      PASS 1 (SANITIZE)  - CLASSIFY THE NEWLINE CONVENTION,
001800*                CHECK FOR EMBEDDED NULLS, STRIP A LEADING BOM,
001900*                FLAG NON-ASCII BYTES, SPLIT THE PAYLOAD INTO
002000*                240-BYTE RECORDS.
002100*      PASS 2 (STRUCTURE) - VALIDATE RECORD LENGTH AND THE
002200*                100/200/300 HEADER-DETAIL-TRAILER ORDERING.
002300*      PASS 3 (CONTENT)   - VALIDATE DATES AND AMOUNTS, ACCUMULATE
002400*                THE DETAIL SUM, RECONCILE AGAINST THE TRAILER.
002500*
002600*    FINDINGS ARE NEVER FATAL TO THE STEP - EACH ONE IS POSTED TO
002700*    THE ISSUE TABLE IN FHMLMSG AND THE RUN CONTINUES, SO ONE PASS
002800*    REPORTS ON THE WHOLE FILE INSTEAD OF DYING ON RECORD 1.  THE
002900*    CONSOLIDATED SUMMARY IS HANDED TO FHMLRPT FOR PRINTING.
003000*    ONLY A FILE THAT WILL NOT OPEN ABENDS THIS STEP.
003100*
003200*    REPLACES THE OLD DAILY-EDIT STEP - SAME THREE-FILE OPEN,
003300*    PARA-NAME TRACE AND ABEND CONVENTIONS AS BEFORE.
003400******************************************************************
003500*CHANGE LOG.
003600*    04/11/94  RT  OS-4400  ORIGINAL CODING - STRUCTURE PLUS
003700*                           CONTENT EDIT IN ONE PASS.
003800*    19/01/95  RT  OS-4438  SPLIT SANITIZE OUT AS ITS OWN PASS SO
003900*                           FHMLDTE'S LEAP-YEAR FIX COULD BE
004000*                           EXERCISED BEFORE STRUCTURE CHECKING.
004100*    02/06/95  RT  OS-4471  BLANK AMOUNT FIELDS NOW CRITICAL
004200*                           INSTEAD OF CONTRIBUTING GARBAGE TO
004300*                           THE DETAIL SUM.
004400*    28/02/96  LA  OS-4815  ISSUE TABLE INTRODUCED - EDIT NO
004500*                           LONGER WRITES A PATERR-STYLE FILE,
004600*                           EVERY FINDING GOES TO FHMLRPT.
004700*    14/03/96  LA  OS-4802  CALLS FHMLDTE FOR GEN-DATE AND
004800*                           MOVE-DATE INSTEAD OF AN INLINE LEAP
004900*                           YEAR CHECK.
005000*    09/12/97  LA  OS-5180  CALLS FHMLACC FOR THE DETAIL SUM AND
005100*                           TRAILER RECONCILIATION INSTEAD OF
005200*                           INLINE ADD/COMPARE LOGIC.
005300*    11/08/98  LA  OS-5387  Y2K REVIEW - GEN-DATE AND MOVE-DATE
005400*                           ARE 4-DIGIT YEAR FIELDS ALREADY, NO
005500*                           WINDOWING REQUIRED IN THIS PROGRAM.
005600*    05/02/99  LA  OS-5391  Y2K REVIEW SIGN-OFF - NO CHANGES.
005700*    17/07/01  CM  OS-5902  VARYING-LENGTH READ ADDED FOR THE
005800*                           LINE-SEQUENTIAL PASS SO A SHORT LINE
005900*                           NO LONGER PICKS UP TRASH FROM THE
006000*                           PREVIOUS RECORD'S BUFFER.
006100*    22/10/02  CM  OS-6021  RAW-BYTE PRE-PASS ADDED TO CLASSIFY
006200*                           CRLF/LF/NONE INSTEAD OF TRUSTING A
006300*                           JCL PARM CARD - TOO MANY PARTNERS
006400*                           SENT THE WRONG VALUE.
006500*    30/11/03  CM  OS-6140  NON-ASCII BYTE COUNT AND NULL-BYTE
006600*                           FLAG NOW CARRIED SEPARATELY SO THE
006700*                           REPORT CAN TELL THEM APART.
006800*    18/02/04  CM  OS-6151  OPEN OF FHML-BYTE-IN AND FHML-LINE-IN
006900*                           NOW CHECKED FOR A BAD FILE STATUS -
007000*                           A FILE THAT WILL NOT OPEN ABENDS THIS
007100*                           STEP, AS THE HEADER ABOVE HAS ALWAYS
007200*                           SAID IT DOES.
007300******************************************************************
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-390.
007700 OBJECT-COMPUTER. IBM-390.
007800 SPECIAL-NAMES.
007900     CLASS FHML-DIGITS IS '0' THRU '9'
008000     CLASS FHML-PRINTABLE IS X'20' THRU X'7E'.
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400*    BOTH SELECTS BELOW ARE POINTED AT THE SAME PHYSICAL FHML
008500*    FILE BY TWO DD STATEMENTS IN THE JCL - THE BYTE-LEVEL DD IS
008600*    READ FIRST TO CLASSIFY THE FILE, THEN THE LINE DD IS OPENED
008700*    TO LOAD THE RECORD TABLE WHEN A NEWLINE WAS FOUND.
008800     SELECT SYSOUT
008900         ASSIGN TO UT-S-SYSOUT
009000         ORGANIZATION IS SEQUENTIAL.
009100
009200     SELECT FHML-BYTE-IN
009300         ASSIGN TO UT-S-FHMBYTE
009400         ORGANIZATION IS SEQUENTIAL
009500         FILE STATUS IS WS-BYTE-IN-STATUS.
009600
009700     SELECT FHML-LINE-IN
009800         ASSIGN TO UT-S-FHMLIN
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS IS WS-LINE-IN-STATUS.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  SYSOUT
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 130 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS SYSOUT-REC.
011000 01  SYSOUT-REC                 PIC X(130).
011100
011200*    BYTE-LEVEL PASS - LRECL 1, ONE CHARACTER PER READ.  SLOW
011300*    BUT THE ONLY WAY TO SEE A RAW CR OR LF UNDER LINE SEQUENTIAL.
011400 FD  FHML-BYTE-IN
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 1 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS FHML-BYTE-REC.
012000 01  FHML-BYTE-REC               PIC X(01).
012100
012200*    LOGICAL-LINE PASS - USED WHEN PASS 1 FOUND A NEWLINE
012300*    CONVENTION.  VARYING SIZE SO WS-LINE-ACTUAL-LEN TELLS US THE
012400*    TRUE LENGTH OF EVERY LINE READ, SHORT OR LONG.
012500 FD  FHML-LINE-IN
012600     LABEL RECORDS ARE STANDARD
012700     RECORD IS VARYING IN SIZE FROM 1 TO 240 CHARACTERS
012800         DEPENDING ON WS-LINE-ACTUAL-LEN
012900     DATA RECORD IS FHML-LINE-REC.
013000 01  FHML-LINE-REC               PIC X(240).
013100
013200 WORKING-STORAGE SECTION.
013300 01  WS-FILE-STATUS-CODES.
013400     05  WS-BYTE-IN-STATUS       PIC X(02).
013500     05  WS-LINE-IN-STATUS       PIC X(02).
013600
013700 01  WS-BOM-LITERAL               PIC X(03) VALUE X'EFBBBF'.
013800
013900*---------------------------------------------------------------*
014000*  RECORD TABLE BUILT BY THE SANITIZE PASS, CONSUMED BY THE
014100*  STRUCTURE AND CONTENT PASSES.  500 ENTRIES COVERS THE LARGEST
014200*  MACICA FILE WE HAVE EVER RECEIVED FROM THE CLEARING HOUSE.
014300*---------------------------------------------------------------*
014400 01  WS-FHML-TABLE-AREA.
014500     05  WS-RECORD-COUNT         PIC 9(07) COMP.
014600     05  WS-FHML-ENTRY OCCURS 500 TIMES
014700                         INDEXED BY TBL-IDX.
014800         10  TBL-RECORD          PIC X(240).
014900         10  TBL-RECORD-LEN      PIC 9(05) COMP.
015000
015100 01  WS-SANITIZE-WORK.
015200     05  WS-CR-COUNT             PIC 9(07) COMP.
015300     05  WS-LF-COUNT             PIC 9(07) COMP.
015400     05  WS-BYTE-TOTAL           PIC 9(09) COMP.
015500     05  WS-NONASCII-COUNT       PIC 9(05) COMP.
015600     05  WS-NULL-FOUND-SW        PIC X(01) VALUE 'N'.
015700         88  WS-NULL-BYTE-FOUND      VALUE 'Y'.
015800     05  WS-BOM-FOUND-SW         PIC X(01) VALUE 'N'.
015900         88  WS-BOM-WAS-FOUND        VALUE 'Y'.
016000     05  WS-BYTE-EOF-SW          PIC X(01) VALUE 'N'.
016100         88  WS-BYTE-EOF-REACHED     VALUE 'Y'.
016200     05  WS-LINE-EOF-SW          PIC X(01) VALUE 'N'.
016300         88  WS-LINE-EOF-REACHED     VALUE 'Y'.
016400
016500 01  WS-LINE-ACTUAL-LEN          PIC 9(05) COMP.
016600
016700 01  WS-BOM-CHECK-AREA.
016800     05  WS-BOM-BYTE-1           PIC X(01).
016900     05  WS-BOM-BYTE-2           PIC X(01).
017000     05  WS-BOM-BYTE-3           PIC X(01).
017100 01  WS-BOM-CHECK-LINE REDEFINES WS-BOM-CHECK-AREA
017200                                 PIC X(03).
017300
017400*---------------------------------------------------------------*
017500*  WHOLE-TEXT BUFFER - ONLY FILLED AND ONLY USED WHEN PASS 1
017600*  FINDS NO NEWLINE CONVENTION AT ALL.  9600 BYTES IS 40 FULL
017700*  240-BYTE RECORDS, A PRACTICAL CEILING FOR THIS PATH.
017800*---------------------------------------------------------------*
017900 01  WS-WHOLE-TEXT-BUFFER.
018000     05  WS-WHOLE-TEXT-CHARS     PIC X(01) OCCURS 9600 TIMES
018100                         INDEXED BY WTB-IDX.
018200 01  WS-WHOLE-TEXT-LINE REDEFINES WS-WHOLE-TEXT-BUFFER
018300                                 PIC X(9600).
018400
018500 01  WS-CHUNK-WORK.
018600     05  WS-CHUNK-COUNT          PIC 9(05) COMP.
018700     05  WS-CHUNK-REM            PIC 9(05) COMP.
018800     05  WS-SLICE-START          PIC 9(05) COMP.
018900
019000 01  WS-COUNTERS-WORK.
019100     05  WS-TOTAL-RECORDS        PIC 9(07) COMP.
019200     05  WS-HEADER-COUNT         PIC 9(07) COMP.
019300     05  WS-DETAIL-COUNT         PIC 9(07) COMP.
019400     05  WS-TRAILER-COUNT        PIC 9(07) COMP.
019500
019600 01  WS-STRUCTURE-SWITCHES.
019700     05  WS-SEEN-HEADER-SW       PIC X(01) VALUE 'N'.
019800         88  WS-SEEN-HEADER          VALUE 'Y'.
019900     05  WS-SEEN-TRAILER-SW      PIC X(01) VALUE 'N'.
020000         88  WS-SEEN-TRAILER         VALUE 'Y'.
020100
020200 01  WS-SEMANTIC-WORK.
020300     05  WS-HEADER-SEEN-PASS-SW  PIC X(01) VALUE 'N'.
020400         88  WS-HEADER-SEEN-IN-PASS  VALUE 'Y'.
020500     05  WS-TRAILER-SEEN-PASS-SW PIC X(01) VALUE 'N'.
020600         88  WS-TRAILER-SEEN-IN-PASS VALUE 'Y'.
020700
020800 01  WS-SECTION-SNAPSHOT.
020900     05  WS-SAVE-CRITICAL-COUNT  PIC 9(05) COMP.
021000     05  WS-SAVE-WARNING-COUNT   PIC 9(05) COMP.
021100
021200 01  WS-ISSUE-BUILD-AREA.
021300     05  WS-ISSUE-MSG            PIC X(72).
021400     05  WS-ISSUE-LINE           PIC 9(07) COMP.
021500     05  WS-ISSUE-HAS-LINE-SW    PIC X(01).
021600         88  WS-ISSUE-HAS-LINE       VALUE 'Y'.
021700
021800 01  WS-TODAY-DATE.
021900     05  WS-TODAY-YYMMDD         PIC 9(06).
022000
022100 COPY FHMLREC.
022200 COPY FHMLMSG.
022300 COPY FHMLPRM.
022400 COPY FHMLABN.
022500
022600 PROCEDURE DIVISION.
022700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022800     PERFORM 100-MAINLINE THRU 100-EXIT.
022900     PERFORM 999-CLEANUP THRU 999-EXIT.
023000     MOVE RS-EXIT-CODE TO RETURN-CODE.
023100     GOBACK.
023200
023300 000-HOUSEKEEPING.
023400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023500     DISPLAY "******** BEGIN JOB FHMLEDIT ********".
023600     ACCEPT WS-TODAY-YYMMDD FROM DATE.
023700     MOVE SPACES TO FHML-RUN-SUMMARY.
023800     MOVE ZERO   TO IT-ISSUE-TOTAL.
023900     MOVE "FHMLMAC12" TO RS-FILE-NAME.
024000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024100 000-EXIT.
024200     EXIT.
024300
024400 100-MAINLINE.
024500     MOVE "100-MAINLINE" TO PARA-NAME.
024600     PERFORM 200-SANITIZE-PASS  THRU 200-EXIT.
024700     PERFORM 300-STRUCTURE-PASS THRU 300-EXIT.
024800     PERFORM 400-SEMANTIC-PASS  THRU 400-EXIT.
024900     PERFORM 600-SET-RUN-RESULT THRU 600-EXIT.
025000     PERFORM 700-CALL-REPORTER  THRU 700-EXIT.
025100 100-EXIT.
025200     EXIT.
025300
025400******************************************************************
025500*  PASS 1 - SANITIZE (U1).  SCANS EVERY BYTE ONCE TO TALLY CR/LF,
025600*  NULLS, NON-ASCII AND A LEADING BOM, THEN BUILDS THE RECORD
025700*  TABLE ACCORDING TO WHICHEVER NEWLINE CONVENTION WAS FOUND.
025800******************************************************************
025900 200-SANITIZE-PASS.
026000     MOVE "200-SANITIZE-PASS" TO PARA-NAME.
026100     MOVE RS-CRITICAL-COUNT TO WS-SAVE-CRITICAL-COUNT.
026200     MOVE RS-WARNING-COUNT  TO WS-SAVE-WARNING-COUNT.
026300     MOVE ZERO TO WS-CR-COUNT WS-LF-COUNT WS-BYTE-TOTAL
026400                  WS-NONASCII-COUNT.
026500     MOVE SPACES TO WS-WHOLE-TEXT-LINE.
026600     OPEN INPUT FHML-BYTE-IN.
026700     IF WS-BYTE-IN-STATUS NOT = '00'
026800         MOVE "FHML-BYTE-IN FALHOU AO ABRIR" TO ABEND-REASON
026900         GO TO 1000-ABEND-RTN.
027000     PERFORM 210-SCAN-ONE-BYTE THRU 210-EXIT
027100         UNTIL WS-BYTE-EOF-REACHED.
027200     CLOSE FHML-BYTE-IN.
027300     PERFORM 220-CLASSIFY-NEWLINE THRU 220-EXIT.
027400     PERFORM 230-BUILD-RECORD-TABLE THRU 230-EXIT.
027500     MOVE 'N' TO WS-ISSUE-HAS-LINE-SW.
027600     IF WS-BOM-WAS-FOUND
027700         MOVE "ASSINATURA UTF-8 (BOM) REMOVIDA DO INICIO DO
027800-            "ARQUIVO" TO WS-ISSUE-MSG
027900         PERFORM 9200-ADD-WARNING THRU 9200-EXIT.
028000     IF WS-NONASCII-COUNT > ZERO
028100         MOVE "CARACTERES NAO-ASCII SUBSTITUIDOS POR '?'"
028200                         TO WS-ISSUE-MSG
028300         PERFORM 9200-ADD-WARNING THRU 9200-EXIT.
028400     IF WS-NULL-BYTE-FOUND
028500         MOVE "BYTE NULO ENCONTRADO NO ARQUIVO" TO WS-ISSUE-MSG
028600         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
028700     IF WS-RECORD-COUNT = ZERO
028800         MOVE "ARQUIVO SEM REGISTROS APOS O SANEAMENTO"
028900                         TO WS-ISSUE-MSG
029000         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
029100     MOVE WS-RECORD-COUNT TO RS-TOTAL-RECORDS.
029200     IF RS-CRITICAL-COUNT > WS-SAVE-CRITICAL-COUNT
029300         MOVE 'E' TO RS-STAT-ENCODING
029400     ELSE
029500         IF RS-WARNING-COUNT > WS-SAVE-WARNING-COUNT
029600             MOVE 'W' TO RS-STAT-ENCODING
029700         ELSE
029800             MOVE 'O' TO RS-STAT-ENCODING.
029900 200-EXIT.
030000     EXIT.
030100
030200 210-SCAN-ONE-BYTE.
030300     READ FHML-BYTE-IN
030400         AT END
030500             MOVE 'Y' TO WS-BYTE-EOF-SW
030600             GO TO 210-EXIT
030700     END-READ.
030800     ADD 1 TO WS-BYTE-TOTAL.
030900     EVALUATE TRUE
031000         WHEN FHML-BYTE-REC = LOW-VALUES
031100             MOVE 'Y' TO WS-NULL-FOUND-SW
031200         WHEN FHML-BYTE-REC = X'0D'
031300             ADD 1 TO WS-CR-COUNT
031400         WHEN FHML-BYTE-REC = X'0A'
031500             ADD 1 TO WS-LF-COUNT
031600         WHEN FHML-BYTE-REC NOT FHML-PRINTABLE
031700             ADD 1 TO WS-NONASCII-COUNT
031800     END-EVALUATE.
031900     IF WS-BYTE-TOTAL NOT > 9600
032000         MOVE FHML-BYTE-REC TO WS-WHOLE-TEXT-CHARS(WS-BYTE-TOTAL).
032100     IF WS-BYTE-TOTAL = 1
032200         MOVE FHML-BYTE-REC TO WS-BOM-BYTE-1.
032300     IF WS-BYTE-TOTAL = 2
032400         MOVE FHML-BYTE-REC TO WS-BOM-BYTE-2.
032500     IF WS-BYTE-TOTAL = 3
032600         MOVE FHML-BYTE-REC TO WS-BOM-BYTE-3
032700         IF WS-BOM-CHECK-LINE = WS-BOM-LITERAL
032800             MOVE 'Y' TO WS-BOM-FOUND-SW.
032900 210-EXIT.
033000     EXIT.
033100
033200 220-CLASSIFY-NEWLINE.
033300     IF WS-LF-COUNT > ZERO
033400         IF WS-CR-COUNT > ZERO
033500             MOVE 'CRLF' TO RS-NEWLINE-KIND
033600         ELSE
033700             MOVE 'LF  ' TO RS-NEWLINE-KIND
033800     ELSE
033900         MOVE 'NONE' TO RS-NEWLINE-KIND.
034000 220-EXIT.
034100     EXIT.
034200
034300 230-BUILD-RECORD-TABLE.
034400     MOVE ZERO TO WS-RECORD-COUNT.
034500     IF RS-NL-NONE
034600         PERFORM 240-BUILD-FROM-RAW THRU 240-EXIT
034700     ELSE
034800         PERFORM 250-BUILD-FROM-LINES THRU 250-EXIT.
034900 230-EXIT.
035000     EXIT.
035100
035200 240-BUILD-FROM-RAW.
035300     DIVIDE WS-BYTE-TOTAL BY 240 GIVING WS-CHUNK-COUNT
035400                                 REMAINDER WS-CHUNK-REM.
035500     IF WS-CHUNK-REM = ZERO AND WS-BYTE-TOTAL > ZERO
035600         PERFORM 241-SLICE-FIXED-CHUNK THRU 241-EXIT
035700             VARYING TBL-IDX FROM 1 BY 1
035800                 UNTIL TBL-IDX > WS-CHUNK-COUNT
035900     ELSE
036000         MOVE 'N' TO WS-ISSUE-HAS-LINE-SW
036100         MOVE "SEM QUEBRA DE LINHA - REGISTROS PODEM ESTAR
036200-            "DESALINHADOS" TO WS-ISSUE-MSG
036300         PERFORM 9200-ADD-WARNING THRU 9200-EXIT
036400         IF WS-BYTE-TOTAL > ZERO
036500             MOVE 1 TO WS-RECORD-COUNT
036600             MOVE WS-WHOLE-TEXT-LINE(1:240) TO TBL-RECORD(1)
036700             MOVE WS-BYTE-TOTAL TO TBL-RECORD-LEN(1).
036800 240-EXIT.
036900     EXIT.
037000
037100 241-SLICE-FIXED-CHUNK.
037200     COMPUTE WS-SLICE-START = ((TBL-IDX - 1) * 240) + 1.
037300     MOVE WS-WHOLE-TEXT-LINE(WS-SLICE-START:240)
037400                         TO TBL-RECORD(TBL-IDX).
037500     MOVE 240 TO TBL-RECORD-LEN(TBL-IDX).
037600     ADD 1 TO WS-RECORD-COUNT.
037700 241-EXIT.
037800     EXIT.
037900
038000 250-BUILD-FROM-LINES.
038100     MOVE 'N' TO WS-LINE-EOF-SW.
038200     OPEN INPUT FHML-LINE-IN.
038300     IF WS-LINE-IN-STATUS NOT = '00'
038400         MOVE "FHML-LINE-IN FALHOU AO ABRIR" TO ABEND-REASON
038500         GO TO 1000-ABEND-RTN.
038600     PERFORM 251-READ-ONE-LINE THRU 251-EXIT
038700         UNTIL WS-LINE-EOF-REACHED OR WS-RECORD-COUNT = 500.
038800     CLOSE FHML-LINE-IN.
038900 250-EXIT.
039000     EXIT.
039100
039200 251-READ-ONE-LINE.
039300     MOVE SPACES TO FHML-LINE-REC.
039400     READ FHML-LINE-IN
039500         AT END
039600             MOVE 'Y' TO WS-LINE-EOF-SW
039700             GO TO 251-EXIT
039800     END-READ.
039900**  EMPTY LINES ARE DROPPED, PER THE CLEARING HOUSE SPEC - OS-4815
040000     IF FHML-LINE-REC = SPACES
040100         GO TO 251-EXIT.
040200     ADD 1 TO WS-RECORD-COUNT.
040300     MOVE FHML-LINE-REC      TO TBL-RECORD(WS-RECORD-COUNT).
040400     MOVE WS-LINE-ACTUAL-LEN TO TBL-RECORD-LEN(WS-RECORD-COUNT).
040500 251-EXIT.
040600     EXIT.
040700
040800******************************************************************
040900*  PASS 2 - STRUCTURE (U2).  WALKS THE RECORD TABLE ONCE,
041000*  CLASSIFYING EACH ENTRY AND CHECKING THE 100/200/300 ORDER.
041100******************************************************************
041200 300-STRUCTURE-PASS.
041300     MOVE "300-STRUCTURE-PASS" TO PARA-NAME.
041400     MOVE ZERO TO WS-TOTAL-RECORDS WS-HEADER-COUNT
041500                  WS-DETAIL-COUNT WS-TRAILER-COUNT.
041600     MOVE 'N' TO WS-SEEN-HEADER-SW WS-SEEN-TRAILER-SW.
041700     MOVE RS-CRITICAL-COUNT TO WS-SAVE-CRITICAL-COUNT.
041800     MOVE RS-WARNING-COUNT  TO WS-SAVE-WARNING-COUNT.
041900     PERFORM 310-CHECK-ONE-RECORD THRU 310-EXIT
042000         VARYING TBL-IDX FROM 1 BY 1
042100             UNTIL TBL-IDX > WS-RECORD-COUNT.
042200     PERFORM 320-CHECK-STRUCTURE-TOTALS THRU 320-EXIT.
042300     MOVE WS-HEADER-COUNT  TO RS-HEADER-COUNT.
042400     MOVE WS-DETAIL-COUNT  TO RS-DETAIL-COUNT.
042500     MOVE WS-TRAILER-COUNT TO RS-TRAILER-COUNT.
042600     IF RS-CRITICAL-COUNT > WS-SAVE-CRITICAL-COUNT
042700         MOVE 'E' TO RS-STAT-STRUCTURE
042800     ELSE
042900         IF RS-WARNING-COUNT > WS-SAVE-WARNING-COUNT
043000             MOVE 'W' TO RS-STAT-STRUCTURE
043100         ELSE
043200             MOVE 'O' TO RS-STAT-STRUCTURE.
043300 300-EXIT.
043400     EXIT.
043500
043600 310-CHECK-ONE-RECORD.
043700     ADD 1 TO WS-TOTAL-RECORDS.
043800     MOVE TBL-RECORD(TBL-IDX) TO FHML-RECORD.
043900     MOVE 'Y' TO WS-ISSUE-HAS-LINE-SW.
044000     MOVE TBL-IDX TO WS-ISSUE-LINE.
044100     IF TBL-RECORD-LEN(TBL-IDX) NOT = 240
044200         MOVE "TAMANHO DE REGISTRO DIFERENTE DE 240 BYTES"
044300                         TO WS-ISSUE-MSG
044400         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
044500     EVALUATE TRUE
044600         WHEN FHML-IS-HEADER
044700             ADD 1 TO WS-HEADER-COUNT
044800             IF TBL-IDX NOT = 1
044900                 MOVE "HEADER FORA DA PRIMEIRA LINHA"
045000                         TO WS-ISSUE-MSG
045100                 PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
045200             END-IF
045300             IF WS-SEEN-TRAILER
045400                 MOVE "HEADER ENCONTRADO APOS O TRAILER"
045500                         TO WS-ISSUE-MSG
045600                 PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
045700             END-IF
045800             MOVE 'Y' TO WS-SEEN-HEADER-SW
045900         WHEN FHML-IS-DETAIL
046000             ADD 1 TO WS-DETAIL-COUNT
046100             IF WS-SEEN-TRAILER
046200                 MOVE "DETALHE ENCONTRADO APOS O TRAILER"
046300                         TO WS-ISSUE-MSG
046400                 PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
046500             END-IF
046600         WHEN FHML-IS-TRAILER
046700             ADD 1 TO WS-TRAILER-COUNT
046800             IF NOT WS-SEEN-HEADER
046900                 MOVE "TRAILER ENCONTRADO ANTES DO HEADER"
047000                         TO WS-ISSUE-MSG
047100                 PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
047200             END-IF
047300             IF WS-SEEN-TRAILER
047400                 MOVE "SEGUNDO TRAILER ENCONTRADO NO ARQUIVO"
047500                         TO WS-ISSUE-MSG
047600                 PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
047700             END-IF
047800             MOVE 'Y' TO WS-SEEN-TRAILER-SW
047900         WHEN OTHER
048000             MOVE "TIPO DE REGISTRO DESCONHECIDO"
048100                         TO WS-ISSUE-MSG
048200             PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
048300     END-EVALUATE.
048400 310-EXIT.
048500     EXIT.
048600
048700 320-CHECK-STRUCTURE-TOTALS.
048800     MOVE 'N' TO WS-ISSUE-HAS-LINE-SW.
048900     IF WS-HEADER-COUNT = ZERO
049000         MOVE "HEADER AUSENTE NO ARQUIVO" TO WS-ISSUE-MSG
049100         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
049200     IF WS-DETAIL-COUNT = ZERO
049300         MOVE "NENHUM DETALHE ENCONTRADO NO ARQUIVO"
049400                         TO WS-ISSUE-MSG
049500         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
049600     IF WS-TRAILER-COUNT = ZERO
049700         MOVE "TRAILER AUSENTE NO ARQUIVO" TO WS-ISSUE-MSG
049800         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
049900     IF WS-RECORD-COUNT > ZERO
050000         MOVE TBL-RECORD(WS-RECORD-COUNT) TO FHML-RECORD
050100         IF NOT FHML-IS-TRAILER
050200             MOVE "ULTIMO REGISTRO DO ARQUIVO NAO E TRAILER"
050300                         TO WS-ISSUE-MSG
050400             PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
050500 320-EXIT.
050600     EXIT.
050700
050800******************************************************************
050900*  PASS 3 - CONTENT (U3).  VALIDATES HEADER, DETAIL AND TRAILER
051000*  FIELDS; ACCUMULATES THE DETAIL SUM VIA FHMLACC; RECONCILES.
051100******************************************************************
051200 400-SEMANTIC-PASS.
051300     MOVE "400-SEMANTIC-PASS" TO PARA-NAME.
051400     MOVE 'N' TO WS-HEADER-SEEN-PASS-SW WS-TRAILER-SEEN-PASS-SW.
051500     MOVE 'A' TO WS-ACC-MODE-SW.
051600     MOVE ZERO TO WS-ACC-RUNNING-COUNT WS-ACC-RUNNING-SUM.
051700     MOVE RS-CRITICAL-COUNT TO WS-SAVE-CRITICAL-COUNT.
051800     MOVE RS-WARNING-COUNT  TO WS-SAVE-WARNING-COUNT.
051900     PERFORM 410-ANALYZE-ONE-RECORD THRU 410-EXIT
052000         VARYING TBL-IDX FROM 1 BY 1
052100             UNTIL TBL-IDX > WS-RECORD-COUNT.
052200     MOVE 'N' TO WS-ISSUE-HAS-LINE-SW.
052300     IF NOT WS-HEADER-SEEN-IN-PASS
052400         MOVE "HEADER AUSENTE NA ANALISE DE CONTEUDO"
052500                         TO WS-ISSUE-MSG
052600         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
052700     IF NOT WS-TRAILER-SEEN-IN-PASS
052800         MOVE "TRAILER AUSENTE NA ANALISE DE CONTEUDO"
052900                         TO WS-ISSUE-MSG
053000         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
053100     MOVE WS-ACC-RUNNING-SUM TO RS-DETAIL-SUM.
053200     IF WS-TRAILER-SEEN-IN-PASS
053300         PERFORM 420-RECONCILE-TRAILER THRU 420-EXIT.
053400     IF RS-CRITICAL-COUNT > WS-SAVE-CRITICAL-COUNT
053500         MOVE 'E' TO RS-STAT-CONTENT
053600     ELSE
053700         IF RS-WARNING-COUNT > WS-SAVE-WARNING-COUNT
053800             MOVE 'W' TO RS-STAT-CONTENT
053900         ELSE
054000             MOVE 'O' TO RS-STAT-CONTENT.
054100 400-EXIT.
054200     EXIT.
054300
054400 410-ANALYZE-ONE-RECORD.
054500     MOVE TBL-RECORD(TBL-IDX) TO FHML-RECORD.
054600     MOVE 'Y' TO WS-ISSUE-HAS-LINE-SW.
054700     MOVE TBL-IDX TO WS-ISSUE-LINE.
054800     EVALUATE TRUE
054900         WHEN FHML-IS-HEADER
055000             IF WS-HEADER-SEEN-IN-PASS
055100                 MOVE "HEADER ADICIONAL IGNORADO" TO WS-ISSUE-MSG
055200                 PERFORM 9200-ADD-WARNING THRU 9200-EXIT
055300             ELSE
055400                 MOVE 'Y' TO WS-HEADER-SEEN-PASS-SW
055500                 PERFORM 411-CHECK-HEADER THRU 411-EXIT
055600             END-IF
055700         WHEN FHML-IS-DETAIL
055800             PERFORM 412-CHECK-DETAIL THRU 412-EXIT
055900         WHEN FHML-IS-TRAILER
056000             IF WS-TRAILER-SEEN-IN-PASS
056100                 MOVE "TRAILER ADICIONAL NA ANALISE DE CONTEUDO"
056200                         TO WS-ISSUE-MSG
056300                 PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
056400             ELSE
056500                 MOVE 'Y' TO WS-TRAILER-SEEN-PASS-SW
056600                 PERFORM 413-PARSE-TRAILER THRU 413-EXIT
056700             END-IF
056800     END-EVALUATE.
056900 410-EXIT.
057000     EXIT.
057100
057200 411-CHECK-HEADER.
057300     MOVE FH-GEN-DATE TO WS-DTE-DATE-FIELD.
057400     CALL 'FHMLDTE' USING WS-DTE-DATE-FIELD, WS-DTE-RETURN-CD.
057500     IF WS-DTE-RETURN-CD NOT = ZERO
057600         MOVE "DATA DE GERACAO DO HEADER INVALIDA"
057700                         TO WS-ISSUE-MSG
057800         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
057900     IF FH-COMPANY-CODE NOT NUMERIC
058000         MOVE "CODIGO DA EMPRESA NAO NUMERICO" TO WS-ISSUE-MSG
058100         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
058200     IF FH-SERVICE-ID = SPACES
058300         MOVE "IDENTIFICADOR DE SERVICO EM BRANCO"
058400                         TO WS-ISSUE-MSG
058500         PERFORM 9200-ADD-WARNING THRU 9200-EXIT.
058600 411-EXIT.
058700     EXIT.
058800
058900 412-CHECK-DETAIL.
059000**  FM-MOVE-DATE IS 9(08) - PASSED DIRECTLY, SAME STORAGE SHAPE
059100**  AS FHMLDTE'S X(08) LINKAGE ITEM.
059200     CALL 'FHMLDTE' USING FM-MOVE-DATE, WS-DTE-RETURN-CD.
059300     IF WS-DTE-RETURN-CD NOT = ZERO
059400         MOVE "DATA DE MOVIMENTO DO DETALHE INVALIDA"
059500                         TO WS-ISSUE-MSG
059600         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
059700     IF FM-AMOUNT-CENTS NOT NUMERIC
059800         MOVE "VALOR DO DETALHE NAO NUMERICO" TO WS-ISSUE-MSG
059900         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
060000     MOVE FM-AMOUNT-CENTS TO WS-ACC-AMOUNT-FIELD.
060100     CALL 'FHMLACC' USING WS-ACC-PARMS, WS-ACC-RETURN-CD.
060200 412-EXIT.
060300     EXIT.
060400
060500 413-PARSE-TRAILER.
060600     IF FT-TOTAL-RECORDS NOT NUMERIC
060700         MOVE "QUANTIDADE DE REGISTROS DO TRAILER NAO NUMERICA"
060800                         TO WS-ISSUE-MSG
060900         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
061000     IF FT-TOTAL-VALUE NOT NUMERIC
061100         MOVE "VALOR TOTAL DO TRAILER NAO NUMERICO"
061200                         TO WS-ISSUE-MSG
061300         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
061400 413-EXIT.
061500     EXIT.
061600
061700 420-RECONCILE-TRAILER.
061800**  TBL-IDX STILL POINTS AT THE LAST RECORD EXAMINED BY 410 -
061900**  THE TRAILER, SINCE IT IS ALWAYS THE LAST RECORD IN THE FILE.
062000     MOVE TBL-RECORD(TBL-IDX) TO FHML-RECORD.
062100     MOVE 'N' TO WS-ISSUE-HAS-LINE-SW.
062200     IF FT-TOTAL-RECORDS NUMERIC AND FT-TOTAL-VALUE NUMERIC
062300         MOVE FT-TOTAL-RECORDS TO WS-ACC-TRAILER-COUNT
062400         MOVE FT-TOTAL-VALUE   TO WS-ACC-TRAILER-VALUE
062500         MOVE 'R' TO WS-ACC-MODE-SW
062600         CALL 'FHMLACC' USING WS-ACC-PARMS, WS-ACC-RETURN-CD
062700         MOVE FT-TOTAL-VALUE TO RS-TRAILER-VALUE
062800         MOVE 'Y' TO RS-TRAILER-KNOWN
062900         IF WS-ACC-RETURN-CD = -1 OR WS-ACC-RETURN-CD = -3
063000             MOVE "QUANTIDADE DO TRAILER DIFERE DA QUANTIDADE
063100-                "DE DETALHES" TO WS-ISSUE-MSG
063200             PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
063300         END-IF
063400         IF WS-ACC-RETURN-CD = -2 OR WS-ACC-RETURN-CD = -3
063500             MOVE "VALOR DO TRAILER DIFERE DA SOMA DOS
063600-                "DETALHES" TO WS-ISSUE-MSG
063700             PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
063800         END-IF
063900     END-IF.
064000 420-EXIT.
064100     EXIT.
064200
064300******************************************************************
064400*  OVERALL RUN-RESULT - ERROR IF ANY SECTION IS CRITICAL, ELSE
064500*  WARN IF ANY SECTION HAS A WARNING, ELSE OK.
064600******************************************************************
064700 600-SET-RUN-RESULT.
064800     MOVE "600-SET-RUN-RESULT" TO PARA-NAME.
064900     IF RS-CRITICAL-COUNT > ZERO
065000         MOVE 'E' TO RS-OVERALL-STATUS
065100         MOVE 2   TO RS-EXIT-CODE
065200     ELSE
065300         IF RS-WARNING-COUNT > ZERO
065400             MOVE 'W' TO RS-OVERALL-STATUS
065500             MOVE 1   TO RS-EXIT-CODE
065600         ELSE
065700             MOVE 'O' TO RS-OVERALL-STATUS
065800             MOVE 0   TO RS-EXIT-CODE.
065900 600-EXIT.
066000     EXIT.
066100
066200******************************************************************
066300*  ISSUE-TABLE HELPERS - SHARED BY EVERY PASS ABOVE AND, BY
066400*  COPYBOOK, BY EVERY OTHER VALIDATOR IN THE FHML SUITE.
066500******************************************************************
066600 9100-ADD-CRITICAL.
066700     IF IT-ISSUE-TOTAL < 200
066800         ADD 1 TO IT-ISSUE-TOTAL
066900         MOVE 'C'           TO IT-SEVERITY(IT-ISSUE-TOTAL)
067000         MOVE WS-ISSUE-HAS-LINE-SW
067100                            TO IT-LINE-BOUND(IT-ISSUE-TOTAL)
067200         MOVE WS-ISSUE-LINE TO IT-LINE-NUMBER(IT-ISSUE-TOTAL)
067300         MOVE WS-ISSUE-MSG  TO IT-MESSAGE(IT-ISSUE-TOTAL)
067400         ADD 1 TO RS-CRITICAL-COUNT.
067500 9100-EXIT.
067600     EXIT.
067700
067800 9200-ADD-WARNING.
067900     IF IT-ISSUE-TOTAL < 200
068000         ADD 1 TO IT-ISSUE-TOTAL
068100         MOVE 'W'           TO IT-SEVERITY(IT-ISSUE-TOTAL)
068200         MOVE WS-ISSUE-HAS-LINE-SW
068300                            TO IT-LINE-BOUND(IT-ISSUE-TOTAL)
068400         MOVE WS-ISSUE-LINE TO IT-LINE-NUMBER(IT-ISSUE-TOTAL)
068500         MOVE WS-ISSUE-MSG  TO IT-MESSAGE(IT-ISSUE-TOTAL)
068600         ADD 1 TO RS-WARNING-COUNT.
068700 9200-EXIT.
068800     EXIT.
068900
069000******************************************************************
069100*  FILE HANDLING AND JOB TERMINATION
069200******************************************************************
069300 700-CALL-REPORTER.
069400     MOVE "700-CALL-REPORTER" TO PARA-NAME.
069500     CALL 'FHMLRPT' USING FHML-RUN-SUMMARY, FHML-ISSUE-TABLE.
069600 700-EXIT.
069700     EXIT.
069800
069900 800-OPEN-FILES.
070000     MOVE "800-OPEN-FILES" TO PARA-NAME.
070100     OPEN OUTPUT SYSOUT.
070200 800-EXIT.
070300     EXIT.
070400
070500 850-CLOSE-FILES.
070600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
070700     CLOSE SYSOUT.
070800 850-EXIT.
070900     EXIT.
071000
071100 999-CLEANUP.
071200     MOVE "999-CLEANUP" TO PARA-NAME.
071300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
071400     DISPLAY "** TOTAL REGISTROS **".
071500     DISPLAY RS-TOTAL-RECORDS.
071600     DISPLAY "** CRITICOS **".
071700     DISPLAY RS-CRITICAL-COUNT.
071800     DISPLAY "** AVISOS **".
071900     DISPLAY RS-WARNING-COUNT.
072000     DISPLAY "******** NORMAL END OF JOB FHMLEDIT ********".
072100 999-EXIT.
072200     EXIT.
072300
072400 1000-ABEND-RTN.
072500     MOVE "1000-ABEND-RTN" TO PARA-NAME.
072600     MOVE ABEND-REASON TO SYSOUT-REC.
072700     WRITE SYSOUT-REC.
072800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
072900     DISPLAY "*** ABNORMAL END OF JOB - FHMLEDIT ***"
073000                         UPON CONSOLE.
073100     DIVIDE ZERO-VAL INTO ONE-VAL.
