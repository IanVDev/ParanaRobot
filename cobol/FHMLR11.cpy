000100******************************************************************
000200* FHMLR11  -  RET11 INCONSISTENCY-LOT OUTPUT LAYOUTS, AND THE
000300*             SIMPLIFIED RET11 LAYOUT USED BY THE STAND-ALONE
000400*             LOT GENERATOR (FHMLGEN).
000500*
000600*             ORIGINAL    - R.TORRES      - 04/11/94
000700*             MAINTENANCE - SEE FHMLXREF CHANGE LOG FOR HISTORY
000800******************************************************************
000900 01  RET11-HEADER-REC.
001000     05  R1-REC-TYPE             PIC X(03)  VALUE '100'.
001100     05  FILLER                  PIC X(05)  VALUE SPACES.
001200     05  R1-LOT-TYPE             PIC X(02)  VALUE '03'.
001300     05  FILLER                  PIC X(05)  VALUE SPACES.
001400     05  R1-LOT-DATE             PIC 9(08)  VALUE ZEROS.
001500     05  FILLER                  PIC X(08)  VALUE SPACES.
001600     05  R1-SYSTEM-NAME          PIC X(06)  VALUE 'CONPAG'.
001700     05  FILLER                  PIC X(203) VALUE SPACES.
001800
001900******************************************************************
002000*  RET11 DETAIL IS A COPY OF THE SOURCE MAC DETAIL WITH THE
002100*  OCCURRENCE CODE STAMPED AT 112-113 - IT REDEFINES THE SAME
002200*  FRAME USED FOR THE CROSS-VALIDATION VIEW SO NO SEPARATE MOVE
002300*  OF THE 240 BYTES IS NEEDED.
002400******************************************************************
002500 01  RET11-DETAIL-REC REDEFINES RET11-HEADER-REC.
002600     05  R2-REC-TYPE             PIC X(03).
002700     05  FILLER                  PIC X(108).
002800     05  R2-CS-OCORRENCIA        PIC 9(02).
002900     05  FILLER                  PIC X(127).
003000
003100 01  RET11-TRAILER-REC.
003200     05  R3-REC-TYPE             PIC X(03)  VALUE '300'.
003300     05  FILLER                  PIC X(10)  VALUE SPACES.
003400     05  R3-QT-REG-DETALHE       PIC 9(08)  VALUE ZEROS.
003500     05  R3-VL-REG-DETALHE       PIC 9(17)  VALUE ZEROS.
003600     05  R3-NU-SEQ-LOTE          PIC X(02)  VALUE '03'.
003700     05  FILLER                  PIC X(200) VALUE SPACES.
003800
003900******************************************************************
004000*  SIMPLIFIED RET11 LAYOUT - STAND-ALONE GENERATOR (FHMLGEN)
004100*  BUILDS A RET11 FILE DIRECTLY FROM A LIST OF BENEFIT NUMBER /
004200*  VALUE PAIRS, WITHOUT A SOURCE MAC FILE TO COPY FROM.
004300******************************************************************
004400 01  GEN11-HEADER-REC.
004500     05  G1-REC-TYPE             PIC X(03)  VALUE '100'.
004600     05  G1-BANK-ID              PIC X(03)  VALUE SPACES.
004700     05  G1-LOT-TYPE             PIC X(02)  VALUE '03'.
004800     05  G1-GEN-DATE             PIC 9(08)  VALUE ZEROS.
004900     05  G1-REC-KIND             PIC X(02)  VALUE '01'.
005000     05  G1-PROC-DATE            PIC 9(08)  VALUE ZEROS.
005100     05  G1-SYSTEM-NAME          PIC X(10)  VALUE SPACES.
005200     05  FILLER                  PIC X(204) VALUE SPACES.
005300
005400 01  GEN11-DETAIL-REC REDEFINES GEN11-HEADER-REC.
005500     05  G2-REC-TYPE             PIC X(03).
005600     05  G2-NU-NB                PIC X(10).
005700     05  G2-MOVE-DATE            PIC 9(08).
005800     05  G2-AMOUNT-CENTS         PIC 9(15).
005900     05  G2-SEQUENCE             PIC 9(07).
006000     05  FILLER                  PIC X(197).
006100
006200 01  GEN11-TRAILER-REC REDEFINES GEN11-HEADER-REC.
006300     05  G3-REC-TYPE             PIC X(03).
006400     05  FILLER                  PIC X(10).
006500     05  G3-TOTAL-RECORDS        PIC 9(08).
006600     05  G3-TOTAL-VALUE          PIC 9(15).
006700     05  G3-LOT-TYPE             PIC X(02).
006800     05  FILLER                  PIC X(202).
