000100******************************************************************
000200* FHMLREC  -  FHML INTERCHANGE RECORD LAYOUTS (MAC / CON / RET /
000300*             IRR / BLQ / REG / RET12 INPUT-OUTPUT FRAMES)
000400*
000500*             ALL FHML FILES CARRY A FIXED 240-BYTE RECORD.  THE
000600*             SAME 240 BYTES ARE INTERPRETED DIFFERENTLY BY EACH
000700*             VALIDATOR ACCORDING TO WHICH FILE IS BEING READ -
000800*             THE REDEFINES BELOW GIVE EACH VALIDATOR ITS OWN
000900*             VIEW OF THE FRAME WITHOUT COPYING THE RECORD.
001000*
001100*             ORIGINAL    - R.TORRES      - 04/11/94
001200*             MAINTENANCE - SEE FHMLEDIT CHANGE LOG FOR HISTORY
001300******************************************************************
001400 01  FHML-RECORD.
001500     05  FHML-REC-TYPE           PIC X(03).
001600         88  FHML-IS-HEADER          VALUE '100'.
001700         88  FHML-IS-DETAIL          VALUE '200'.
001800         88  FHML-IS-TRAILER         VALUE '300'.
001900     05  FHML-REC-BODY           PIC X(237).
002000
002100******************************************************************
002200*  100 - HEADER FRAME (ONE PER FILE, MUST BE RECORD 1)
002300******************************************************************
002400 01  FHML-HEADER-REC REDEFINES FHML-RECORD.
002500     05  FH-REC-TYPE             PIC X(03).
002600     05  FILLER                  PIC X(06).
002700     05  FH-GEN-DATE             PIC 9(08).
002800     05  FH-COMPANY-CODE         PIC 9(10).
002900     05  FH-SERVICE-ID           PIC X(08).
003000     05  FILLER                  PIC X(205).
003100
003200******************************************************************
003300*  200 - DETAIL FRAME, MAC VIEW (MASS-PAYMENT / GENERATION DATE,
003400*        AMOUNT AND BLOCKAGE MARKER)
003500******************************************************************
003600 01  FHML-DETAIL-MAC REDEFINES FHML-RECORD.
003700     05  FM-REC-TYPE             PIC X(03).
003800     05  FILLER                  PIC X(06).
003900     05  FM-MOVE-DATE            PIC 9(08).
004000     05  FM-AMOUNT-CENTS         PIC 9(15).
004100     05  FILLER                  PIC X(03).
004200     05  FM-BLOCK-MARKER         PIC X(03).
004300         88  FM-IS-BLOCKED           VALUE 'BLQ'.
004400     05  FILLER                  PIC X(202).
004500
004600******************************************************************
004700*  200 - DETAIL FRAME, CROSS-VALIDATION VIEW (BENEFIT NUMBER,
004800*        RECEIVER CPF, CURRENT ACCOUNT, OCCURRENCE CODE)
004900******************************************************************
005000 01  FHML-DETAIL-XREF REDEFINES FHML-RECORD.
005100     05  FX-REC-TYPE             PIC X(03).
005200     05  FILLER                  PIC X(05).
005300     05  FX-LOT-TYPE             PIC X(02).
005400         88  FX-LOT-ACCOUNT-PAID     VALUE '20'.
005500         88  FX-LOT-CPF-PAID         VALUE '21'.
005600     05  FX-NU-NB                PIC X(10).
005700     05  FILLER                  PIC X(28).
005800     05  FX-CPF-RECEIVER         PIC X(11).
005900     05  FILLER                  PIC X(23).
006000     05  FX-ACCOUNT-NO           PIC X(10).
006100     05  FILLER                  PIC X(19).
006200     05  FX-CS-OCORRENCIA        PIC 9(02).
006300     05  FILLER                  PIC X(127).
006400
006500******************************************************************
006600*  200 - DETAIL FRAME, RET-AMOUNT VIEW (TOTAL-VALUE OVERLAY USED
006700*        ONLY TO ACCUMULATE RET11 TRAILER TOTALS)
006800******************************************************************
006900 01  FHML-DETAIL-RETAMT REDEFINES FHML-RECORD.
007000     05  FILLER                  PIC X(50).
007100     05  FR-RET-AMOUNT           PIC 9(12).
007200     05  FILLER                  PIC X(178).
007300
007400******************************************************************
007500*  200 - DETAIL FRAME, BLOCKAGE (BLQ) VIEW
007600******************************************************************
007700 01  FHML-DETAIL-BLQ REDEFINES FHML-RECORD.
007800     05  FILLER                  PIC X(35).
007900     05  FB-BLQ-CODE             PIC X(02).
008000         88  FB-BLQ-02               VALUE '02'.
008100         88  FB-BLQ-09               VALUE '09'.
008200         88  FB-BLQ-14               VALUE '14'.
008300     05  FB-BLQ-RESPONSE         PIC X(03).
008400     05  FILLER                  PIC X(200).
008500
008600******************************************************************
008700*  200 - DETAIL FRAME, IRREGULARITY (IRR) VIEW
008800******************************************************************
008900 01  FHML-DETAIL-IRR REDEFINES FHML-RECORD.
009000     05  FILLER                  PIC X(37).
009100     05  FI-IRR-CODE             PIC X(02).
009200         88  FI-IRR-CRITICAL         VALUES 'IR' 'E1' 'E2'.
009300     05  FI-IRR-DESC             PIC X(20).
009400     05  FILLER                  PIC X(181).
009500
009600******************************************************************
009700*  200 - DETAIL FRAME, REGULARIZATION (REG) VIEW
009800******************************************************************
009900 01  FHML-DETAIL-REG REDEFINES FHML-RECORD.
010000     05  FILLER                  PIC X(39).
010100     05  FG-REG-MARKER           PIC X(03).
010200         88  FG-IS-CORRECTED         VALUE 'COR'.
010300     05  FILLER                  PIC X(198).
010400
010500******************************************************************
010600*  200 - DETAIL FRAME, CANCELLATION (RET12) VIEW
010700******************************************************************
010800 01  FHML-DETAIL-CANCEL REDEFINES FHML-RECORD.
010900     05  FILLER                  PIC X(35).
011000     05  FC-CANCEL-MARKER        PIC X(02).
011100         88  FC-IS-CANCEL            VALUE 'CX'.
011200     05  FILLER                  PIC X(12).
011300     05  FC-ORIG-ID              PIC X(10).
011400     05  FILLER                  PIC X(181).
011500
011600******************************************************************
011700*  300 - TRAILER FRAME (ONE PER FILE, MUST BE LAST RECORD)
011800******************************************************************
011900 01  FHML-TRAILER-REC REDEFINES FHML-RECORD.
012000     05  FT-REC-TYPE             PIC X(03).
012100     05  FILLER                  PIC X(06).
012200     05  FT-TOTAL-RECORDS        PIC 9(08).
012300     05  FT-TOTAL-VALUE          PIC 9(15).
012400     05  FILLER                  PIC X(208).
