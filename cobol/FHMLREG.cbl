000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FHMLREG.
000400 AUTHOR.      R.TORRES.
000500 INSTALLATION. CONPAG - NUCLEO DE PROCESSAMENTO FHML.
000600 DATE-WRITTEN. 20/12/94.
000700 DATE-COMPILED. 20/12/94.
000800 SECURITY.    NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    TWO CROSS-REFERENCE SCANS, EACH NEEDING A SMALL CONTROL LIST
001300*    BUILT BY AN EARLIER STEP IN THE NIGHTLY FHML STREAM, READ
001400*    WHOLE INTO A TABLE BEFORE THE SCAN EVER TOUCHES THE MAIN
001500*    TRANSACTION FILE - THE WAY THIS SHOP HAS ALWAYS LOADED A
001600*    SMALL CONTROL LIST:
001700*
001800*      FHMLIRRX  - LINE NUMBERS THE IRREGULARITY STEP (FHMLCHK,
001900*                  U7) ALREADY FLAGGED.  EVERY ONE OF THOSE LINES
002000*                  MUST SHOW UP REGULARIZED ("COR") ON THE
002100*                  REGULARIZATION FILE OR THE BANK NEVER CLOSED
002200*                  THE LOOP ON THAT IRREGULARITY.
002300*      FHMLORID  - ORIGINAL TRANSACTION IDS THE BANK SUPPLIED AS
002400*                  LEGITIMATE CANCELLATION TARGETS.  EVERY "CX"
002500*                  CANCELLATION ON THE RET12 FILE IS CHECKED
002600*                  AGAINST THIS LIST.
002700*
002800*    BOTH CONTROL LISTS ARE CARRIED AS PLAIN SEQUENTIAL FILES OF
002900*    FIXED-WIDTH KEYS, ONE PER LINE, THE SAME WAY THE SHOP HAS
003000*    ALWAYS PASSED A SMALL WORK LIST BETWEEN JOB STEPS RATHER
003100*    THAN CARRYING IT IN A PARM OR A CONTROL CARD.
003200******************************************************************
003300*CHANGE LOG.
003400*    20/12/94  RT  OS-4420  ORIGINAL CODING.
003500*    14/03/96  LA  OS-4822  ISSUE TABLE / RUN SUMMARY INTRODUCED.
003600*    09/12/97  LA  OS-5182  "NOTHING TO REGULARIZE" AND "NO
003700*                           CANCELLATIONS FOUND" WARNINGS ADDED,
003800*                           SAME REQUEST THAT TOUCHED FHMLCHK.
003900*    11/08/98  LA  OS-5387  Y2K REVIEW - NO DATE FIELDS TOUCHED
004000*                           BY THIS PROGRAM, NO CHANGE REQUIRED.
004100*    05/02/99  LA  OS-5391  Y2K REVIEW SIGN-OFF - NO CHANGES.
004200*    22/09/00  CM  OS-5702  FHMLORID LOOKUP CHANGED FROM A FLAT
004300*                           SCAN TO THE SAME LINEAR-SEARCH
004400*                           PARAGRAPH SHAPE AS FHMLXREF, AFTER
004500*                           THE TWO PROGRAMS DRIFTED APART.
004600*    30/11/03  CM  OS-6144  ORIG-ID COMPARE NOW TRIMS TRAILING
004700*                           SPACES ON BOTH SIDES EXPLICITLY.
004800*    18/02/04  CM  OS-6155  OPEN OF ALL FOUR INPUT FILES NOW
004900*                           CHECKED FOR A BAD FILE STATUS; SYSOUT
005000*                           MOVED AHEAD OF THEM IN
005100*                           000-HOUSEKEEPING FOR THE SAME REASON
005200*                           AS FHMLXREF OS-6153.
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     CLASS FHML-DIGITS IS '0' THRU '9'.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400         ASSIGN TO UT-S-SYSOUT
006500         ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT FHML-IRRX-IN
006800         ASSIGN TO UT-S-FHMIRRX
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-IRRX-IN-STATUS.
007100
007200     SELECT FHML-REG-IN
007300         ASSIGN TO UT-S-FHMREG
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-REG-IN-STATUS.
007600
007700     SELECT FHML-ORID-IN
007800         ASSIGN TO UT-S-FHMORID
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-ORID-IN-STATUS.
008100
008200     SELECT FHML-RET12-IN
008300         ASSIGN TO UT-S-FHMRET12
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS WS-RET12-IN-STATUS.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC                  PIC X(130).
009600
009700****** ONE LINE NUMBER PER RECORD, RIGHT-JUSTIFIED, ZERO FILLED
009800 FD  FHML-IRRX-IN
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 7 CHARACTERS
010100     DATA RECORD IS FHML-IRRX-REC.
010200 01  FHML-IRRX-REC               PIC 9(07).
010300
010400 FD  FHML-REG-IN
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 240 CHARACTERS
010700     DATA RECORD IS FHML-REG-REC.
010800 01  FHML-REG-REC                PIC X(240).
010900
011000****** ONE ORIGINAL TRANSACTION ID PER RECORD
011100 FD  FHML-ORID-IN
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 10 CHARACTERS
011400     DATA RECORD IS FHML-ORID-REC.
011500 01  FHML-ORID-REC               PIC X(10).
011600
011700 FD  FHML-RET12-IN
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 240 CHARACTERS
012000     DATA RECORD IS FHML-RET12-REC.
012100 01  FHML-RET12-REC              PIC X(240).
012200
012300 WORKING-STORAGE SECTION.
012400 01  WS-FILE-STATUS-CODES.
012500     05  WS-IRRX-IN-STATUS       PIC X(02).
012600         88  WS-IRRX-EOF             VALUE '10'.
012700     05  WS-REG-IN-STATUS        PIC X(02).
012800         88  WS-REG-EOF              VALUE '10'.
012900     05  WS-ORID-IN-STATUS       PIC X(02).
013000         88  WS-ORID-EOF             VALUE '10'.
013100     05  WS-RET12-IN-STATUS      PIC X(02).
013200         88  WS-RET12-EOF            VALUE '10'.
013300
013400 01  WS-IRRX-TABLE-AREA.
013500     05  WS-IRRX-TOTAL           PIC 9(05) COMP.
013600     05  WS-IRRX-ENTRY OCCURS 500 TIMES
013700             INDEXED BY IRRX-IDX.
013800         10  IRRX-LINE-NO        PIC 9(07).
013900         10  IRRX-MATCHED-SW     PIC X(01).
014000             88  IRRX-WAS-MATCHED    VALUE 'Y'.
014100
014200 01  WS-ORID-TABLE-AREA.
014300     05  WS-ORID-TOTAL           PIC 9(05) COMP.
014400     05  WS-ORID-ENTRY OCCURS 500 TIMES
014500             INDEXED BY ORID-IDX.
014600         10  ORID-TRANS-ID       PIC X(10).
014700
014800 01  WS-LOOKUP-WORK.
014900     05  WS-LOOKUP-FOUND-SW      PIC X(01).
015000         88  WS-LOOKUP-FOUND         VALUE 'Y'.
015100     05  WS-FOUND-IDX            PIC 9(05) COMP.
015200
015300 01  WS-LINE-COUNTERS.
015400     05  WS-REG-LINE-NO          PIC 9(07) COMP.
015500     05  WS-RET12-LINE-NO        PIC 9(07) COMP.
015600
015700 01  WS-CANCEL-FOUND-SW          PIC X(01) VALUE 'N'.
015800     88  WS-CANCEL-SEEN              VALUE 'Y'.
015900
016000 01  WS-ISSUE-BUILD-AREA.
016100     05  WS-ISSUE-MSG            PIC X(72).
016200     05  WS-ISSUE-LINE           PIC 9(07) COMP.
016300     05  WS-ISSUE-HAS-LINE-SW    PIC X(01).
016400         88  WS-ISSUE-HAS-LINE       VALUE 'Y'.
016500
016600 COPY FHMLREC.
016700 COPY FHMLMSG.
016800 COPY FHMLABN.
016900
017000 PROCEDURE DIVISION.
017100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017200     PERFORM 100-MAINLINE THRU 100-EXIT.
017300     PERFORM 999-CLEANUP THRU 999-EXIT.
017400     MOVE RS-EXIT-CODE TO RETURN-CODE.
017500     GOBACK.
017600
017700 000-HOUSEKEEPING.
017800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017900     DISPLAY "******** BEGIN JOB FHMLREG ********".
018000     MOVE SPACES TO FHML-RUN-SUMMARY.
018100     MOVE ZERO   TO IT-ISSUE-TOTAL WS-IRRX-TOTAL WS-ORID-TOTAL
018200                    WS-REG-LINE-NO WS-RET12-LINE-NO.
018300     MOVE "FHMLREG12/FHMLRET12" TO RS-FILE-NAME.
018400     OPEN OUTPUT SYSOUT.
018500     OPEN INPUT FHML-IRRX-IN.
018600     IF WS-IRRX-IN-STATUS NOT = '00'
018700         MOVE "FHML-IRRX-IN FALHOU AO ABRIR" TO ABEND-REASON
018800         GO TO 1000-ABEND-RTN.
018900     OPEN INPUT FHML-REG-IN.
019000     IF WS-REG-IN-STATUS NOT = '00'
019100         MOVE "FHML-REG-IN FALHOU AO ABRIR" TO ABEND-REASON
019200         GO TO 1000-ABEND-RTN.
019300     OPEN INPUT FHML-ORID-IN.
019400     IF WS-ORID-IN-STATUS NOT = '00'
019500         MOVE "FHML-ORID-IN FALHOU AO ABRIR" TO ABEND-REASON
019600         GO TO 1000-ABEND-RTN.
019700     OPEN INPUT FHML-RET12-IN.
019800     IF WS-RET12-IN-STATUS NOT = '00'
019900         MOVE "FHML-RET12-IN FALHOU AO ABRIR" TO ABEND-REASON
020000         GO TO 1000-ABEND-RTN.
020100 000-EXIT.
020200     EXIT.
020300
020400 100-MAINLINE.
020500     MOVE "100-MAINLINE" TO PARA-NAME.
020600     PERFORM 150-LOAD-IRRX-TABLE THRU 150-EXIT.
020700     PERFORM 160-LOAD-ORID-TABLE THRU 160-EXIT.
020800     PERFORM 200-SCAN-REG        THRU 200-EXIT.
020900     PERFORM 300-SCAN-CANCEL     THRU 300-EXIT.
021000     PERFORM 600-SET-RUN-RESULT  THRU 600-EXIT.
021100     PERFORM 700-CALL-REPORTER   THRU 700-EXIT.
021200 100-EXIT.
021300     EXIT.
021400
021500 150-LOAD-IRRX-TABLE.
021600     MOVE "150-LOAD-IRRX-TABLE" TO PARA-NAME.
021700     PERFORM 155-READ-ONE-IRRX THRU 155-EXIT
021800         UNTIL WS-IRRX-EOF.
021900 150-EXIT.
022000     EXIT.
022100
022200 155-READ-ONE-IRRX.
022300     READ FHML-IRRX-IN
022400         AT END
022500             MOVE '10' TO WS-IRRX-IN-STATUS
022600             GO TO 155-EXIT
022700     END-READ.
022800     IF WS-IRRX-TOTAL < 500
022900         ADD 1 TO WS-IRRX-TOTAL
023000         MOVE FHML-IRRX-REC TO IRRX-LINE-NO(WS-IRRX-TOTAL)
023100         MOVE 'N'           TO IRRX-MATCHED-SW(WS-IRRX-TOTAL).
023200 155-EXIT.
023300     EXIT.
023400
023500 160-LOAD-ORID-TABLE.
023600     MOVE "160-LOAD-ORID-TABLE" TO PARA-NAME.
023700     PERFORM 165-READ-ONE-ORID THRU 165-EXIT
023800         UNTIL WS-ORID-EOF.
023900 160-EXIT.
024000     EXIT.
024100
024200 165-READ-ONE-ORID.
024300     READ FHML-ORID-IN
024400         AT END
024500             MOVE '10' TO WS-ORID-IN-STATUS
024600             GO TO 165-EXIT
024700     END-READ.
024800     IF FHML-ORID-REC = SPACES
024900         GO TO 165-EXIT.
025000     IF WS-ORID-TOTAL < 500
025100         ADD 1 TO WS-ORID-TOTAL
025200         MOVE FHML-ORID-REC TO ORID-TRANS-ID(WS-ORID-TOTAL).
025300 165-EXIT.
025400     EXIT.
025500
025600******************************************************************
025700*  U8 - REGULARIZATION SCAN
025800******************************************************************
025900 200-SCAN-REG.
026000     MOVE "200-SCAN-REG" TO PARA-NAME.
026100     IF WS-IRRX-TOTAL = ZERO
026200         MOVE "NENHUMA LINHA IRREGULAR A REGULARIZAR"
026300                         TO WS-ISSUE-MSG
026400         MOVE 'N' TO WS-ISSUE-HAS-LINE-SW
026500         PERFORM 9200-ADD-WARNING THRU 9200-EXIT
026600     ELSE
026700         PERFORM 210-READ-ONE-REG THRU 210-EXIT
026800             UNTIL WS-REG-EOF.
026900 200-EXIT.
027000     EXIT.
027100
027200 210-READ-ONE-REG.
027300     READ FHML-REG-IN
027400         AT END
027500             MOVE '10' TO WS-REG-IN-STATUS
027600             GO TO 210-EXIT
027700     END-READ.
027800     IF FHML-REG-REC = SPACES
027900         GO TO 210-EXIT.
028000     ADD 1 TO WS-REG-LINE-NO.
028100     MOVE FHML-REG-REC TO FHML-RECORD.
028200     IF NOT FHML-IS-DETAIL
028300         GO TO 210-EXIT.
028400     PERFORM 220-LOOKUP-IRRX-LINE THRU 220-EXIT.
028500     IF NOT WS-LOOKUP-FOUND
028600         GO TO 210-EXIT.
028700     MOVE 'Y' TO IRRX-MATCHED-SW(WS-FOUND-IDX).
028800     MOVE FHML-REG-REC TO FHML-DETAIL-REG.
028900     MOVE 'Y' TO WS-ISSUE-HAS-LINE-SW.
029000     MOVE WS-REG-LINE-NO TO WS-ISSUE-LINE.
029100     IF FG-IS-CORRECTED
029200         MOVE "LINHA IRREGULAR REGULARIZADA COM SUCESSO"
029300                         TO WS-ISSUE-MSG
029400         PERFORM 9200-ADD-WARNING THRU 9200-EXIT
029500     ELSE
029600         MOVE "LINHA IRREGULAR AINDA NAO REGULARIZADA"
029700                         TO WS-ISSUE-MSG
029800         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT.
029900 210-EXIT.
030000     EXIT.
030100
030200 220-LOOKUP-IRRX-LINE.
030300     MOVE 'N' TO WS-LOOKUP-FOUND-SW.
030400     MOVE ZERO TO WS-FOUND-IDX.
030500     PERFORM 221-COMPARE-ONE-IRRX THRU 221-EXIT
030600         VARYING IRRX-IDX FROM 1 BY 1
030700         UNTIL IRRX-IDX > WS-IRRX-TOTAL
030800            OR WS-LOOKUP-FOUND.
030900 220-EXIT.
031000     EXIT.
031100
031200 221-COMPARE-ONE-IRRX.
031300     IF IRRX-LINE-NO(IRRX-IDX) = WS-REG-LINE-NO
031400         MOVE 'Y'     TO WS-LOOKUP-FOUND-SW
031500         MOVE IRRX-IDX TO WS-FOUND-IDX.
031600 221-EXIT.
031700     EXIT.
031800
031900******************************************************************
032000*  U9 - RET12 CANCELLATION SCAN
032100******************************************************************
032200 300-SCAN-CANCEL.
032300     MOVE "300-SCAN-CANCEL" TO PARA-NAME.
032400     PERFORM 310-READ-ONE-RET12 THRU 310-EXIT
032500         UNTIL WS-RET12-EOF.
032600     MOVE 'N' TO WS-ISSUE-HAS-LINE-SW.
032700     IF NOT WS-CANCEL-SEEN
032800         MOVE "NENHUM CANCELAMENTO ENCONTRADO NO ARQUIVO RET12"
032900                         TO WS-ISSUE-MSG
033000         PERFORM 9200-ADD-WARNING THRU 9200-EXIT.
033100 300-EXIT.
033200     EXIT.
033300
033400 310-READ-ONE-RET12.
033500     READ FHML-RET12-IN
033600         AT END
033700             MOVE '10' TO WS-RET12-IN-STATUS
033800             GO TO 310-EXIT
033900     END-READ.
034000     IF FHML-RET12-REC = SPACES
034100         GO TO 310-EXIT.
034200     ADD 1 TO WS-RET12-LINE-NO.
034300     MOVE FHML-RET12-REC TO FHML-RECORD.
034400     IF NOT FHML-IS-DETAIL
034500         GO TO 310-EXIT.
034600     MOVE FHML-RET12-REC TO FHML-DETAIL-CANCEL.
034700     IF NOT FC-IS-CANCEL
034800         GO TO 310-EXIT.
034900     MOVE 'Y' TO WS-CANCEL-FOUND-SW.
035000     PERFORM 320-MATCH-ORIG-ID THRU 320-EXIT.
035100 310-EXIT.
035200     EXIT.
035300
035400 320-MATCH-ORIG-ID.
035500     MOVE 'Y' TO WS-ISSUE-HAS-LINE-SW.
035600     MOVE WS-RET12-LINE-NO TO WS-ISSUE-LINE.
035700     PERFORM 330-LOOKUP-ORIG-ID THRU 330-EXIT.
035800     IF WS-ORID-TOTAL > ZERO AND NOT WS-LOOKUP-FOUND
035900         MOVE "CANCELAMENTO SEM ID DE TRANSACAO ORIGINAL VALIDO"
036000                         TO WS-ISSUE-MSG
036100         PERFORM 9100-ADD-CRITICAL THRU 9100-EXIT
036200     ELSE
036300         MOVE "CANCELAMENTO REGISTRADO E CONFERIDO"
036400                         TO WS-ISSUE-MSG
036500         PERFORM 9200-ADD-WARNING THRU 9200-EXIT.
036600 320-EXIT.
036700     EXIT.
036800
036900 330-LOOKUP-ORIG-ID.
037000     MOVE 'N' TO WS-LOOKUP-FOUND-SW.
037100     MOVE ZERO TO WS-FOUND-IDX.
037200     PERFORM 331-COMPARE-ONE-ORID THRU 331-EXIT
037300         VARYING ORID-IDX FROM 1 BY 1
037400         UNTIL ORID-IDX > WS-ORID-TOTAL
037500            OR WS-LOOKUP-FOUND.
037600 330-EXIT.
037700     EXIT.
037800
037900 331-COMPARE-ONE-ORID.
038000     IF ORID-TRANS-ID(ORID-IDX) = FC-ORIG-ID
038100         MOVE 'Y'     TO WS-LOOKUP-FOUND-SW
038200         MOVE ORID-IDX TO WS-FOUND-IDX.
038300 331-EXIT.
038400     EXIT.
038500
038600 600-SET-RUN-RESULT.
038700     MOVE "600-SET-RUN-RESULT" TO PARA-NAME.
038800     MOVE 'O' TO RS-STAT-STRUCTURE RS-STAT-ENCODING.
038900     IF RS-CRITICAL-COUNT > ZERO
039000         MOVE 'E' TO RS-STAT-CONTENT
039100     ELSE
039200         IF RS-WARNING-COUNT > ZERO
039300             MOVE 'W' TO RS-STAT-CONTENT
039400         ELSE
039500             MOVE 'O' TO RS-STAT-CONTENT.
039600     IF RS-CRITICAL-COUNT > ZERO
039700         MOVE 'E' TO RS-OVERALL-STATUS
039800         MOVE 2   TO RS-EXIT-CODE
039900     ELSE
040000         IF RS-WARNING-COUNT > ZERO
040100             MOVE 'W' TO RS-OVERALL-STATUS
040200             MOVE 1   TO RS-EXIT-CODE
040300         ELSE
040400             MOVE 'O' TO RS-OVERALL-STATUS
040500             MOVE 0   TO RS-EXIT-CODE.
040600 600-EXIT.
040700     EXIT.
040800
040900 9100-ADD-CRITICAL.
041000     IF IT-ISSUE-TOTAL < 200
041100         ADD 1 TO IT-ISSUE-TOTAL
041200         MOVE 'C'           TO IT-SEVERITY(IT-ISSUE-TOTAL)
041300         MOVE WS-ISSUE-HAS-LINE-SW
041400                            TO IT-LINE-BOUND(IT-ISSUE-TOTAL)
041500         MOVE WS-ISSUE-LINE TO IT-LINE-NUMBER(IT-ISSUE-TOTAL)
041600         MOVE WS-ISSUE-MSG  TO IT-MESSAGE(IT-ISSUE-TOTAL)
041700         ADD 1 TO RS-CRITICAL-COUNT.
041800 9100-EXIT.
041900     EXIT.
042000
042100 9200-ADD-WARNING.
042200     IF IT-ISSUE-TOTAL < 200
042300         ADD 1 TO IT-ISSUE-TOTAL
042400         MOVE 'W'           TO IT-SEVERITY(IT-ISSUE-TOTAL)
042500         MOVE WS-ISSUE-HAS-LINE-SW
042600                            TO IT-LINE-BOUND(IT-ISSUE-TOTAL)
042700         MOVE WS-ISSUE-LINE TO IT-LINE-NUMBER(IT-ISSUE-TOTAL)
042800         MOVE WS-ISSUE-MSG  TO IT-MESSAGE(IT-ISSUE-TOTAL)
042900         ADD 1 TO RS-WARNING-COUNT.
043000 9200-EXIT.
043100     EXIT.
043200
043300 700-CALL-REPORTER.
043400     MOVE "700-CALL-REPORTER" TO PARA-NAME.
043500     CALL 'FHMLRPT' USING FHML-RUN-SUMMARY, FHML-ISSUE-TABLE.
043600 700-EXIT.
043700     EXIT.
043800
043900 850-CLOSE-FILES.
044000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
044100     CLOSE FHML-IRRX-IN, FHML-REG-IN, FHML-ORID-IN,
044200           FHML-RET12-IN, SYSOUT.
044300 850-EXIT.
044400     EXIT.
044500
044600 999-CLEANUP.
044700     MOVE "999-CLEANUP" TO PARA-NAME.
044800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044900     DISPLAY "** LINHAS IRREGULARES CARREGADAS **".
045000     DISPLAY WS-IRRX-TOTAL.
045100     DISPLAY "** IDS ORIGINAIS CARREGADOS **".
045200     DISPLAY WS-ORID-TOTAL.
045300     DISPLAY "******** NORMAL END OF JOB FHMLREG ********".
045400 999-EXIT.
045500     EXIT.
045600
045700 1000-ABEND-RTN.
045800     MOVE "1000-ABEND-RTN" TO PARA-NAME.
045900     MOVE ABEND-REASON TO SYSOUT-REC.
046000     WRITE SYSOUT-REC.
046100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046200     DISPLAY "*** ABNORMAL END OF JOB - FHMLREG ***"
046300                         UPON CONSOLE.
046400     DIVIDE ZERO-VAL INTO ONE-VAL.
