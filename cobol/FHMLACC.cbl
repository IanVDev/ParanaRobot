000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FHMLACC.
000400 AUTHOR.      R.TORRES.
000500 INSTALLATION. CONPAG - NUCLEO DE PROCESSAMENTO FHML.
000600 DATE-WRITTEN. 04/11/94.
000700 DATE-COMPILED. 04/11/94.
000800 SECURITY.    NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    TWO-MODE HELPER SHARED BY EVERY VALIDATOR THAT TOUCHES AN
001300*    FHML AMOUNT FIELD:
001400*
001500*      MODE 'A' (ACCUMULATE) - ADD ONE DETAIL AMOUNT, IN CENTS,
001600*                TO THE CALLER'S RUNNING COUNT AND SUM.
001700*      MODE 'R' (RECONCILE)  - COMPARE A TRAILER'S RECORD COUNT
001800*                AND VALUE AGAINST THE RUNNING COUNT AND SUM
001900*                BUILT UP OVER THE DETAIL PASS.
002000*
002100*    ALL AMOUNTS ARE INTEGER CENTS.  THIS ROUTINE NEVER ROUNDS,
002200*    DIVIDES OR PRORATES - ONLY ADDS AND COMPARES.
002300******************************************************************
002400*CHANGE LOG.
002500*    04/11/94  RT  OS-4402  ORIGINAL CODING (SPLIT OUT OF THE OLD
002600*                           INLINE RECONCILIATION IN THE EDIT
002700*                           STEP SO XREF AND FIX COULD SHARE IT).
002800*    02/06/95  RT  OS-4471  NON-NUMERIC AMOUNT NOW TREATED AS
002900*                           ZERO ON ADD INSTEAD OF ABENDING.
003000*    28/02/96  LA  OS-4815  SEPARATE RETURN CODES FOR COUNT
003100*                           MISMATCH VS VALUE MISMATCH - REPORT
003200*                           NEEDED TO TELL THEM APART.
003300*    09/12/97  LA  OS-5180  ADDED ACC-AMOUNT-SPLIT REDEFINITION
003400*                           FOR THE NEW DIAGNOSTIC DISPLAY LINE.
003500*    11/08/98  LA  OS-5387  Y2K REVIEW - NO DATE FIELDS IN THIS
003600*                           ROUTINE, NO CHANGE REQUIRED.
003700*    14/04/00  CM  OS-5640  RUNNING SUM WIDENED TO 9(15) TO MATCH
003800*                           THE WIDER RET11 TRAILER TOTAL.
003900*    22/10/02  CM  OS-6021  RECONCILE MODE NO LONGER RESETS THE
004000*                           CALLER'S RUNNING FIELDS - CALLER OWNS
004100*                           THEM NOW, THIS ROUTINE ONLY COMPARES.
004200*    15/03/03  CM  OS-6054  DROPPED THE UNUSED PACKED-DECIMAL VIEW
004300*                           OF THE RUNNING SUM - NEVER WIRED IN,
004400*                           AND THIS ROUTINE DEALS IN WHOLE CENTS
004500*                           ONLY.  COMBINED SWITCH CODE ADDED TO
004600*                           0200-RECONCILE IN ITS PLACE.
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     CLASS FHML-DIGITS IS '0' THRU '9'.
005400
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700 01  WS-COMPARE-SWITCHES.
005800     05  WS-COUNT-MATCH-SW        PIC X(01) VALUE 'Y'.
005900         88  WS-COUNT-MATCHES         VALUE 'Y'.
006000     05  WS-VALUE-MATCH-SW        PIC X(01) VALUE 'Y'.
006100         88  WS-VALUE-MATCHES         VALUE 'Y'.
006200
006300 01  WS-COMPARE-CODE REDEFINES WS-COMPARE-SWITCHES
006400                                  PIC X(02).
006500     88  WS-BOTH-MISMATCH             VALUE 'NN'.
006600     88  WS-COUNT-ONLY-MISMATCH       VALUE 'NY'.
006700     88  WS-VALUE-ONLY-MISMATCH       VALUE 'YN'.
006800
006900 LINKAGE SECTION.
007000 01  FHML-ACC-REC.
007100     05  ACC-MODE-SW              PIC X(01).
007200         88  ACC-MODE-ADD             VALUE 'A'.
007300         88  ACC-MODE-RECONCILE       VALUE 'R'.
007400     05  ACC-AMOUNT-FIELD         PIC X(15).
007500     05  ACC-AMOUNT-NUMERIC REDEFINES ACC-AMOUNT-FIELD
007600                                  PIC 9(15).
007700     05  ACC-RUNNING-COUNT        PIC 9(07) COMP.
007800     05  ACC-RUNNING-SUM          PIC 9(15).
007900     05  ACC-TRAILER-COUNT        PIC 9(08).
008000     05  ACC-TRAILER-VALUE        PIC 9(15).
008100
008200 01  ACC-AMOUNT-SPLIT REDEFINES ACC-AMOUNT-NUMERIC.
008300     05  ACC-AMOUNT-MAJOR         PIC 9(13).
008400     05  ACC-AMOUNT-MINOR         PIC 9(02).
008500
008600 01  ACC-RETURN-CD                PIC S9(04) COMP.
008700
008800 PROCEDURE DIVISION USING FHML-ACC-REC, ACC-RETURN-CD.
008900
009000 0000-MAIN.
009100     MOVE ZERO TO ACC-RETURN-CD.
009200     IF ACC-MODE-ADD
009300         PERFORM 0100-ADD-AMOUNT THRU 0100-EXIT
009400     ELSE IF ACC-MODE-RECONCILE
009500         PERFORM 0200-RECONCILE THRU 0200-EXIT.
009600     GOBACK.
009700
009800 0100-ADD-AMOUNT.
009900**  NON-NUMERIC AMOUNT COUNTS AS ZERO IN THE SUM - OS-4471
010000     IF ACC-AMOUNT-FIELD NOT FHML-DIGITS
010100         ADD 1 TO ACC-RUNNING-COUNT
010200         GO TO 0100-EXIT.
010300     ADD 1              TO ACC-RUNNING-COUNT.
010400     ADD ACC-AMOUNT-NUMERIC TO ACC-RUNNING-SUM.
010500 0100-EXIT.
010600     EXIT.
010700
010800 0200-RECONCILE.
010900     MOVE 'Y' TO WS-COUNT-MATCH-SW.
011000     MOVE 'Y' TO WS-VALUE-MATCH-SW.
011100     IF ACC-TRAILER-COUNT NOT = ACC-RUNNING-COUNT
011200         MOVE 'N' TO WS-COUNT-MATCH-SW.
011300     IF ACC-TRAILER-VALUE NOT = ACC-RUNNING-SUM
011400         MOVE 'N' TO WS-VALUE-MATCH-SW.
011500     IF WS-BOTH-MISMATCH
011600         MOVE -3 TO ACC-RETURN-CD
011700     ELSE IF WS-COUNT-ONLY-MISMATCH
011800         MOVE -1 TO ACC-RETURN-CD
011900     ELSE IF WS-VALUE-ONLY-MISMATCH
012000         MOVE -2 TO ACC-RETURN-CD.
012100 0200-EXIT.
012200     EXIT.
