000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FHMLXREF.
000400 AUTHOR.      R.TORRES.
000500 INSTALLATION. CONPAG - NUCLEO DE PROCESSAMENTO FHML.
000600 DATE-WRITTEN. 10/12/94.
000700 DATE-COMPILED. 10/12/94.
000800 SECURITY.    NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    CROSS-VALIDATES A SANITIZED FHMLMAC12 AGAINST THE FHMLCON12
001300*    CONCESSION MASTER, BY BENEFIT NUMBER (NU-NB).  THE CONCESSION
001400*    MASTER IS LOADED WHOLE INTO THE IN-MEMORY CON-TABLE BELOW -
001500*    THE PARTNER BANK NEVER SENDS MORE THAN A FEW THOUSAND
001600*    CONCESSIONS A DAY, SO A VSAM KEY FILE BUYS US NOTHING HERE.
001700*
001800*    EVERY MAC DETAIL IS CARRIED THROUGH TO THE RET11 OUTPUT
001900*    REGARDLESS OF THE OUTCOME OF THE LOOKUP - RET11 IS AN
002000*    INCONSISTENCY REPORT, NOT A FILTER, SO "NO PROBLEM FOUND"
002100*    DETAILS STILL APPEAR, JUST WITHOUT AN OCCURRENCE CODE.
002200******************************************************************
002300*CHANGE LOG.
002400*    10/12/94  RT  OS-4412  ORIGINAL CODING.
002500*    19/01/95  RT  OS-4438  SHARES FHMLACC FOR THE RET11 TOTAL.
002600*    28/02/96  LA  OS-4815  ISSUE TABLE / RUN SUMMARY INTRODUCED.
002700*    09/12/97  LA  OS-5180  RULE B WIDENED TO "EITHER ACCOUNT
002800*                           NON-ZERO", PER THE BANK'S REVISED
002900*                           RECONCILIATION MANUAL.
003000*    11/08/98  LA  OS-5387  Y2K REVIEW - LOT-DATE IS AN 8-DIGIT
003100*                           YEAR FIELD ALREADY, NO CHANGE.
003200*    05/02/99  LA  OS-5391  Y2K REVIEW SIGN-OFF - NO CHANGES.
003300*    17/07/01  CM  OS-5903  CON-TABLE SIZE RAISED FROM 300 TO 500
003400*                           TO MATCH FHMLMAC'S RECORD-TABLE LIMIT.
003500*    30/11/03  CM  OS-6142  RULE A/B PRECEDENCE MADE EXPLICIT WITH
003600*                           A SEPARATE EVALUATE - OLD CODE NESTED
003700*                           IFS AND AN AUDITOR COULD NOT FOLLOW.
003800*    18/02/04  CM  OS-6153  OPEN OF FHML-MAC-IN, FHML-CON-IN AND
003900*                           RET11-OUT NOW CHECKED FOR A BAD FILE
004000*                           STATUS; SYSOUT IS OPENED FIRST SO
004100*                           1000-ABEND-RTN CAN ALWAYS WRITE ITS
004200*                           MESSAGE.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     CLASS FHML-DIGITS IS '0' THRU '9'.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400         ASSIGN TO UT-S-SYSOUT
005500         ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT FHML-MAC-IN
005800         ASSIGN TO UT-S-FHMMAC
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-MAC-IN-STATUS.
006100
006200     SELECT FHML-CON-IN
006300         ASSIGN TO UT-S-FHMCON
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-CON-IN-STATUS.
006600
006700     SELECT RET11-OUT
006800         ASSIGN TO UT-S-FHMRET11
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-RET-OUT-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC                  PIC X(130).
008100
008200 FD  FHML-MAC-IN
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 240 CHARACTERS
008500     DATA RECORD IS FHML-MAC-REC.
008600 01  FHML-MAC-REC                PIC X(240).
008700
008800 FD  FHML-CON-IN
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 240 CHARACTERS
009100     DATA RECORD IS FHML-CON-REC.
009200 01  FHML-CON-REC                PIC X(240).
009300
009400 FD  RET11-OUT
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 240 CHARACTERS
009700     DATA RECORD IS RET11-OUT-REC.
009800 01  RET11-OUT-REC                PIC X(240).
009900
010000 WORKING-STORAGE SECTION.
010100 01  WS-FILE-STATUS-CODES.
010200     05  WS-MAC-IN-STATUS        PIC X(02).
010300         88  WS-MAC-EOF              VALUE '10'.
010400     05  WS-CON-IN-STATUS        PIC X(02).
010500         88  WS-CON-EOF              VALUE '10'.
010600     05  WS-RET-OUT-STATUS       PIC X(02).
010700
010800******************************************************************
010900*  CONCESSION MASTER, LOADED WHOLE INTO MEMORY AND SEARCHED
011000*  LINEARLY - SEE 320-LOOKUP-CON.
011100******************************************************************
011200 01  WS-CON-TABLE-AREA.
011300     05  WS-CON-TOTAL            PIC 9(05) COMP.
011400     05  WS-CON-ENTRY OCCURS 500 TIMES
011500                         INDEXED BY CON-IDX.
011600         10  CON-NU-NB           PIC X(10).
011700         10  CON-CPF             PIC X(11).
011800         10  CON-ACCOUNT         PIC X(10).
011900 01  WS-ZERO-CPF                 PIC X(11) VALUE '00000000000'.
012000 01  WS-ZERO-ACCOUNT             PIC X(10) VALUE '0000000000'.
012100
012200 01  WS-LOOKUP-WORK.
012300     05  WS-LOOKUP-FOUND-SW      PIC X(01) VALUE 'N'.
012400         88  WS-LOOKUP-FOUND         VALUE 'Y'.
012500     05  WS-FOUND-IDX            PIC 9(05) COMP.
012600
012700 01  WS-MAC-TABLE-AREA.
012800     05  WS-MAC-TOTAL            PIC 9(07) COMP.
012900     05  WS-MAC-ENTRY OCCURS 500 TIMES
013000                         INDEXED BY MAC-IDX.
013100         10  MAC-RECORD          PIC X(240).
013200
013300 01  WS-HEADER-WORK.
013400     05  WS-HEADER-SEEN-SW       PIC X(01) VALUE 'N'.
013500         88  WS-HEADER-WAS-SEEN      VALUE 'Y'.
013600     05  WS-HEADER-DATE          PIC 9(08) VALUE ZERO.
013700
013800 01  WS-COUNTERS-WORK.
013900     05  WS-RET-DETAIL-COUNT     PIC 9(08) COMP.
014000
014100 01  WS-OCCURRENCE-WORK.
014200     05  WS-OCCURRENCE-CD        PIC X(02) VALUE SPACES.
014300     05  WS-ACCOUNT-DIFFERS-SW   PIC X(01).
014400         88  WS-ACCOUNT-DIFFERS      VALUE 'Y'.
014500     05  WS-CPF-DIFFERS-SW       PIC X(01).
014600         88  WS-CPF-DIFFERS          VALUE 'Y'.
014700
014800 01  WS-ISSUE-BUILD-AREA.
014900     05  WS-ISSUE-MSG            PIC X(72).
015000     05  WS-ISSUE-LINE           PIC 9(07) COMP.
015100     05  WS-ISSUE-HAS-LINE-SW    PIC X(01).
015200         88  WS-ISSUE-HAS-LINE       VALUE 'Y'.
015300
015400 COPY FHMLREC.
015500 COPY FHMLR11.
015600 COPY FHMLMSG.
015700 COPY FHMLPRM.
015800 COPY FHMLABN.
015900
016000 PROCEDURE DIVISION.
016100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016200     PERFORM 100-MAINLINE THRU 100-EXIT.
016300     PERFORM 999-CLEANUP THRU 999-EXIT.
016400     MOVE RS-EXIT-CODE TO RETURN-CODE.
016500     GOBACK.
016600
016700 000-HOUSEKEEPING.
016800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016900     DISPLAY "******** BEGIN JOB FHMLXREF ********".
017000     MOVE SPACES TO FHML-RUN-SUMMARY.
017100     MOVE ZERO TO IT-ISSUE-TOTAL WS-CON-TOTAL WS-MAC-TOTAL
017200                  WS-RET-DETAIL-COUNT.
017300     MOVE "FHMLMAC12/FHMLCON12" TO RS-FILE-NAME.
017400     OPEN OUTPUT SYSOUT.
017500     OPEN INPUT  FHML-MAC-IN.
017600     IF WS-MAC-IN-STATUS NOT = '00'
017700         MOVE "FHML-MAC-IN FALHOU AO ABRIR" TO ABEND-REASON
017800         GO TO 1000-ABEND-RTN.
017900     OPEN INPUT  FHML-CON-IN.
018000     IF WS-CON-IN-STATUS NOT = '00'
018100         MOVE "FHML-CON-IN FALHOU AO ABRIR" TO ABEND-REASON
018200         GO TO 1000-ABEND-RTN.
018300     OPEN OUTPUT RET11-OUT.
018400     IF WS-RET-OUT-STATUS NOT = '00'
018500         MOVE "RET11-OUT FALHOU AO ABRIR" TO ABEND-REASON
018600         GO TO 1000-ABEND-RTN.
018700 000-EXIT.
018800     EXIT.
018900
019000 100-MAINLINE.
019100     MOVE "100-MAINLINE" TO PARA-NAME.
019200     PERFORM 200-LOAD-CON-TABLE THRU 200-EXIT.
019300     PERFORM 250-LOAD-MAC-TABLE THRU 250-EXIT.
019400     PERFORM 300-BUILD-RET11    THRU 300-EXIT.
019500     PERFORM 600-SET-RUN-RESULT THRU 600-EXIT.
019600     PERFORM 700-CALL-REPORTER  THRU 700-EXIT.
019700 100-EXIT.
019800     EXIT.
019900
020000******************************************************************
020100*  LOAD THE CON MASTER INTO MEMORY, KEYED VIEW IS FHML-DETAIL-XREF
020200*  (SAME 240-BYTE FRAME THE MAC FILE USES FOR ITS CROSS-VALIDATION
020300*  FIELDS - NU-NB, CPF-RECEIVER, ACCOUNT-NO ARE IN THE SAME SPOT).
020400******************************************************************
020500 200-LOAD-CON-TABLE.
020600     MOVE "200-LOAD-CON-TABLE" TO PARA-NAME.
020700     PERFORM 210-READ-ONE-CON THRU 210-EXIT
020800         UNTIL WS-CON-EOF OR WS-CON-TOTAL = 500.
020900 200-EXIT.
021000     EXIT.
021100
021200 210-READ-ONE-CON.
021300     READ FHML-CON-IN
021400         AT END
021500             MOVE '10' TO WS-CON-IN-STATUS
021600             GO TO 210-EXIT
021700     END-READ.
021800     IF FHML-CON-REC = SPACES
021900         GO TO 210-EXIT.
022000     MOVE FHML-CON-REC TO FHML-RECORD.
022100     IF NOT FHML-IS-DETAIL
022200         GO TO 210-EXIT.
022300     MOVE FHML-CON-REC TO FHML-DETAIL-XREF.
022400     ADD 1 TO WS-CON-TOTAL.
022500     MOVE FX-NU-NB        TO CON-NU-NB(WS-CON-TOTAL).
022600     MOVE FX-CPF-RECEIVER TO CON-CPF(WS-CON-TOTAL).
022700     MOVE FX-ACCOUNT-NO   TO CON-ACCOUNT(WS-CON-TOTAL).
022800 210-EXIT.
022900     EXIT.
023000
023100******************************************************************
023200*  LOAD THE WHOLE MAC FILE (ALREADY SANITIZED BY FHMLEDIT/FHMLMAC
023300*  UPSTREAM) SO THE HEADER CAN BE LOCATED BEFORE THE DETAIL PASS.
023400******************************************************************
023500 250-LOAD-MAC-TABLE.
023600     MOVE "250-LOAD-MAC-TABLE" TO PARA-NAME.
023700     PERFORM 251-READ-ONE-MAC THRU 251-EXIT
023800         UNTIL WS-MAC-EOF OR WS-MAC-TOTAL = 500.
023900 250-EXIT.
024000     EXIT.
024100
024200 251-READ-ONE-MAC.
024300     READ FHML-MAC-IN
024400         AT END
024500             MOVE '10' TO WS-MAC-IN-STATUS
024600             GO TO 251-EXIT
024700     END-READ.
024800     IF FHML-MAC-REC = SPACES
024900         GO TO 251-EXIT.
025000     ADD 1 TO WS-MAC-TOTAL.
025100     MOVE FHML-MAC-REC TO MAC-RECORD(WS-MAC-TOTAL).
025200 251-EXIT.
025300     EXIT.
025400
025500 300-BUILD-RET11.
025600     MOVE "300-BUILD-RET11" TO PARA-NAME.
025700     MOVE 'A' TO WS-ACC-MODE-SW.
025800     MOVE ZERO TO WS-ACC-RUNNING-COUNT WS-ACC-RUNNING-SUM.
025900     PERFORM 305-FIND-MAC-HEADER THRU 305-EXIT
026000         VARYING MAC-IDX FROM 1 BY 1
026100             UNTIL MAC-IDX > WS-MAC-TOTAL OR WS-HEADER-WAS-SEEN.
026200     PERFORM 340-WRITE-RET11-HEADER THRU 340-EXIT.
026300     PERFORM 310-PROCESS-ONE-DETAIL THRU 310-EXIT
026400         VARYING MAC-IDX FROM 1 BY 1
026500             UNTIL MAC-IDX > WS-MAC-TOTAL.
026600     MOVE WS-RET-DETAIL-COUNT TO RS-DETAIL-COUNT.
026700     MOVE WS-ACC-RUNNING-SUM  TO RS-DETAIL-SUM.
026800     PERFORM 390-WRITE-RET11-TRAILER THRU 390-EXIT.
026900 300-EXIT.
027000     EXIT.
027100
027200 305-FIND-MAC-HEADER.
027300     MOVE MAC-RECORD(MAC-IDX) TO FHML-RECORD.
027400     IF FHML-IS-HEADER
027500         MOVE MAC-RECORD(MAC-IDX) TO FHML-HEADER-REC
027600         MOVE FH-GEN-DATE         TO WS-HEADER-DATE
027700         MOVE 'Y'                 TO WS-HEADER-SEEN-SW.
027800 305-EXIT.
027900     EXIT.
028000
028100 310-PROCESS-ONE-DETAIL.
028200     MOVE MAC-RECORD(MAC-IDX) TO FHML-RECORD.
028300     IF NOT FHML-IS-DETAIL
028400         GO TO 310-EXIT.
028500     MOVE MAC-RECORD(MAC-IDX) TO FHML-DETAIL-XREF.
028600     MOVE 'N' TO WS-LOOKUP-FOUND-SW.
028700     MOVE SPACES TO WS-OCCURRENCE-CD.
028800     PERFORM 320-LOOKUP-CON THRU 320-EXIT.
028900     MOVE 'Y' TO WS-ISSUE-HAS-LINE-SW.
029000     MOVE MAC-IDX TO WS-ISSUE-LINE.
029100     IF NOT WS-LOOKUP-FOUND
029200         MOVE "NENHUMA CONCESSAO LOCALIZADA PARA O NU-NB DO
029300-            "DETALHE" TO WS-ISSUE-MSG
029400         PERFORM 9200-ADD-WARNING THRU 9200-EXIT
029500     ELSE
029600         PERFORM 330-APPLY-OCCURRENCE-RULES THRU 330-EXIT.
029700     MOVE MAC-RECORD(MAC-IDX) TO FHML-DETAIL-RETAMT.
029800     IF FR-RET-AMOUNT NOT NUMERIC
029900         MOVE "VALOR RET-AMOUNT NAO NUMERICO - CONTA COMO ZERO"
030000                         TO WS-ISSUE-MSG
030100         PERFORM 9200-ADD-WARNING THRU 9200-EXIT.
030200     MOVE ZEROS TO WS-ACC-AMOUNT-FIELD.
030300     MOVE FR-RET-AMOUNT TO WS-ACC-AMOUNT-FIELD(4:12).
030400     CALL 'FHMLACC' USING WS-ACC-PARMS, WS-ACC-RETURN-CD.
030500     PERFORM 350-WRITE-RET11-DETAIL THRU 350-EXIT.
030600     ADD 1 TO WS-RET-DETAIL-COUNT.
030700 310-EXIT.
030800     EXIT.
030900
031000******************************************************************
031100*  LINEAR SEARCH OF THE IN-MEMORY CON TABLE.  500 ENTRIES, ONE
031200*  DETAIL AT A TIME - NOT WORTH A SORTED SEARCH ALL FOR A FILE
031300*  THIS SIZE, AND THE CON MASTER IS NOT GUARANTEED TO ARRIVE IN
031400*  NU-NB ORDER ANYWAY.
031500******************************************************************
031600 320-LOOKUP-CON.
031700     PERFORM 321-COMPARE-ONE-CON THRU 321-EXIT
031800         VARYING CON-IDX FROM 1 BY 1
031900             UNTIL CON-IDX > WS-CON-TOTAL OR WS-LOOKUP-FOUND.
032000 320-EXIT.
032100     EXIT.
032200
032300 321-COMPARE-ONE-CON.
032400     IF CON-NU-NB(CON-IDX) = FX-NU-NB
032500         MOVE 'Y'    TO WS-LOOKUP-FOUND-SW
032600         MOVE CON-IDX TO WS-FOUND-IDX.
032700 321-EXIT.
032800     EXIT.
032900
033000 330-APPLY-OCCURRENCE-RULES.
033100     MOVE 'N' TO WS-ACCOUNT-DIFFERS-SW WS-CPF-DIFFERS-SW.
033200     IF FX-ACCOUNT-NO NOT = CON-ACCOUNT(WS-FOUND-IDX)
033300         MOVE 'Y' TO WS-ACCOUNT-DIFFERS-SW.
033400     IF FX-CPF-RECEIVER NOT = CON-CPF(WS-FOUND-IDX)
033500         MOVE 'Y' TO WS-CPF-DIFFERS-SW.
033600     EVALUATE TRUE
033700         WHEN FX-CPF-RECEIVER = WS-ZERO-CPF
033800              AND CON-CPF(WS-FOUND-IDX) = WS-ZERO-CPF
033900             CONTINUE
034000         WHEN WS-ACCOUNT-DIFFERS AND WS-CPF-DIFFERS
034100             MOVE '16' TO WS-OCCURRENCE-CD
034200             MOVE "DIVERGENCIA DE CONTA E CPF - OCORRENCIA 16"
034300                         TO WS-ISSUE-MSG
034400             PERFORM 9200-ADD-WARNING THRU 9200-EXIT
034500         WHEN WS-CPF-DIFFERS
034600              AND (FX-ACCOUNT-NO NOT = WS-ZERO-ACCOUNT
034700              OR CON-ACCOUNT(WS-FOUND-IDX) NOT = WS-ZERO-ACCOUNT)
034800             MOVE '17' TO WS-OCCURRENCE-CD
034900             MOVE "DIVERGENCIA DE CPF - OCORRENCIA 17"
035000                         TO WS-ISSUE-MSG
035100             PERFORM 9200-ADD-WARNING THRU 9200-EXIT
035200     END-EVALUATE.
035300 330-EXIT.
035400     EXIT.
035500
035600 340-WRITE-RET11-HEADER.
035700     MOVE SPACES TO RET11-HEADER-REC.
035800     MOVE '100'    TO R1-REC-TYPE.
035900     MOVE '03'     TO R1-LOT-TYPE.
036000     IF WS-HEADER-WAS-SEEN
036100         MOVE WS-HEADER-DATE TO R1-LOT-DATE.
036200     MOVE 'CONPAG' TO R1-SYSTEM-NAME.
036300     MOVE RET11-HEADER-REC TO RET11-OUT-REC.
036400     WRITE RET11-OUT-REC.
036500 340-EXIT.
036600     EXIT.
036700
036800 350-WRITE-RET11-DETAIL.
036900     MOVE MAC-RECORD(MAC-IDX) TO RET11-OUT-REC.
037000     IF WS-OCCURRENCE-CD NOT = SPACES
037100         MOVE WS-OCCURRENCE-CD TO RET11-OUT-REC(112:2).
037200     WRITE RET11-OUT-REC.
037300 350-EXIT.
037400     EXIT.
037500
037600 390-WRITE-RET11-TRAILER.
037700     MOVE SPACES TO RET11-TRAILER-REC.
037800     MOVE '300'               TO R3-REC-TYPE.
037900     MOVE WS-RET-DETAIL-COUNT TO R3-QT-REG-DETALHE.
038000     MOVE WS-ACC-RUNNING-SUM  TO R3-VL-REG-DETALHE.
038100     MOVE '03'                TO R3-NU-SEQ-LOTE.
038200     MOVE RET11-TRAILER-REC   TO RET11-OUT-REC.
038300     WRITE RET11-OUT-REC.
038400 390-EXIT.
038500     EXIT.
038600
038700 600-SET-RUN-RESULT.
038800     MOVE "600-SET-RUN-RESULT" TO PARA-NAME.
038900     MOVE 'O' TO RS-STAT-STRUCTURE RS-STAT-ENCODING
039000                 RS-STAT-CONTENT.
039100     MOVE 'Y' TO RS-TRAILER-KNOWN.
039200     IF RS-CRITICAL-COUNT > ZERO
039300         MOVE 'E' TO RS-OVERALL-STATUS
039400         MOVE 2   TO RS-EXIT-CODE
039500     ELSE
039600         IF RS-WARNING-COUNT > ZERO
039700             MOVE 'W' TO RS-OVERALL-STATUS
039800             MOVE 1   TO RS-EXIT-CODE
039900         ELSE
040000             MOVE 'O' TO RS-OVERALL-STATUS
040100             MOVE 0   TO RS-EXIT-CODE.
040200 600-EXIT.
040300     EXIT.
040400
040500 9100-ADD-CRITICAL.
040600     IF IT-ISSUE-TOTAL < 200
040700         ADD 1 TO IT-ISSUE-TOTAL
040800         MOVE 'C'           TO IT-SEVERITY(IT-ISSUE-TOTAL)
040900         MOVE WS-ISSUE-HAS-LINE-SW
041000                            TO IT-LINE-BOUND(IT-ISSUE-TOTAL)
041100         MOVE WS-ISSUE-LINE TO IT-LINE-NUMBER(IT-ISSUE-TOTAL)
041200         MOVE WS-ISSUE-MSG  TO IT-MESSAGE(IT-ISSUE-TOTAL)
041300         ADD 1 TO RS-CRITICAL-COUNT.
041400 9100-EXIT.
041500     EXIT.
041600
041700 9200-ADD-WARNING.
041800     IF IT-ISSUE-TOTAL < 200
041900         ADD 1 TO IT-ISSUE-TOTAL
042000         MOVE 'W'           TO IT-SEVERITY(IT-ISSUE-TOTAL)
042100         MOVE WS-ISSUE-HAS-LINE-SW
042200                            TO IT-LINE-BOUND(IT-ISSUE-TOTAL)
042300         MOVE WS-ISSUE-LINE TO IT-LINE-NUMBER(IT-ISSUE-TOTAL)
042400         MOVE WS-ISSUE-MSG  TO IT-MESSAGE(IT-ISSUE-TOTAL)
042500         ADD 1 TO RS-WARNING-COUNT.
042600 9200-EXIT.
042700     EXIT.
042800
042900 700-CALL-REPORTER.
043000     MOVE "700-CALL-REPORTER" TO PARA-NAME.
043100     CALL 'FHMLRPT' USING FHML-RUN-SUMMARY, FHML-ISSUE-TABLE.
043200 700-EXIT.
043300     EXIT.
043400
043500 850-CLOSE-FILES.
043600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
043700     CLOSE FHML-MAC-IN, FHML-CON-IN, RET11-OUT, SYSOUT.
043800 850-EXIT.
043900     EXIT.
044000
044100 999-CLEANUP.
044200     MOVE "999-CLEANUP" TO PARA-NAME.
044300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044400     DISPLAY "** CONCESSOES CARREGADAS **".
044500     DISPLAY WS-CON-TOTAL.
044600     DISPLAY "** DETALHES RET11 GRAVADOS **".
044700     DISPLAY WS-RET-DETAIL-COUNT.
044800     DISPLAY "******** NORMAL END OF JOB FHMLXREF ********".
044900 999-EXIT.
045000     EXIT.
045100
045200 1000-ABEND-RTN.
045300     MOVE "1000-ABEND-RTN" TO PARA-NAME.
045400     MOVE ABEND-REASON TO SYSOUT-REC.
045500     WRITE SYSOUT-REC.
045600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045700     DISPLAY "*** ABNORMAL END OF JOB - FHMLXREF ***"
045800                         UPON CONSOLE.
045900     DIVIDE ZERO-VAL INTO ONE-VAL.
