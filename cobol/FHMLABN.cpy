000100******************************************************************
000200* FHMLABN  -  ABEND DIAGNOSTIC LINE AND FORCED-ABEND FIELDS,
000300*             CARRIED FORWARD FROM THE OLD ABENDREC MEMBER.
000400*             WRITTEN TO SYSOUT ONLY WHEN THE JOB STEP CANNOT
000500*             CONTINUE AT ALL (A FILE WILL NOT OPEN) - ORDINARY
000600*             RECORD-LEVEL FINDINGS GO TO THE ISSUE TABLE IN
000700*             FHMLMSG INSTEAD, THEY NEVER ABEND THE STEP.
000800*
000900*             ORIGINAL    - R.TORRES      - 04/11/94
001000******************************************************************
001100 01  ABEND-REC.
001200     05  ABEND-REASON            PIC X(50) VALUE SPACES.
001300     05  EXPECTED-VAL            PIC X(15) VALUE SPACES.
001400     05  ACTUAL-VAL              PIC X(15) VALUE SPACES.
001500     05  FILLER                  PIC X(50) VALUE SPACES.
001600
001700 01  WS-FORCE-ABEND-FIELDS.
001800     05  ZERO-VAL                PIC 9(01) VALUE ZERO.
001900     05  ONE-VAL                 PIC 9(01) VALUE 1.
002000     05  FILLER                  PIC X(01).
002100
002200 01  WS-PARA-TRACE.
002300     05  PARA-NAME               PIC X(20) VALUE SPACES.
002400     05  FILLER                  PIC X(01).
